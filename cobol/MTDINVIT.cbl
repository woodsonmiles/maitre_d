000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     MTDINVIT.
000500 AUTHOR.         EDUARDO A. PALMEYRO.
000600 INSTALLATION.   SALON DE FIESTAS - SECTOR SISTEMAS.
000700 DATE-WRITTEN.   02-11-99.
000800 DATE-COMPILED.
000900 SECURITY.       USO INTERNO EXCLUSIVO DEL SECTOR SISTEMAS.
001000
001100*---------------------------------------------------------------*
001200*      CORRIDA DE INVITACION - PASO 4                           *
001300*      ARMADO Y GRABACION DE LAS INVITACIONES                   *
001400*---------------------------------------------------------------*
001500* OBJETIVO:                                                     *
001600* ---------                                                     *
001700* LEE LAS FAMILIAS CASADAS CON UN PAGO (FAMMATCH, SALIDA DE     *
001800* MTDMATCH) Y ARMA UNA INVITACION POR FAMILIA, A NOMBRE DEL     *
001900* PRIMER INVITADO DEL GRUPO. LA DIRECCION UNICA DEL PADRON SE   *
002000* PARTE EN DOS RENGLONES DE FRANQUEO (CALLE / CIUDAD-ESTADO-CP) *
002100* SEGUN SEA UNA CASILLA DE CORREO O UNA CALLE NORMAL. LAS       *
002200* INVITACIONES SE ORDENAN POR APELLIDO Y SE GRABAN EN INVITE.   *
002300*---------------------------------------------------------------*
002400* PROGRAMA   :  MTDINVIT COBOL II                               *
002500* COPY       :  WFAMREG / WINVREG / WCANCELA                    *
002600*---------------------------------------------------------------*
002700* REGISTRO DE CAMBIOS
002800*---------------------------------------------------------------*
002900* 02-11-99  EAP  0009  VERSION ORIGINAL.                        * CL0009  
003000* 02-22-99  EAP  0011  CORREGIDO EL PARTIDO DE CASILLA DE       * CL0011  
003100*                      CORREO (NO TOMABA EL NUMERO COMPLETO).   * CL0011  
003200* 11-21-99  JCF  0036  REVISION GENERAL Y2K - SIN FECHAS EN     * CL0036  
003300*                      ESTE PROGRAMA, SIN IMPACTO.              * CL0036  
003400* 05-20-02  MTR  0054  AMPLIADA LA TABLA DE INVITACIONES A 500   *CL0054
003500*                      OCURRENCIAS POR CRECIMIENTO DEL PADRON.  * CL0054
003600* 07-08-02  MTR  0061  DOMICILIO SIN COMA: AGREGADO RESPALDO     * CL0061
003700*                      QUE UBICA CODIGO POSTAL/ESTADO DESDE EL  * CL0061
003800*                      FINAL Y ARMA CALLE/CIUDAD (ANTES QUEDABA * CL0061
003900*                      EL DOMICILIO EN BLANCO).                  *CL0061
004000* 07-09-02  MTR  0062  10000-INICIO PASA A CAER POR CONTINUIDAD  * CL0062
004100*                      EN 10100-ABRO-ARCHIVOS (PERFORM THRU).    * CL0062
004200* 07-22-02  MTR  0080  AGREGADOS 77-LEVELS (CTE-PROGRAMA Y       * CL0080
004300*                      CONSTANTE(S) DE TABLA) SIGUIENDO LA        * CL0080
004400*                      COSTUMBRE DEL SECTOR.                      * CL0080
004500*---------------------------------------------------------------*
004600
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900*****************************************************************
005000 CONFIGURATION SECTION.
005100*---------------------*
005200 SOURCE-COMPUTER. IBM-HOST.
005300 OBJECT-COMPUTER. IBM-HOST.
005400
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS CLASE-DIGITO      IS '0' THRU '9'.
005800
005900 INPUT-OUTPUT  SECTION.
006000*---------------------*
006100 FILE-CONTROL.
006200*------------*
006300     SELECT FAMILIA-MATCH       ASSIGN TO FAMMATCH
006400            ORGANIZATION       IS LINE SEQUENTIAL
006500            FILE STATUS        IS FS-FAMMATCH.
006600
006700     SELECT INVITACION-OUT      ASSIGN TO INVITE
006800            ORGANIZATION       IS LINE SEQUENTIAL
006900            FILE STATUS        IS FS-INVITE.
007000
007100*****************************************************************
007200 DATA DIVISION.
007300*****************************************************************
007400
007500 FILE SECTION.
007600*------------*
007700
007800 FD  FAMILIA-MATCH
007900     LABEL RECORD IS STANDARD.
008000*    REGISTRO GRABADO POR MTDMATCH CON EL MISMO LAYOUT/ANCHO DE
008100*    WFAMREG (PREFIJO FC- EN ESE PROGRAMA); SE LEE AQUI CON EL
008200*    PREFIJO FM- ORIGINAL, IDENTICO RENGLON A RENGLON.
008300     COPY WFAMREG.
008400
008500 FD  INVITACION-OUT
008600     LABEL RECORD IS STANDARD.
008700     COPY WINVREG.
008800
008900 WORKING-STORAGE SECTION.
009000*-----------------------*
009100
009200*    CONSTANTE DE IDENTIFICACION DEL PROGRAMA PARA LOS MENSAJES   *CL0080
009300*    DE CANCELACION (WCANCELA-PROGRAMA), Y TOPE(S) DE TABLA(S) EN *CL0080
009400*    MEMORIA, COMO 77-LEVELS SUELTOS (USO HABITUAL DEL SECTOR     *CL0080
009500*    PARA CONSTANTES Y ESCALARES).                                *CL0080
009600
009700 77  CTE-PROGRAMA                   PIC X(08) VALUE 'MTDINVIT'.
009800 77  WS-INV-MAX-OCCURS              PIC 9(04) COMP VALUE 0500.
009900
010000 01  WS-FILE-STATUS.
010100     05  FS-FAMMATCH                PIC X(02).
010200         88  88-FAMMATCH-OK                 VALUE '00'.
010300         88  88-FAMMATCH-EOF                VALUE '10'.
010400     05  FS-INVITE                  PIC X(02).
010500         88  88-INVITE-OK                   VALUE '00'.
010600
010700 01  WS-SWITCHES.
010800     05  WS-SW-FIN-FAMMATCH         PIC X(01)     VALUE 'N'.
010900         88  88-FIN-FAMMATCH                VALUE 'S'.
011000     05  WS-SW-HUBO-CAMBIO          PIC X(01)     VALUE 'N'.
011100         88  88-HUBO-CAMBIO-SI              VALUE 'S'.
011200         88  88-HUBO-CAMBIO-NO              VALUE 'N'.
011300     05  WS-SW-ES-CASILLA           PIC X(01)     VALUE 'N'.
011400         88  88-ES-CASILLA                  VALUE 'S'.
011500         88  88-NO-ES-CASILLA               VALUE 'N'.
011600
011700 01  WS-CONTADORES.
011800     05  WS-CANT-LEIDOS             PIC 9(06) COMP VALUE ZERO.
011900     05  WS-CANT-INVITACIONES       PIC 9(04) COMP VALUE ZERO.
012000     05  WS-CANT-GRABADAS           PIC 9(06) COMP VALUE ZERO.
012100
012200*    TABLA DE INVITACIONES, ORDENADA POR APELLIDO.               *
012300 01  WS-TABLA-INVITACIONES.
012400     05  WS-INVIT OCCURS 500 TIMES
012500                 ASCENDING KEY IS WSI-LAST-NAME
012600                 INDEXED BY IDX-INV, IDX-INV-AUX.
012700         10  WSI-LAST-NAME          PIC X(15).
012800         10  WSI-FIRST-NAME         PIC X(15).
012900         10  WSI-NUM-TICKETS        PIC 9(02).
013000         10  WSI-ADDRESS1           PIC X(40).
013100         10  WSI-ADDRESS2           PIC X(40).
013200
013300 01  WS-COPIA-INVITACION.
013400     05  WS-COPIA-LAST-NAME         PIC X(15).
013500     05  WS-COPIA-FIRST-NAME        PIC X(15).
013600     05  WS-COPIA-NUM-TICKETS       PIC 9(02).
013700     05  WS-COPIA-ADDRESS1          PIC X(40).
013800     05  WS-COPIA-ADDRESS2          PIC X(40).
013900
014000*    AREAS DE TRABAJO PARA EL PARTIDO DEL DOMICILIO.             *
014100 01  WS-ALFABETO.
014200     05  WS-ALFA-BAJAS              PIC X(26)
014300         VALUE 'abcdefghijklmnopqrstuvwxyz'.
014400     05  WS-ALFA-ALTAS              PIC X(26)
014500         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
014600
014700 01  WS-DOMICILIO-AREA.
014800     05  WS-ADDR-MAYUS              PIC X(60).
014900     05  WS-ANTES-CASILLA           PIC X(60).
015000     05  WS-DESPUES-CASILLA         PIC X(60).
015100     05  WS-NRO-CASILLA             PIC X(15).
015200     05  WS-NRO-CASILLA-R REDEFINES WS-NRO-CASILLA.
015300         10  WS-NRO-CASILLA-DIG OCCURS 15 TIMES
015400                                 PIC X(01).
015500     05  WS-CALLE-PARTE             PIC X(60).
015600     05  WS-RESTO-PARTE             PIC X(60).
015700     05  WS-CANT-PARTES-DOM         PIC 9(02) COMP.
015800     05  WS-ZIP-ENCONTRADO          PIC X(05).
015900     05  WS-ESTADO-ENCONTRADO       PIC X(02).
016000     05  WS-CIUDAD-ARMADA           PIC X(40).
016100     05  WS-ADDR1-ARMADA            PIC X(40).
016200     05  WS-ADDR2-ARMADA            PIC X(40).
016300     05  WS-CIUDAD-TEMP             PIC X(40).
016400     05  WS-CALLE-ARMADA            PIC X(40).
016500     05  WS-CALLE-TEMP              PIC X(40).
016600
016700*    TABLA DE PALABRAS (EL RESTO DEL DOMICILIO SE PARTE EN
016800*    PALABRAS PARA UBICAR EL ESTADO, EL CODIGO POSTAL Y LA
016900*    CIUDAD, TODO DESPUES DE LA COMA).
017000 01  WS-TABLA-PALABRAS.
017100     05  WS-PALABRA OCCURS 10 TIMES
017200                 INDEXED BY IDX-PAL.
017300         10  WS-PALABRA-TXT         PIC X(15).
017400
017500 01  WS-TABLA-PALABRAS-R REDEFINES WS-TABLA-PALABRAS.
017600     05  FILLER OCCURS 10 TIMES.
017700         10  FILLER                 PIC X(15).
017800
017900 01  WS-CONTADOR-PALABRAS           PIC 9(02) COMP VALUE ZERO.
018000
018100*    CONTROL DEL REARMADO DE LA CALLE (APLICA EL TITLE-CASE
018200*    PALABRA POR PALABRA SOBRE UN CAMPO DE 60 POSICIONES).
018300 01  WS-TITLE-CASE-AREA.
018400     05  WS-TC-CAMPO                PIC X(60).
018500     05  WS-TC-CAMPO-R REDEFINES WS-TC-CAMPO.
018600         10  WS-TC-CARACTER OCCURS 60 TIMES
018700                 INDEXED BY IDX-TC    PIC X(01).
018800     05  WS-TC-INICIO-PALABRA       PIC X(01)     VALUE 'S'.
018900         88  88-TC-INICIO-PALABRA-SI      VALUE 'S'.
019000         88  88-TC-INICIO-PALABRA-NO      VALUE 'N'.
019100
019200 COPY WCANCELA.
019300
019400*****************************************************************
019500 PROCEDURE DIVISION.
019600*****************************************************************
019700
019800 00000-CUERPO-PRINCIPAL.
019900*----------------------*
020000
020100     PERFORM 10000-INICIO THRU FIN-10100.
020200     PERFORM 10200-1RA-LECTURA-FAMMATCH.
020300     PERFORM 20000-PROCESO
020400             UNTIL 88-FIN-FAMMATCH.
020500     PERFORM 25000-GRABO-INVITACIONES.
020600     PERFORM 30000-FINALIZO.
020700
020800     STOP RUN.
020900
021000 10000-INICIO.
021100*-------------*
021200*    CAE POR CONTINUIDAD EN 10100-ABRO-ARCHIVOS (PERFORM ... THRU *CL0062
021300*    FIN-10100 DESDE 00000-CUERPO-PRINCIPAL).                     *CL0062
021400
021500 FIN-10000. EXIT.
021600
021700 10100-ABRO-ARCHIVOS.
021800*--------------------*
021900
022000     OPEN INPUT  FAMILIA-MATCH.
022100     IF  NOT 88-FAMMATCH-OK
022200         MOVE CTE-PROGRAMA         TO WCANCELA-PROGRAMA
022300         MOVE '10100-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO
022400         MOVE 'FAMMATCH'           TO WCANCELA-RECURSO
022500         MOVE 'OPEN'               TO WCANCELA-OPERACION
022600         MOVE FS-FAMMATCH          TO WCANCELA-CODRET
022700         PERFORM 99999-CANCELO
022800     END-IF.
022900
023000     OPEN OUTPUT INVITACION-OUT.
023100     IF  NOT 88-INVITE-OK
023200         MOVE CTE-PROGRAMA         TO WCANCELA-PROGRAMA
023300         MOVE '10100-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO
023400         MOVE 'INVITE'             TO WCANCELA-RECURSO
023500         MOVE 'OPEN'               TO WCANCELA-OPERACION
023600         MOVE FS-INVITE            TO WCANCELA-CODRET
023700         PERFORM 99999-CANCELO
023800     END-IF.
023900
024000 FIN-10100. EXIT.
024100
024200 10200-1RA-LECTURA-FAMMATCH.
024300*---------------------------*
024400
024500     READ FAMILIA-MATCH.
024600     EVALUATE TRUE
024700         WHEN 88-FAMMATCH-OK
024800             ADD 1                  TO WS-CANT-LEIDOS
024900         WHEN 88-FAMMATCH-EOF
025000             SET 88-FIN-FAMMATCH    TO TRUE
025100         WHEN OTHER
025200             MOVE CTE-PROGRAMA          TO WCANCELA-PROGRAMA
025300             MOVE '10200-1RA-LECTURA'   TO WCANCELA-PARRAFO
025400             MOVE 'FAMMATCH'            TO WCANCELA-RECURSO
025500             MOVE 'READ'                TO WCANCELA-OPERACION
025600             MOVE FS-FAMMATCH           TO WCANCELA-CODRET
025700             PERFORM 99999-CANCELO
025800     END-EVALUATE.
025900
026000 FIN-10200. EXIT.
026100
026200 20000-PROCESO.
026300*--------------*
026400
026500     PERFORM 20100-PARTO-DOMICILIO.
026600     PERFORM 20900-INSERTO-TABLA-INVITACIONES.
026700     PERFORM 10200-1RA-LECTURA-FAMMATCH.
026800
026900 FIN-20000. EXIT.
027000
027100 20100-PARTO-DOMICILIO.
027200*----------------------*
027300*    REGLA U5: SI EL DOMICILIO CONTIENE UNA CASILLA DE CORREO,   *
027400*    EL PRIMER RENGLON ES "P.O. BOX NNN"; SI NO, ES EL NUMERO,   *
027500*    LA CALLE Y EL TIPO DE CALLE (TITLE-CASE). EL SEGUNDO        *
027600*    RENGLON ES SIEMPRE "CIUDAD, ESTADO CODIGOPOSTAL". SIN COMA  *
027700*    SE APLICA EL RESPALDO DEL PARRAFO 20130 (UBICA EL CODIGO    *
027800*    POSTAL Y EL ESTADO DESDE EL FINAL DEL DOMICILIO).            *
027900
028000     MOVE SPACES                    TO WS-DOMICILIO-AREA
028100                                        WS-ADDR1-ARMADA
028200                                        WS-ADDR2-ARMADA.
028300
028400     UNSTRING FM-ADDRESS
028500         DELIMITED BY ','
028600         INTO WS-CALLE-PARTE WS-RESTO-PARTE
028700         TALLYING IN WS-CANT-PARTES-DOM.
028800
028900     IF  WS-CANT-PARTES-DOM          = 1
029000         PERFORM 20130-PARTO-SIN-COMA
029100         GO TO FIN-20100
029200     END-IF.
029300
029400     PERFORM 20200-BUSCO-CASILLA.
029500
029600     IF  88-ES-CASILLA
029700         PERFORM 20300-ARMO-CASILLA
029800     ELSE
029900         PERFORM 20400-ARMO-CALLE
030000     END-IF.
030100
030200     PERFORM 20500-PARTO-CIUDAD-ESTADO-CP.
030300     PERFORM 20600-ARMO-LINEA-2.
030400
030500 FIN-20100. EXIT.
030600
030700 20130-PARTO-SIN-COMA.
030800*-----------------------*
030900*    REGLA U5 (RESPALDO SIN COMA): NO HABIENDO COMA NO SE PUEDE   *
031000*    UBICAR LA CASILLA DE CORREO, PERO SI EL DOMICILIO TERMINA    *
031100*    EN "... PALABRA XX NNNNN" (CODIGO POSTAL DE 5 DIGITOS        *
031200*    PRECEDIDO POR UNA ABREVIATURA DE ESTADO DE 2 LETRAS) SE      *
031300*    TOMA LA PALABRA ANTERIOR AL ESTADO COMO CIUDAD Y TODO LO     *
031400*    QUE QUEDA ANTES DE LA CIUDAD COMO CALLE.                     *
031500
031600     MOVE FM-ADDRESS                 TO WS-RESTO-PARTE.
031700     MOVE SPACES                     TO WS-TABLA-PALABRAS.
031800     MOVE ZERO                       TO WS-CONTADOR-PALABRAS.
031900
032000     PERFORM 20510-PARTO-EN-PALABRAS.
032100
032200     IF  WS-CONTADOR-PALABRAS         < 3
032300         GO TO FIN-20130
032400     END-IF.
032500
032600     MOVE WS-PALABRA-TXT (WS-CONTADOR-PALABRAS)
032700                                     TO WS-ZIP-ENCONTRADO.
032800     SET IDX-PAL                     TO WS-CONTADOR-PALABRAS.
032900     SET IDX-PAL                     DOWN BY 1.
033000     MOVE WS-PALABRA-TXT (IDX-PAL)   TO WS-ESTADO-ENCONTRADO.
033100     SET IDX-PAL                     DOWN BY 1.
033200     MOVE WS-PALABRA-TXT (IDX-PAL)   TO WS-CIUDAD-ARMADA.
033300
033400     MOVE WS-CIUDAD-ARMADA           TO WS-TC-CAMPO.
033500     PERFORM 20410-TITLE-CASE-CAMPO.
033600     MOVE WS-TC-CAMPO                TO WS-CIUDAD-ARMADA.
033700
033800     PERFORM 20140-ARMO-CALLE-SIN-COMA.
033900     PERFORM 20600-ARMO-LINEA-2.
034000
034100 FIN-20130. EXIT.
034200
034300 20140-ARMO-CALLE-SIN-COMA.
034400*-----------------------------*
034500*    LA CALLE ES EL GRUPO DE PALABRAS QUE QUEDA ANTES DE LA        *
034600*    CIUDAD (NUMERO, NOMBRE Y TIPO DE CALLE). TITLE-CASE IGUAL     *
034700*    QUE CON COMA. SI NO QUEDAN PALABRAS, LA CALLE QUEDA EN        *
034800*    BLANCO.                                                       *
034900
035000     SET IDX-PAL                     TO 1.
035100     MOVE SPACES                     TO WS-CALLE-ARMADA.
035200
035300     PERFORM 20141-AGREGO-PALABRA-CALLE
035400             VARYING IDX-PAL FROM 1 BY 1
035500               UNTIL IDX-PAL > WS-CONTADOR-PALABRAS - 3.
035600
035700     MOVE WS-CALLE-ARMADA            TO WS-TC-CAMPO.
035800     PERFORM 20410-TITLE-CASE-CAMPO.
035900     MOVE WS-TC-CAMPO                TO WS-ADDR1-ARMADA.
036000
036100 FIN-20140. EXIT.
036200
036300 20141-AGREGO-PALABRA-CALLE.
036400*------------------------------*
036500
036600     IF  IDX-PAL                     = 1
036700         STRING WS-PALABRA-TXT (IDX-PAL) DELIMITED BY SPACE
036800                INTO WS-CALLE-ARMADA
036900     ELSE
037000         MOVE WS-CALLE-ARMADA         TO WS-CALLE-TEMP
037100         MOVE SPACES                  TO WS-CALLE-ARMADA
037200         STRING WS-CALLE-TEMP         DELIMITED BY SPACE
037300                ' '                   DELIMITED BY SIZE
037400                WS-PALABRA-TXT (IDX-PAL) DELIMITED BY SPACE
037500                INTO WS-CALLE-ARMADA
037600     END-IF.
037700
037800 FIN-20141. EXIT.
037900
038000 20200-BUSCO-CASILLA.
038100*--------------------*
038200*    LA CASILLA DE CORREO, SI EXISTE, VA EN EL RENGLON DE CALLE  *
038300*    (ANTES DE LA COMA). LA BUSQUEDA SE HACE SOBRE UNA COPIA EN  *
038400*    MAYUSCULAS PARA QUE NO IMPORTE COMO LA HAYA TIPEADO EL      *
038500*    INVITADO.                                                   *
038600
038700     MOVE WS-CALLE-PARTE            TO WS-ADDR-MAYUS.
038800     INSPECT WS-ADDR-MAYUS
038900         CONVERTING WS-ALFA-BAJAS TO WS-ALFA-ALTAS.
039000
039100     MOVE SPACES                    TO WS-ANTES-CASILLA
039200                                        WS-DESPUES-CASILLA.
039300     MOVE ZERO                      TO WS-CANT-PARTES-DOM.
039400
039500     UNSTRING WS-ADDR-MAYUS
039600         DELIMITED BY 'P.O. BOX' OR 'PO BOX' OR 'P O BOX'
039700         INTO WS-ANTES-CASILLA WS-DESPUES-CASILLA
039800         TALLYING IN WS-CANT-PARTES-DOM.
039900
040000     IF  WS-CANT-PARTES-DOM          > 1
040100         SET 88-ES-CASILLA          TO TRUE
040200     ELSE
040300         SET 88-NO-ES-CASILLA       TO TRUE
040400     END-IF.
040500
040600 FIN-20200. EXIT.
040700
040800 20300-ARMO-CASILLA.
040900*-------------------*
041000*    SE QUEDA CON LOS DIGITOS CONSECUTIVOS QUE SIGUEN A LA       *
041100*    PALABRA "BOX" (LA PRIMER RACHA DE DIGITOS ENCONTRADA).      *
041200
041300     MOVE SPACES                    TO WS-NRO-CASILLA.
041400     SET IDX-TC                     TO 1.
041500     MOVE ZERO                      TO WS-CONTADOR-PALABRAS.
041600
041700     PERFORM 20310-EXTRAIGO-DIGITO-CASILLA
041800             VARYING IDX-TC FROM 1 BY 1
041900               UNTIL IDX-TC > LENGTH OF WS-DESPUES-CASILLA.
042000
042100     MOVE SPACES                    TO WS-ADDR1-ARMADA.
042200     STRING 'P.O. Box '             DELIMITED BY SIZE
042300            WS-NRO-CASILLA          DELIMITED BY SPACE
042400            INTO WS-ADDR1-ARMADA.
042500
042600 FIN-20300. EXIT.
042700
042800 20310-EXTRAIGO-DIGITO-CASILLA.
042900*-------------------------------*
043000
043100     IF  WS-DESPUES-CASILLA (IDX-TC:1) IS NUMERIC
043200         IF  WS-CONTADOR-PALABRAS     < 15
043300             ADD 1                    TO WS-CONTADOR-PALABRAS
043400             MOVE WS-DESPUES-CASILLA (IDX-TC:1)
043500                                      TO WS-NRO-CASILLA
043600                                         (WS-CONTADOR-PALABRAS:1)
043700         END-IF
043800     ELSE
043900         IF  WS-CONTADOR-PALABRAS     > ZERO
044000             MOVE LENGTH OF WS-DESPUES-CASILLA TO IDX-TC
044100         END-IF
044200     END-IF.
044300
044400 FIN-20310. EXIT.
044500
044600 20400-ARMO-CALLE.
044700*-----------------*
044800*    DIRECCION COMUN (SIN CASILLA): EL RENGLON DE CALLE YA       *
044900*    QUEDO SEPARADO EN WS-CALLE-PARTE (NUMERO + NOMBRE + TIPO),  *
045000*    SOLO FALTA PASARLO A TITLE-CASE.                            *
045100
045200     MOVE WS-CALLE-PARTE            TO WS-TC-CAMPO.
045300     PERFORM 20410-TITLE-CASE-CAMPO.
045400     MOVE WS-TC-CAMPO               TO WS-ADDR1-ARMADA.
045500
045600 FIN-20400. EXIT.
045700
045800 20410-TITLE-CASE-CAMPO.
045900*------------------------*
046000*    PRIMERO PASA TODO A MINUSCULAS Y LUEGO MAYUSCULIZA LA       *
046100*    PRIMERA LETRA DE CADA PALABRA (ESTILO .TITLE() DE HOST).    *
046200
046300     INSPECT WS-TC-CAMPO
046400         CONVERTING WS-ALFA-ALTAS TO WS-ALFA-BAJAS.
046500
046600     SET 88-TC-INICIO-PALABRA-SI    TO TRUE.
046700
046800     PERFORM 20420-RECORRO-CARACTER
046900             VARYING IDX-TC FROM 1 BY 1
047000               UNTIL IDX-TC > LENGTH OF WS-TC-CAMPO.
047100
047200 FIN-20410. EXIT.
047300
047400 20420-RECORRO-CARACTER.
047500*------------------------*
047600
047700     IF  WS-TC-CARACTER (IDX-TC)    = SPACE
047800         SET 88-TC-INICIO-PALABRA-SI TO TRUE
047900     ELSE
048000         IF  88-TC-INICIO-PALABRA-SI
048100             INSPECT WS-TC-CARACTER (IDX-TC)
048200                 CONVERTING WS-ALFA-BAJAS TO WS-ALFA-ALTAS
048300             SET 88-TC-INICIO-PALABRA-NO TO TRUE
048400         END-IF
048500     END-IF.
048600
048700 FIN-20420. EXIT.
048800
048900 20500-PARTO-CIUDAD-ESTADO-CP.
049000*-----------------------------*
049100*    TOMA EL RESTO DEL DOMICILIO (DESPUES DE LA COMA, O TODO EL  *
049200*    DOMICILIO SI NO HABIA COMA NI CASILLA) Y LO PARTE EN        *
049300*    PALABRAS PARA UBICAR, DE ATRAS PARA ADELANTE, EL CODIGO     *
049400*    POSTAL (ULTIMO TOKEN DE 5 DIGITOS), EL ESTADO (TOKEN DE 2   *
049500*    LETRAS ANTERIOR AL CODIGO POSTAL) Y LA CIUDAD (LO QUE       *
049600*    QUEDA ANTES DEL ESTADO).                                    *
049700
049800     MOVE SPACES                    TO WS-ZIP-ENCONTRADO
049900                                        WS-ESTADO-ENCONTRADO
050000                                        WS-CIUDAD-ARMADA.
050100     MOVE SPACES                    TO WS-TABLA-PALABRAS.
050200     MOVE ZERO                      TO WS-CONTADOR-PALABRAS.
050300
050400     PERFORM 20510-PARTO-EN-PALABRAS.
050500
050600     IF  WS-CONTADOR-PALABRAS        >= 2
050700         MOVE WS-PALABRA-TXT (WS-CONTADOR-PALABRAS)
050800                                     TO WS-ZIP-ENCONTRADO
050900         SET IDX-PAL                TO WS-CONTADOR-PALABRAS
051000         SET IDX-PAL                DOWN BY 1
051100         MOVE WS-PALABRA-TXT (IDX-PAL)
051200                                     TO WS-ESTADO-ENCONTRADO
051300         PERFORM 20520-ARMO-CIUDAD
051400     END-IF.
051500
051600 FIN-20500. EXIT.
051700
051800 20510-PARTO-EN-PALABRAS.
051900*-------------------------*
052000
052100     UNSTRING WS-RESTO-PARTE
052200         DELIMITED BY ALL SPACE
052300         INTO WS-PALABRA-TXT (1) WS-PALABRA-TXT (2)
052400              WS-PALABRA-TXT (3) WS-PALABRA-TXT (4)
052500              WS-PALABRA-TXT (5) WS-PALABRA-TXT (6)
052600              WS-PALABRA-TXT (7) WS-PALABRA-TXT (8)
052700              WS-PALABRA-TXT (9) WS-PALABRA-TXT (10)
052800         TALLYING IN WS-CANT-PARTES-DOM.
052900
053000*    DESCARTA LAS PALABRAS EN BLANCO QUE DEJA EL DELIMITADOR     *
053100*    CUANDO EL TEXTO EMPIEZA O TERMINA CON ESPACIOS.             *
053200     PERFORM 20511-COMPACTO-PALABRAS
053300             VARYING IDX-PAL FROM 1 BY 1
053400               UNTIL IDX-PAL > 10.
053500
053600 FIN-20510. EXIT.
053700
053800 20511-COMPACTO-PALABRAS.
053900*-------------------------*
054000
054100     IF  WS-PALABRA-TXT (IDX-PAL)   NOT = SPACES
054200         ADD 1                       TO WS-CONTADOR-PALABRAS
054300         IF  WS-CONTADOR-PALABRAS   NOT = IDX-PAL
054400             MOVE WS-PALABRA-TXT (IDX-PAL)
054500                                     TO WS-PALABRA-TXT
054600                                        (WS-CONTADOR-PALABRAS)
054700             MOVE SPACES             TO WS-PALABRA-TXT (IDX-PAL)
054800         END-IF
054900     END-IF.
055000
055100 FIN-20511. EXIT.
055200
055300 20520-ARMO-CIUDAD.
055400*------------------*
055500*    LA CIUDAD ES EL GRUPO DE PALABRAS QUE QUEDA ANTES DEL       *
055600*    ESTADO (EN LA PRACTICA, TODO LO QUE HAY ANTES DE LA COMA    *
055700*    YA FUE SEPARADO COMO CALLE, DE MODO QUE ACA SOLO QUEDA LA   *
055800*    CIUDAD PROPIAMENTE DICHA). TITLE-CASE IGUAL QUE LA CALLE.   *
055900
056000     SET IDX-PAL                    TO 1.
056100     MOVE SPACES                    TO WS-CIUDAD-ARMADA.
056200
056300     PERFORM 20521-AGREGO-PALABRA-CIUDAD
056400             VARYING IDX-PAL FROM 1 BY 1
056500               UNTIL IDX-PAL > WS-CONTADOR-PALABRAS - 2.
056600
056700     MOVE WS-CIUDAD-ARMADA           TO WS-TC-CAMPO.
056800     PERFORM 20410-TITLE-CASE-CAMPO.
056900     MOVE WS-TC-CAMPO                TO WS-CIUDAD-ARMADA.
057000
057100 FIN-20520. EXIT.
057200
057300 20521-AGREGO-PALABRA-CIUDAD.
057400*------------------------------*
057500
057600     IF  IDX-PAL                     = 1
057700         STRING WS-PALABRA-TXT (IDX-PAL) DELIMITED BY SPACE
057800                INTO WS-CIUDAD-ARMADA
057900     ELSE
058000         MOVE WS-CIUDAD-ARMADA        TO WS-CIUDAD-TEMP
058100         MOVE SPACES                  TO WS-CIUDAD-ARMADA
058200         STRING WS-CIUDAD-TEMP        DELIMITED BY SPACE
058300                ' '                   DELIMITED BY SIZE
058400                WS-PALABRA-TXT (IDX-PAL) DELIMITED BY SPACE
058500                INTO WS-CIUDAD-ARMADA
058600     END-IF.
058700
058800 FIN-20521. EXIT.
058900
059000 20600-ARMO-LINEA-2.
059100*-------------------*
059200
059300     MOVE SPACES                    TO WS-ADDR2-ARMADA.
059400     STRING WS-CIUDAD-ARMADA        DELIMITED BY SPACE
059500            ', '                    DELIMITED BY SIZE
059600            WS-ESTADO-ENCONTRADO    DELIMITED BY SPACE
059700            ' '                     DELIMITED BY SIZE
059800            WS-ZIP-ENCONTRADO       DELIMITED BY SPACE
059900            INTO WS-ADDR2-ARMADA.
060000
060100 FIN-20600. EXIT.
060200
060300 20900-INSERTO-TABLA-INVITACIONES.
060400*-----------------------------------*
060500*    EL REPRESENTANTE DE LA FAMILIA ES SIEMPRE EL PRIMER         *
060600*    INVITADO DEL GRUPO (NO NECESARIAMENTE EL DE MAS EDAD).      *
060700
060800     ADD 1                           TO WS-CANT-INVITACIONES.
060900     IF  WS-CANT-INVITACIONES        > WS-INV-MAX-OCCURS
061000         MOVE CTE-PROGRAMA            TO WCANCELA-PROGRAMA
061100         MOVE '20900-INSERTO-TABLA'   TO WCANCELA-PARRAFO
061200         MOVE 'TBLINVIT'              TO WCANCELA-RECURSO
061300         MOVE 'INSERT'                TO WCANCELA-OPERACION
061400         MOVE '34'                    TO WCANCELA-CODRET
061500         PERFORM 99999-CANCELO
061600     END-IF.
061700
061800     SET IDX-INV                     TO WS-CANT-INVITACIONES.
061900     SET IDX-FM-GUEST                TO 1.
062000
062100     MOVE FM-LAST-NAME (IDX-FM-GUEST) TO WSI-LAST-NAME  (IDX-INV).
062200     MOVE FM-FIRST-NAME (IDX-FM-GUEST) TO WSI-FIRST-NAME
062300        (IDX-INV).
062400     MOVE FM-CANT-INVITADOS           TO WSI-NUM-TICKETS
062500        (IDX-INV).
062600     MOVE WS-ADDR1-ARMADA               TO WSI-ADDRESS1
062700        (IDX-INV).
062800     MOVE WS-ADDR2-ARMADA               TO WSI-ADDRESS2
062900        (IDX-INV).
063000
063100     PERFORM 20910-REORDENO-TABLA-INVIT.
063200
063300 FIN-20900. EXIT.
063400
063500 20910-REORDENO-TABLA-INVIT.
063600*-----------------------------*
063700
063800     SET 88-HUBO-CAMBIO-SI          TO TRUE.
063900     PERFORM 20920-PASADA-DE-BURBUJA
064000             UNTIL 88-HUBO-CAMBIO-NO.
064100
064200 FIN-20910. EXIT.
064300
064400 20920-PASADA-DE-BURBUJA.
064500*-------------------------*
064600
064700     SET 88-HUBO-CAMBIO-NO          TO TRUE.
064800     PERFORM 20930-COMPARO-ADYACENTES
064900             VARYING IDX-INV FROM 1 BY 1
065000               UNTIL IDX-INV >= WS-CANT-INVITACIONES.
065100
065200 FIN-20920. EXIT.
065300
065400 20930-COMPARO-ADYACENTES.
065500*--------------------------*
065600
065700     SET IDX-INV-AUX                TO IDX-INV.
065800     SET IDX-INV-AUX                UP BY 1.
065900
066000     IF  WSI-LAST-NAME (IDX-INV)    > WSI-LAST-NAME (IDX-INV-AUX)
066100         MOVE WS-INVIT (IDX-INV)         TO WS-COPIA-INVITACION
066200         MOVE WS-INVIT (IDX-INV-AUX)     TO WS-INVIT (IDX-INV)
066300         MOVE WS-COPIA-INVITACION        TO WS-INVIT (IDX-INV-AUX)
066400         SET 88-HUBO-CAMBIO-SI           TO TRUE
066500     END-IF.
066600
066700 FIN-20930. EXIT.
066800
066900 25000-GRABO-INVITACIONES.
067000*---------------------------*
067100
067200     IF  WS-CANT-INVITACIONES        = ZERO
067300         GO TO FIN-25000
067400     END-IF.
067500
067600     PERFORM 25100-GRABO-UNA-INVITACION
067700             VARYING IDX-INV FROM 1 BY 1
067800               UNTIL IDX-INV > WS-CANT-INVITACIONES.
067900
068000 FIN-25000. EXIT.
068100
068200 25100-GRABO-UNA-INVITACION.
068300*-----------------------------*
068400
068500     MOVE SPACES                    TO REG-INVITACION.
068600     MOVE WSI-LAST-NAME   (IDX-INV) TO IV-LAST-NAME.
068700     MOVE WSI-FIRST-NAME  (IDX-INV) TO IV-FIRST-NAME.
068800     MOVE WSI-NUM-TICKETS (IDX-INV) TO IV-NUM-TICKETS.
068900     MOVE WSI-ADDRESS1    (IDX-INV) TO IV-ADDRESS1.
069000     MOVE WSI-ADDRESS2    (IDX-INV) TO IV-ADDRESS2.
069100
069200     WRITE REG-INVITACION.
069300     IF  NOT 88-INVITE-OK
069400         MOVE CTE-PROGRAMA           TO WCANCELA-PROGRAMA
069500         MOVE '25100-GRABO-INVIT'    TO WCANCELA-PARRAFO
069600         MOVE 'INVITE'               TO WCANCELA-RECURSO
069700         MOVE 'WRITE'                TO WCANCELA-OPERACION
069800         MOVE FS-INVITE              TO WCANCELA-CODRET
069900         PERFORM 99999-CANCELO
070000     END-IF.
070100
070200     ADD 1                           TO WS-CANT-GRABADAS.
070300
070400 FIN-25100. EXIT.
070500
070600 30000-FINALIZO.
070700*----------------*
070800
070900     PERFORM 30100-TOTALES-CONTROL.
071000     PERFORM 31000-CIERRO-ARCHIVOS.
071100
071200 FIN-30000. EXIT.
071300
071400 30100-TOTALES-CONTROL.
071500*----------------------*
071600
071700     DISPLAY ' '.
071800     DISPLAY '---------------------------------------------'.
071900     DISPLAY ' MTDINVIT - ARMADO DE INVITACIONES            '.
072000     DISPLAY '---------------------------------------------'.
072100     DISPLAY ' FAMILIAS CASADAS LEIDAS (FAMMATCH): '
072200        WS-CANT-LEIDOS.
072300     DISPLAY ' INVITACIONES ARMADAS               : '
072400              WS-CANT-INVITACIONES.
072500     DISPLAY ' INVITACIONES GRABADAS   (INVITE)   : '
072600              WS-CANT-GRABADAS.
072700     DISPLAY '---------------------------------------------'.
072800
072900 FIN-30100. EXIT.
073000
073100 31000-CIERRO-ARCHIVOS.
073200*-----------------------*
073300
073400     CLOSE FAMILIA-MATCH.
073500     CLOSE INVITACION-OUT.
073600
073700 FIN-31000. EXIT.
073800
073900 99999-CANCELO.
074000*--------------*
074100
074200     CLOSE FAMILIA-MATCH INVITACION-OUT.
074300     CALL 'CANCELA'                 USING WCANCELA.
074400     STOP RUN.
074500
074600 FIN-99999. EXIT.
074700
074800