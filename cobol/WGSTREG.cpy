000100*---------------------------------------------------------------*
000200*  WGSTREG  -  REGISTRO DE ENTRADA "LISTADO DE INVITADOS"       *
000300*              (ARCHIVO GUEST-LIST, UNA FAMILIA/GRUPO POR REG.) *
000400*---------------------------------------------------------------*
000500* 02-99  E.PALMEYRO   VERSION ORIGINAL - CORRIDA DE INVITACION  *
000600* 02-99  E.PALMEYRO   AGREGADA TABLA GL-GUEST (HASTA 10 PAX)    *
000700*---------------------------------------------------------------*
000800 01  REG-LISTADO-INVITADOS.
000900     05  GL-EMAIL                   PIC X(40).
001000     05  GL-PHONE                   PIC X(15).
001100     05  GL-ADDRESS                 PIC X(60).
001200     05  GL-TICKETS                 PIC 9(02).
001300     05  GL-REQUESTS                PIC X(100).
001400     05  GL-GUEST OCCURS 10 TIMES
001500                 INDEXED BY IDX-GL-GUEST.
001600         10  GL-FIRST-NAME          PIC X(15).
001700         10  GL-LAST-NAME           PIC X(15).
001800         10  GL-AGE                 PIC 9(03).
001900         10  GL-MEAL                PIC X(12).
002000         10  GL-ALLERGIES           PIC X(30).
002100     05  FILLER                     PIC X(18).
002200