000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     MTDPAYIN.
000500 AUTHOR.         EDUARDO A. PALMEYRO.
000600 INSTALLATION.   SALON DE FIESTAS - SECTOR SISTEMAS.
000700 DATE-WRITTEN.   02-09-99.
000800 DATE-COMPILED.
000900 SECURITY.       USO INTERNO EXCLUSIVO DEL SECTOR SISTEMAS.
001000
001100*---------------------------------------------------------------*
001200*      CORRIDA DE INVITACION - PASO 1 (MITAD PAGOS)             *
001300*      DEPURACION DE LAS ORDENES DE PAGO                        *
001400*---------------------------------------------------------------*
001500* OBJETIVO:                                                     *
001600* ---------                                                     *
001700* LEE EL ARCHIVO DE ORDENES DE PAGO (PAYMENT), NORMALIZA EL     *
001800* TELEFONO DEL PAGADOR Y COLAPSA LAS ORDENES REPETIDAS (MISMO   *
001900* NUMERO DE ORDEN = LA MISMA OPERACION, LA ULTIMA LEIDA GANA).  *
002000* EL RESULTADO SE GRABA EN EL ARCHIVO DE TRABAJO PAYWORK PARA   *
002100* QUE LO USE EL PROGRAMA DE APAREO (MTDMATCH).                  *
002200*---------------------------------------------------------------*
002300* REGISTRO DE CAMBIOS
002400*---------------------------------------------------------------*
002500* 02-09-99  EAP  0003  VERSION ORIGINAL.                        * CL0003  
002600* 11-20-99  JCF  0035  REVISION GENERAL Y2K - SIN FECHAS EN     * CL0035  
002700*                      ESTE ARCHIVO, SIN IMPACTO.               * CL0035  
002800* 05-19-02  MTR  0053  AMPLIADA LA TABLA DE ORDENES A 500        *CL0053
002900*                      OCURRENCIAS.                              *CL0053
003000* 07-11-02  MTR  0067  10000-INICIO PASA A CAER POR CONTINUIDAD * CL0067
003100*                      EN 10100-ABRO-ARCHIVOS (PERFORM THRU).    *CL0067
003200* 07-23-02  MTR  0081  AGREGADOS 77-LEVELS (CTE-PROGRAMA Y       * CL0081
003300*                      CONSTANTE(S) DE TABLA) SIGUIENDO LA        * CL0081
003400*                      COSTUMBRE DEL SECTOR.                      * CL0081
003500*---------------------------------------------------------------*
003600
003700*****************************************************************
003800 ENVIRONMENT DIVISION.
003900*****************************************************************
004000 CONFIGURATION SECTION.
004100*---------------------*
004200 SOURCE-COMPUTER. IBM-HOST.
004300 OBJECT-COMPUTER. IBM-HOST.
004400
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT  SECTION.
004900*---------------------*
005000 FILE-CONTROL.
005100*------------*
005200     SELECT PAYMENT-IN          ASSIGN TO PAYMENT
005300            ORGANIZATION       IS LINE SEQUENTIAL
005400            FILE STATUS        IS FS-PAYMENT.
005500
005600     SELECT PAGO-WORK           ASSIGN TO PAYWORK
005700            ORGANIZATION       IS LINE SEQUENTIAL
005800            FILE STATUS        IS FS-PAYWORK.
005900
006000*****************************************************************
006100 DATA DIVISION.
006200*****************************************************************
006300
006400 FILE SECTION.
006500*------------*
006600
006700 FD  PAYMENT-IN
006800     LABEL RECORD IS STANDARD.
006900     COPY WPAYREG.
007000
007100 FD  PAGO-WORK
007200     LABEL RECORD IS STANDARD.
007300*    MISMO LAYOUT DE WPAYREG, CON PREFIJO PW- PARA NO CHOCAR
007400*    CON LOS CAMPOS PY- DE LA FD PAYMENT-IN.
007500     COPY WPAYREG REPLACING ==REG-ORDEN-PAGO== BY
007600        ==REG-PAGO-WORK==
007700                            ==PY-ORDER-NO==     BY ==PW-ORDER-NO==
007800                            ==PY-FIRST-NAME==   BY
007900                               ==PW-FIRST-NAME==
008000                            ==PY-LAST-NAME==    BY
008100                               ==PW-LAST-NAME==
008200                            ==PY-EMAIL==        BY ==PW-EMAIL==
008300                            ==PY-PHONE==        BY ==PW-PHONE==.
008400
008500 WORKING-STORAGE SECTION.
008600*-----------------------*
008700
008800*    CONSTANTE DE IDENTIFICACION DEL PROGRAMA PARA LOS MENSAJES   *CL0081
008900*    DE CANCELACION (WCANCELA-PROGRAMA), Y TOPE(S) DE TABLA(S) EN *CL0081
009000*    MEMORIA, COMO 77-LEVELS SUELTOS (USO HABITUAL DEL SECTOR     *CL0081
009100*    PARA CONSTANTES Y ESCALARES).                                *CL0081
009200
009300 77  CTE-PROGRAMA                   PIC X(08) VALUE 'MTDPAYIN'.
009400 77  WS-PAY-MAX-OCCURS              PIC 9(04) COMP VALUE 0500.
009500
009600 01  WS-FILE-STATUS.
009700     05  FS-PAYMENT                 PIC X(02).
009800         88  88-PAYMENT-OK                  VALUE '00'.
009900         88  88-PAYMENT-EOF                 VALUE '10'.
010000     05  FS-PAYWORK                 PIC X(02).
010100         88  88-PAYWORK-OK                  VALUE '00'.
010200
010300 01  WS-SWITCHES.
010400     05  WS-SW-FIN-PAYMENT          PIC X(01)     VALUE 'N'.
010500         88  88-FIN-PAYMENT                 VALUE 'S'.
010600     05  WS-SW-HUBO-CAMBIO          PIC X(01)     VALUE 'N'.
010700         88  88-HUBO-CAMBIO-SI              VALUE 'S'.
010800         88  88-HUBO-CAMBIO-NO              VALUE 'N'.
010900     05  WS-SW-ENCONTRO             PIC X(01)     VALUE 'N'.
011000         88  88-ENCONTRO-SI                 VALUE 'S'.
011100         88  88-ENCONTRO-NO                 VALUE 'N'.
011200
011300 01  WS-CONTADORES.
011400     05  WS-CANT-ORDENES            PIC 9(04) COMP VALUE ZERO.
011500     05  WS-CANT-LEIDOS             PIC 9(06) COMP VALUE ZERO.
011600     05  WS-CANT-GRABADOS           PIC 9(06) COMP VALUE ZERO.
011700
011800 01  WS-CONTADORES-R REDEFINES WS-CONTADORES.
011900     05  FILLER                     PIC X(10).
012000
012100*    TABLA DE ORDENES DE PAGO, ORDENADA POR NUMERO DE ORDEN.    *
012200 01  WS-TABLA-ORDENES.
012300     05  WS-ORDEN OCCURS 500 TIMES
012400                 ASCENDING KEY IS WSO-ORDER-NO
012500                 INDEXED BY IDX-ORD, IDX-ORD-AUX.
012600         10  WSO-ORDER-NO           PIC X(10).
012700         10  WSO-FIRST-NAME         PIC X(15).
012800         10  WSO-LAST-NAME          PIC X(15).
012900         10  WSO-EMAIL              PIC X(40).
013000         10  WSO-PHONE              PIC X(15).
013100
013200 01  WS-TABLA-ORDENES-R REDEFINES WS-TABLA-ORDENES.
013300     05  FILLER PIC X(95) OCCURS 500 TIMES.
013400
013500 01  WS-COPIA-ORDEN.
013600     05  WS-COPIA-ORDER-NO          PIC X(10).
013700     05  WS-COPIA-FIRST-NAME        PIC X(15).
013800     05  WS-COPIA-LAST-NAME         PIC X(15).
013900     05  WS-COPIA-EMAIL             PIC X(40).
014000     05  WS-COPIA-PHONE             PIC X(15).
014100
014200 01  WS-COPIA-ORDEN-R REDEFINES WS-COPIA-ORDEN.
014300     05  FILLER                     PIC X(95).
014400
014500 COPY WUTLFONO.
014600 COPY WCANCELA.
014700
014800*****************************************************************
014900 PROCEDURE DIVISION.
015000*****************************************************************
015100
015200 00000-CUERPO-PRINCIPAL.
015300*----------------------*
015400
015500     PERFORM 10000-INICIO THRU FIN-10100.
015600     PERFORM 10200-1RA-LECTURA-PAYMENT.
015700     PERFORM 20000-PROCESO
015800             UNTIL 88-FIN-PAYMENT.
015900     PERFORM 25000-GRABO-ORDENES.
016000     PERFORM 30000-FINALIZO.
016100
016200     STOP RUN.
016300
016400 10000-INICIO.
016500*-------------*
016600*    CAE POR CONTINUIDAD EN 10100-ABRO-ARCHIVOS (PERFORM ... THRU *CL0067
016700*    FIN-10100 DESDE 00000-CUERPO-PRINCIPAL).                     *CL0067
016800
016900 FIN-10000. EXIT.
017000
017100 10100-ABRO-ARCHIVOS.
017200*--------------------*
017300
017400     OPEN INPUT  PAYMENT-IN.
017500     IF  NOT 88-PAYMENT-OK
017600         MOVE CTE-PROGRAMA         TO WCANCELA-PROGRAMA
017700         MOVE '10100-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO
017800         MOVE 'PAYMENT'            TO WCANCELA-RECURSO
017900         MOVE 'OPEN'               TO WCANCELA-OPERACION
018000         MOVE FS-PAYMENT           TO WCANCELA-CODRET
018100         PERFORM 99999-CANCELO
018200     END-IF.
018300
018400     OPEN OUTPUT PAGO-WORK.
018500     IF  NOT 88-PAYWORK-OK
018600         MOVE CTE-PROGRAMA         TO WCANCELA-PROGRAMA
018700         MOVE '10100-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO
018800         MOVE 'PAYWORK'            TO WCANCELA-RECURSO
018900         MOVE 'OPEN'               TO WCANCELA-OPERACION
019000         MOVE FS-PAYWORK           TO WCANCELA-CODRET
019100         PERFORM 99999-CANCELO
019200     END-IF.
019300
019400 FIN-10100. EXIT.
019500
019600 10200-1RA-LECTURA-PAYMENT.
019700*--------------------------*
019800
019900     READ PAYMENT-IN.
020000     EVALUATE TRUE
020100         WHEN 88-PAYMENT-OK
020200             ADD 1                 TO WS-CANT-LEIDOS
020300         WHEN 88-PAYMENT-EOF
020400             SET 88-FIN-PAYMENT    TO TRUE
020500         WHEN OTHER
020600             MOVE CTE-PROGRAMA         TO WCANCELA-PROGRAMA
020700             MOVE '10200-1RA-LECTURA'  TO WCANCELA-PARRAFO
020800             MOVE 'PAYMENT'            TO WCANCELA-RECURSO
020900             MOVE 'READ'               TO WCANCELA-OPERACION
021000             MOVE FS-PAYMENT           TO WCANCELA-CODRET
021100             PERFORM 99999-CANCELO
021200     END-EVALUATE.
021300
021400 FIN-10200. EXIT.
021500
021600 20000-PROCESO.
021700*--------------*
021800
021900     MOVE PY-PHONE                  TO FONO-ENTRADA.
022000     CALL 'UTLFONO'                 USING WUTLFONO.
022100
022200     IF  WS-CANT-ORDENES            > ZERO
022300         SEARCH ALL WS-ORDEN
022400             AT END
022500                 SET 88-ENCONTRO-NO TO TRUE
022600             WHEN WSO-ORDER-NO (IDX-ORD) = PY-ORDER-NO
022700                 SET 88-ENCONTRO-SI TO TRUE
022800         END-SEARCH
022900     ELSE
023000         SET 88-ENCONTRO-NO         TO TRUE
023100     END-IF.
023200
023300     IF  88-ENCONTRO-SI
023400         PERFORM 20100-CARGO-CAMPOS-ORDEN
023500     ELSE
023600         ADD 1                      TO WS-CANT-ORDENES
023700         IF  WS-CANT-ORDENES        > WS-PAY-MAX-OCCURS
023800             MOVE CTE-PROGRAMA           TO WCANCELA-PROGRAMA
023900             MOVE '20000-PROCESO'        TO WCANCELA-PARRAFO
024000             MOVE 'TBLORDEN'             TO WCANCELA-RECURSO
024100             MOVE 'INSERT'               TO WCANCELA-OPERACION
024200             MOVE '34'                   TO WCANCELA-CODRET
024300             PERFORM 99999-CANCELO
024400         END-IF
024500         SET IDX-ORD                TO WS-CANT-ORDENES
024600         PERFORM 20100-CARGO-CAMPOS-ORDEN
024700         PERFORM 20200-REORDENO-TABLA-ORDENES
024800     END-IF.
024900
025000     PERFORM 10200-1RA-LECTURA-PAYMENT.
025100
025200 FIN-20000. EXIT.
025300
025400 20100-CARGO-CAMPOS-ORDEN.
025500*---------------------------*
025600
025700     MOVE PY-ORDER-NO                TO WSO-ORDER-NO   (IDX-ORD).
025800     MOVE PY-FIRST-NAME               TO WSO-FIRST-NAME (IDX-ORD).
025900     MOVE PY-LAST-NAME                TO WSO-LAST-NAME  (IDX-ORD).
026000     MOVE PY-EMAIL                    TO WSO-EMAIL      (IDX-ORD).
026100     MOVE FONO-SALIDA                 TO WSO-PHONE      (IDX-ORD).
026200
026300 FIN-20100. EXIT.
026400
026500 20200-REORDENO-TABLA-ORDENES.
026600*-------------------------------*
026700
026800     SET 88-HUBO-CAMBIO-SI          TO TRUE.
026900     PERFORM 20210-PASADA-DE-BURBUJA
027000             UNTIL 88-HUBO-CAMBIO-NO.
027100
027200 FIN-20200. EXIT.
027300
027400 20210-PASADA-DE-BURBUJA.
027500*------------------------*
027600
027700     SET 88-HUBO-CAMBIO-NO          TO TRUE.
027800     PERFORM 20220-COMPARO-ADYACENTES
027900             VARYING IDX-ORD FROM 1 BY 1
028000               UNTIL IDX-ORD >= WS-CANT-ORDENES.
028100
028200 FIN-20210. EXIT.
028300
028400 20220-COMPARO-ADYACENTES.
028500*--------------------------*
028600
028700     SET IDX-ORD-AUX                TO IDX-ORD.
028800     SET IDX-ORD-AUX                UP BY 1.
028900
029000     IF  WSO-ORDER-NO (IDX-ORD)     > WSO-ORDER-NO (IDX-ORD-AUX)
029100         MOVE WS-ORDEN (IDX-ORD)         TO WS-COPIA-ORDEN
029200         MOVE WS-ORDEN (IDX-ORD-AUX)     TO WS-ORDEN (IDX-ORD)
029300         MOVE WS-COPIA-ORDEN             TO WS-ORDEN (IDX-ORD-AUX)
029400         SET 88-HUBO-CAMBIO-SI           TO TRUE
029500     END-IF.
029600
029700 FIN-20220. EXIT.
029800
029900 25000-GRABO-ORDENES.
030000*----------------------*
030100
030200     IF  WS-CANT-ORDENES            = ZERO
030300         GO TO FIN-25000
030400     END-IF.
030500
030600     PERFORM 25100-GRABO-UNA-ORDEN
030700             VARYING IDX-ORD FROM 1 BY 1
030800               UNTIL IDX-ORD > WS-CANT-ORDENES.
030900
031000 FIN-25000. EXIT.
031100
031200 25100-GRABO-UNA-ORDEN.
031300*-------------------------*
031400
031500     MOVE SPACES                    TO REG-PAGO-WORK.
031600     MOVE WSO-ORDER-NO   (IDX-ORD)  TO PW-ORDER-NO.
031700     MOVE WSO-FIRST-NAME (IDX-ORD)  TO PW-FIRST-NAME.
031800     MOVE WSO-LAST-NAME  (IDX-ORD)  TO PW-LAST-NAME.
031900     MOVE WSO-EMAIL      (IDX-ORD)  TO PW-EMAIL.
032000     MOVE WSO-PHONE      (IDX-ORD)  TO PW-PHONE.
032100
032200     WRITE REG-PAGO-WORK.
032300     IF  NOT 88-PAYWORK-OK
032400         MOVE CTE-PROGRAMA           TO WCANCELA-PROGRAMA
032500         MOVE '25100-GRABO-ORDEN'    TO WCANCELA-PARRAFO
032600         MOVE 'PAYWORK'              TO WCANCELA-RECURSO
032700         MOVE 'WRITE'                TO WCANCELA-OPERACION
032800         MOVE FS-PAYWORK             TO WCANCELA-CODRET
032900         PERFORM 99999-CANCELO
033000     END-IF.
033100
033200     ADD 1                          TO WS-CANT-GRABADOS.
033300
033400 FIN-25100. EXIT.
033500
033600 30000-FINALIZO.
033700*----------------*
033800
033900     PERFORM 30100-TOTALES-CONTROL.
034000     PERFORM 31000-CIERRO-ARCHIVOS.
034100
034200 FIN-30000. EXIT.
034300
034400 30100-TOTALES-CONTROL.
034500*----------------------*
034600
034700     DISPLAY ' '.
034800     DISPLAY '---------------------------------------------'.
034900     DISPLAY ' MTDPAYIN - DEPURACION DE ORDENES DE PAGO     '.
035000     DISPLAY '---------------------------------------------'.
035100     DISPLAY ' REGISTROS LEIDOS      (PAYMENT) : ' WS-CANT-LEIDOS.
035200     DISPLAY ' ORDENES DISTINTAS                : '
035300        WS-CANT-ORDENES.
035400     DISPLAY ' ORDENES GRABADAS      (PAYWORK) : '
035500        WS-CANT-GRABADOS.
035600     DISPLAY '---------------------------------------------'.
035700
035800 FIN-30100. EXIT.
035900
036000 31000-CIERRO-ARCHIVOS.
036100*-----------------------*
036200
036300     CLOSE PAYMENT-IN.
036400     CLOSE PAGO-WORK.
036500
036600 FIN-31000. EXIT.
036700
036800 99999-CANCELO.
036900*--------------*
037000
037100     CLOSE PAYMENT-IN PAGO-WORK.
037200     CALL 'CANCELA'                 USING WCANCELA.
037300     STOP RUN.
037400
037500 FIN-99999. EXIT.
037600
037700