000100*---------------------------------------------------------------*
000200*  WPAYREG  -  REGISTRO DE "ORDENES DE PAGO" (ARCHIVO PAYMENT)  *
000300*              REUTILIZADO TAMBIEN PARA EL WORK-FILE DE PAGOS  *
000400*              Y PARA EL LISTADO DE PAGOS NO CASADOS.           *
000500*---------------------------------------------------------------*
000600* 02-99  E.PALMEYRO   VERSION ORIGINAL                          *
000700*---------------------------------------------------------------*
000800 01  REG-ORDEN-PAGO.
000900     05  PY-ORDER-NO                PIC X(10).
001000     05  PY-FIRST-NAME              PIC X(15).
001100     05  PY-LAST-NAME               PIC X(15).
001200     05  PY-EMAIL                   PIC X(40).
001300     05  PY-PHONE                   PIC X(15).
001400     05  FILLER                     PIC X(05).
001500