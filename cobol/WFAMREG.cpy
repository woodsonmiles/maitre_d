000100*---------------------------------------------------------------*
000200*  WFAMREG  -  REGISTRO DE TRABAJO "FAMILIA DEPURADA"           *
000300*              (WORK-FILE FAMWORK, SALIDA DE MTDGSTIN,          *
000400*              ENTRADA DE MTDMATCH / MTDREQX / MTDPLACE)        *
000500*---------------------------------------------------------------*
000600* 02-99  E.PALMEYRO   VERSION ORIGINAL                          *
000700* 02-99  E.PALMEYRO   AGREGADO FM-OLDEST (INVITADO DE MAS EDAD) *
000800* 03-99  E.PALMEYRO   AGREGADO FM-SW-CASADA PARA U4 (APAREO)    *
000900*---------------------------------------------------------------*
001000 01  REG-FAMILIA-TRABAJO.
001100     05  FM-EMAIL                   PIC X(40).
001200     05  FM-PHONE                   PIC X(15).
001300     05  FM-ADDRESS                 PIC X(60).
001400     05  FM-TICKETS                 PIC 9(02).
001500     05  FM-REQUESTS                PIC X(100).
001600     05  FM-CANT-INVITADOS          PIC 9(02) COMP.
001700     05  FM-OLDEST-FIRST-NAME       PIC X(15).
001800     05  FM-OLDEST-LAST-NAME        PIC X(15).
001900     05  FM-SW-CASADA               PIC X(01).
002000         88  FM-FAMILIA-CASADA              VALUE 'S'.
002100         88  FM-FAMILIA-NO-CASADA           VALUE 'N'.
002200     05  FM-GUEST OCCURS 10 TIMES
002300                 INDEXED BY IDX-FM-GUEST.
002400         10  FM-FIRST-NAME          PIC X(15).
002500         10  FM-LAST-NAME           PIC X(15).
002600         10  FM-AGE                 PIC 9(03).
002700         10  FM-MEAL                PIC X(12).
002800         10  FM-ALLERGIES           PIC X(30).
002900     05  FILLER                     PIC X(14).
003000