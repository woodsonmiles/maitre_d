000100*---------------------------------------------------------------*
000200*  WCNFREG  -  REGISTRO DE SALIDA "CONFLICTOS DE UBICACION"     *
000300*              (ARCHIVO CONFLICT)                                *
000400*---------------------------------------------------------------*
000500* 04-99  E.PALMEYRO   VERSION ORIGINAL                          *
000600*---------------------------------------------------------------*
000700 01  REG-CONFLICTO.
000800     05  CF-LAST-NAME               PIC X(15).
000900     05  CF-REQUESTED               PIC X(15).
001000     05  CF-REASON                  PIC X(40).
001100     05  FILLER                     PIC X(10).
001200