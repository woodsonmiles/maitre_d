000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     CANCELA.
000500 AUTHOR.         EDUARDO A. PALMEYRO.
000600 INSTALLATION.   SALON DE FIESTAS - SECTOR SISTEMAS.
000700 DATE-WRITTEN.   10-02-96.
000800 DATE-COMPILED.
000900 SECURITY.       USO INTERNO EXCLUSIVO DEL SECTOR SISTEMAS.
001000
001100*---------------------------------------------------------------*
001200*         RUTINA UNICA DE CANCELACION DE PROCESOS BATCH         *
001300*---------------------------------------------------------------*
001400* OBJETIVO:                                                     *
001500* ---------                                                     *
001600* TODOS LOS PROGRAMAS DEL CIRCUITO DE INVITACIONES Y DE         *
001700* UBICACION DE MESAS LLAMAN A ESTA RUTINA CUANDO UN FILE-STATUS *
001800* DE UNA OPERACION DE E/S RESULTA DISTINTO DE '00'. LA RUTINA   *
001900* TRADUCE EL CODIGO A UN MENSAJE Y TERMINA EL PROCESO.          *
002000*---------------------------------------------------------------*
002100* PROGRAMA   :  CANCELA COBOL II                                *
002200* COPY       :  WCANCELA                                        *
002300* INVOCAR    :  CALL 'CANCELA' USING WCANCELA.                 *
002400*---------------------------------------------------------------*
002500* REGISTRO DE CAMBIOS
002600*---------------------------------------------------------------*
002700* 10-02-96  EAP  0001  VERSION ORIGINAL (AMBIENTE DE CLIENTES). * CL0001
002800* 02-11-99  EAP  0007  REUTILIZADA PARA LOS BATCH DE INVITA-    * CL0007
002900*                      CIONES Y SALON (NO REQUIRIO CAMBIOS).    * CL0007
003000* 11-24-99  JCF  0033  REVISION GENERAL Y2K - SIN IMPACTO, LA   * CL0033
003100*                      RUTINA NO MANEJA FECHAS.                 * CL0033
003200* 05-14-02  MTR  0051  AGREGADOS CODIGOS DE FILE STATUS '04' Y  * CL0051
003300*                      '9X' USADOS POR LOS NUEVOS WORK FILES.   * CL0051
003400* 07-14-02  MTR  0072  PARTIDA EN DOS PARRAFOS (00000/00100) Y   * CL0072
003500*                      AGREGADO PERFORM ... THRU DESDE EL        * CL0072
003600*                      PRINCIPAL DEL PROGRAMA.                   * CL0072
003700*---------------------------------------------------------------*
003800
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100*****************************************************************
004200 CONFIGURATION SECTION.
004300*---------------------*
004400 SOURCE-COMPUTER. IBM-HOST.
004500 OBJECT-COMPUTER. IBM-HOST.
004600
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT  SECTION.
005100*---------------------*
005200 FILE-CONTROL.
005300*------------*
005400
005500*****************************************************************
005600 DATA DIVISION.
005700*****************************************************************
005800
005900 WORKING-STORAGE SECTION.
006000*-----------------------*
006100
006200 77  WS-CN-1                        PIC 9         VALUE 1.
006300 77  WS-CN-1-R REDEFINES WS-CN-1    PIC X.
006400 77  WS-CN-0                        PIC 9         VALUE 0.
006500 77  WS-CICLO                       PIC X         VALUE ' '.
006600     88  88-CICLO-INICIAL                         VALUE ' '.
006700     88  88-CICLO-CONTINUACION                    VALUE '1'.
006800 77  MSG                            PIC X(50)     VALUE SPACES.
006900 77  MSG-R REDEFINES MSG            PIC X(50).
007000
007100 LINKAGE SECTION.
007200*---------------*
007300* COPY DE AREA DE COMUNICACION CON ESTA RUTINA.
007400
007500 COPY WCANCELA.
007600
007700 01  WCANCELA-R REDEFINES WCANCELA PIC X(128).
007800
007900*****************************************************************
008000 PROCEDURE DIVISION USING WCANCELA.
008100*****************************************************************
008200
008300     PERFORM 00000-CUERPO-PRINCIPAL THRU FIN-00100.
008400
008500 00000-CUERPO-PRINCIPAL.
008600*----------------------*
008700*    TRADUCE EL FILE-STATUS A UN MENSAJE EN MSG Y CAE POR         *CL0072
008800*    CONTINUIDAD EN 00100-MUESTRO-MENSAJE (PERFORM ... THRU DESDE *CL0072
008900*    EL PRINCIPAL).                                                *CL0072
009000
009100     EVALUATE WCANCELA-CODRET (1:2)
009200          WHEN '00' MOVE 'SUCCESS '               TO MSG
009300          WHEN '02' MOVE 'SUCCESS DUPLICATE '     TO MSG
009400          WHEN '04' MOVE 'SUCCESS INCOMPLETE '    TO MSG
009500          WHEN '05' MOVE 'SUCCESS OPTIONAL '      TO MSG
009600          WHEN '07' MOVE 'SUCCESS NO UNIT '       TO MSG
009700          WHEN '10' MOVE 'END OF FILE '           TO MSG
009800          WHEN '14' MOVE 'OUT OF KEY RANGE '      TO MSG
009900          WHEN '21' MOVE 'KEY INVALID '           TO MSG
010000          WHEN '22' MOVE 'KEY EXISTS '            TO MSG
010100          WHEN '23' MOVE 'KEY NOT EXISTS '        TO MSG
010200          WHEN '30' MOVE 'PERMANENT ERROR '       TO MSG
010300          WHEN '31' MOVE 'INCONSISTENT FILENAME ' TO MSG
010400          WHEN '34' MOVE 'BOUNDARY VIOLATION '    TO MSG
010500          WHEN '35' MOVE 'FILE NOT FOUND '        TO MSG
010600          WHEN '37' MOVE 'PERMISSION DENIED '     TO MSG
010700          WHEN '38' MOVE 'CLOSED WITH LOCK '      TO MSG
010800          WHEN '39' MOVE 'CONFLICT ATTRIBUTE '    TO MSG
010900          WHEN '41' MOVE 'ALREADY OPEN '          TO MSG
011000          WHEN '42' MOVE 'NOT OPEN '              TO MSG
011100          WHEN '43' MOVE 'READ NOT DONE '         TO MSG
011200          WHEN '44' MOVE 'RECORD OVERFLOW '       TO MSG
011300          WHEN '46' MOVE 'READ ERROR '            TO MSG
011400          WHEN '47' MOVE 'INPUT DENIED '          TO MSG
011500          WHEN '48' MOVE 'OUTPUT DENIED '         TO MSG
011600          WHEN '49' MOVE 'I/O DENIED '            TO MSG
011700          WHEN '51' MOVE 'RECORD LOCKED '         TO MSG
011800          WHEN '52' MOVE 'END-OF-PAGE '           TO MSG
011900          WHEN '57' MOVE 'I/O LINAGE '            TO MSG
012000          WHEN '61' MOVE 'FILE SHARING FAILURE '  TO MSG
012100          WHEN '91' MOVE 'FILE NOT AVAILABLE '    TO MSG
012200          WHEN OTHER MOVE 'CODIGO NO CATALOGADO ' TO MSG
012300     END-EVALUATE.
012400 FIN-00000. EXIT.
012500
012600 00100-MUESTRO-MENSAJE.
012700*--------------------------*
012800
012900     DISPLAY ' '.
013000     DISPLAY '************************************************'.
013100     DISPLAY '*****   RUTINA DE CANCELACION PROGRAMADA   *****'.
013200     DISPLAY '*****   SISTEMA DE SALON - MAITRED         *****'.
013300     DISPLAY '************************************************'.
013400     DISPLAY '*                                               '.
013500     DISPLAY '* PROGRAMA     : ' WCANCELA-PROGRAMA.
013600     DISPLAY '* PARRAFO      : ' WCANCELA-PARRAFO.
013700     DISPLAY '* RECURSO      : ' WCANCELA-RECURSO.
013800     DISPLAY '* OPERACION    : ' WCANCELA-OPERACION.
013900     DISPLAY '* COD RETORNO  : ' WCANCELA-CODRET.
014000     DISPLAY '* MENSAJE      : ' WCANCELA-MENSAJE.
014100     DISPLAY '* MENSAJE-2    : ' MSG.
014200     DISPLAY '*                                               '.
014300     DISPLAY '************************************************'.
014400     DISPLAY '*           SE CANCELA EL PROCESO              *'.
014500     DISPLAY '************************************************'.
014600
014700     GOBACK.
014800
014900 FIN-00100. EXIT.
015000