000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     MTDGUIDE.
000500 AUTHOR.         EDUARDO A. PALMEYRO.
000600 INSTALLATION.   SALON DE FIESTAS - SECTOR SISTEMAS.
000700 DATE-WRITTEN.   04-25-99.
000800 DATE-COMPILED.
000900 SECURITY.       USO INTERNO EXCLUSIVO DEL SECTOR SISTEMAS.
001000
001100*---------------------------------------------------------------*
001200*        CORRIDA DE UBICACION - GUIA DE UBICACION (SEATGUID)    *
001300*---------------------------------------------------------------*
001400* OBJETIVO:                                                     *
001500* ---------                                                     *
001600* LEE LAS ASIGNACIONES DE MESA (SEATASGN) Y ARMA UN LISTADO     *
001700* ALFABETICO "APELLIDO, INICIAL. - MESA n" PARA QUE EL           *
001800* RECEPCIONISTA PUEDA GUIAR A CADA INVITADO SIN CONSULTAR EL     *
001900* PLANO COMPLETO DEL SALON.                                      *
002000*---------------------------------------------------------------*
002100* REGISTRO DE CAMBIOS
002200*---------------------------------------------------------------*
002300* 04-25-99  EAP  0030  VERSION ORIGINAL.                        * CL0030  
002400* 04-26-99  EAP  0031  EL ORDEN DEBIA IGNORAR MAYUSCULAS Y       *CL0031  
002500*                      MINUSCULAS (SE CONVIERTE EL APELLIDO A    *CL0031  
002600*                      MINUSCULA Y LUEGO SE REACOMODA LA         *CL0031  
002700*                      PRIMERA LETRA ANTES DE COMPARAR).         *CL0031  
002800* 11-24-99  JCF  0037  REVISION GENERAL Y2K - NO SE ALMACENAN   * CL0037  
002900*                      FECHAS EN ESTE PROGRAMA, SIN CAMBIOS.     *CL0037  
003000* 05-24-02  MTR  0056  AMPLIADA LA TABLA DE LA GUIA A 2000       *CL0056
003100*                      OCURRENCIAS (CRECIMIENTO DEL SALON).     * CL0056
003200* 07-10-02  MTR  0066  10000-INICIO PASA A CAER POR CONTINUIDAD * CL0066
003300*                      EN 10100-ABRO-ARCHIVOS (PERFORM THRU).    *CL0066
003400* 07-21-02  MTR  0079  AGREGADOS 77-LEVELS (CTE-PROGRAMA Y       * CL0079
003500*                      CONSTANTE(S) DE TABLA) SIGUIENDO LA        * CL0079
003600*                      COSTUMBRE DEL SECTOR.                      * CL0079
003700*---------------------------------------------------------------*
003800
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100*****************************************************************
004200 CONFIGURATION SECTION.
004300*---------------------*
004400 SOURCE-COMPUTER. IBM-HOST.
004500 OBJECT-COMPUTER. IBM-HOST.
004600
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     UPSI-0 WITH SIGNALER.
005000
005100 INPUT-OUTPUT  SECTION.
005200*---------------------*
005300 FILE-CONTROL.
005400*------------*
005500     SELECT ASIGNACION-MESA     ASSIGN TO SEATASGN
005600            ORGANIZATION       IS LINE SEQUENTIAL
005700            FILE STATUS        IS FS-SEATASGN.
005800
005900     SELECT GUIA-UBICACION      ASSIGN TO SEATGUID
006000            ORGANIZATION       IS LINE SEQUENTIAL
006100            FILE STATUS        IS FS-SEATGUID.
006200
006300*****************************************************************
006400 DATA DIVISION.
006500*****************************************************************
006600
006700 FILE SECTION.
006800*------------*
006900
007000 FD  ASIGNACION-MESA
007100     LABEL RECORD IS STANDARD.
007200     COPY WSATREG.
007300
007400 FD  GUIA-UBICACION
007500     RECORDING MODE IS F
007600     BLOCK 0.
007700 01  REG-GUIA-FD                    PIC X(133).
007800
007900 WORKING-STORAGE SECTION.
008000*-----------------------*
008100
008200*    CONSTANTE DE IDENTIFICACION DEL PROGRAMA PARA LOS MENSAJES   *CL0079
008300*    DE CANCELACION (WCANCELA-PROGRAMA), Y TOPE(S) DE TABLA(S) EN *CL0079
008400*    MEMORIA, COMO 77-LEVELS SUELTOS (USO HABITUAL DEL SECTOR     *CL0079
008500*    PARA CONSTANTES Y ESCALARES).                                *CL0079
008600
008700 77  CTE-PROGRAMA                   PIC X(08) VALUE 'MTDGUIDE'.
008800 77  WS-GUIA-MAX-OCCURS             PIC 9(04) COMP VALUE 2000.
008900
009000 01  WS-FILE-STATUS.
009100     05  FS-SEATASGN                PIC X(02).
009200         88  88-SEATASGN-OK                 VALUE '00'.
009300         88  88-SEATASGN-EOF                 VALUE '10'.
009400     05  FS-SEATGUID                PIC X(02).
009500         88  88-SEATGUID-OK                 VALUE '00'.
009600
009700 01  WS-SWITCHES.
009800     05  WS-SW-FIN-SEATASGN         PIC X(01)     VALUE 'N'.
009900         88  88-FIN-SEATASGN                VALUE 'S'.
010000     05  WS-SW-HUBO-CAMBIO          PIC X(01)     VALUE 'N'.
010100         88  88-HUBO-CAMBIO-SI               VALUE 'S'.
010200         88  88-HUBO-CAMBIO-NO               VALUE 'N'.
010300     05  WS-SW-ENCONTRO             PIC X(01)     VALUE 'N'.
010400         88  88-ENCONTRO-SI                  VALUE 'S'.
010500         88  88-ENCONTRO-NO                  VALUE 'N'.
010600
010700 01  WS-CONTADORES.
010800     05  WS-CANT-LEIDOS             PIC 9(06) COMP VALUE ZERO.
010900     05  WS-CANT-GUIA               PIC 9(04) COMP VALUE ZERO.
011000     05  WS-CANT-ESCRITOS           PIC 9(06) COMP VALUE ZERO.
011100     05  WS-POS-PRIMERO             PIC 9(02) COMP VALUE ZERO.
011200     05  WS-IND-SCAN                PIC 9(02) COMP VALUE ZERO.
011300
011400 01  WS-ALFABETO.
011500     05  WS-ALFA-MAYUS              PIC X(26)
011600         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
011700     05  WS-ALFA-MINUS              PIC X(26)
011800         VALUE 'abcdefghijklmnopqrstuvwxyz'.
011900
012000*    AREA DE TRABAJO PARA EL ARMADO DEL APELLIDO/INICIAL         *
012100*    NORMALIZADOS (PRIMERA LETRA MAYUSCULA, RESTO MINUSCULA).    *
012200 01  WS-STAGE-NOMBRE.
012300     05  WS-STAGE-LAST              PIC X(15).
012400     05  WS-STAGE-FIRST-INIT        PIC X(01).
012500
012600 01  WS-STAGE-NOMBRE-R REDEFINES WS-STAGE-NOMBRE.
012700     05  FILLER                     PIC X(16).
012800
012900 01  WS-AREAS-DE-TRABAJO.
013000     05  WS-NUM-EDIT                PIC ZZ9.
013100
013200*    GUIA DE UBICACION EN MEMORIA, UNA ENTRADA POR FAMILIA       *
013300*    SENTADA, ORDENADA LUEGO POR APELLIDO/INICIAL.               *
013400 01  WS-TABLA-GUIA.
013500     05  WSG-ENTRADA OCCURS 2000 TIMES
013600                 INDEXED BY IDX-GUIA, IDX-GUIA-AUX.
013700         10  WSG-LAST-NAME          PIC X(15).
013800         10  WSG-INITIAL            PIC X(01).
013900         10  WSG-TABLE              PIC 9(03).
014000         10  WSG-SEQ                PIC 9(04) COMP.
014100
014200 01  WS-TABLA-GUIA-R REDEFINES WS-TABLA-GUIA.
014300     05  FILLER PIC X(21) OCCURS 2000 TIMES.
014400
014500 01  WS-COPIA-GUIA.
014600     05  WSC-LAST-NAME              PIC X(15).
014700     05  WSC-INITIAL                PIC X(01).
014800     05  WSC-TABLE                  PIC 9(03).
014900     05  WSC-SEQ                    PIC 9(04) COMP.
015000
015100 01  WS-COPIA-GUIA-R REDEFINES WS-COPIA-GUIA.
015200     05  FILLER                     PIC X(21).
015300
015400 COPY WLINEA.
015500
015600 COPY WCANCELA.
015700
015800*****************************************************************
015900 PROCEDURE DIVISION.
016000*****************************************************************
016100
016200 00000-CUERPO-PRINCIPAL.
016300*----------------------*
016400
016500     PERFORM 10000-INICIO THRU FIN-10100.
016600     PERFORM 10200-1RA-LECTURA.
016700
016800     PERFORM 20000-CARGO-ENTRADA
016900             UNTIL 88-FIN-SEATASGN.
017000
017100     PERFORM 30000-REORDENO-GUIA
017200             UNTIL 88-HUBO-CAMBIO-NO.
017300
017400     PERFORM 40000-GRABO-GUIA
017500             VARYING IDX-GUIA FROM 1 BY 1
017600               UNTIL IDX-GUIA > WS-CANT-GUIA.
017700
017800     PERFORM 50000-FINALIZO.
017900
018000     STOP RUN.
018100
018200 10000-INICIO.
018300*-------------*
018400*    CAE POR CONTINUIDAD EN 10100-ABRO-ARCHIVOS (PERFORM ... THRU *CL0066
018500*    FIN-10100 DESDE 00000-CUERPO-PRINCIPAL).                     *CL0066
018600
018700 FIN-10000. EXIT.
018800
018900 10100-ABRO-ARCHIVOS.
019000*--------------------*
019100
019200     OPEN INPUT  ASIGNACION-MESA.
019300     IF  NOT 88-SEATASGN-OK
019400         MOVE CTE-PROGRAMA         TO WCANCELA-PROGRAMA
019500         MOVE '10100-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO
019600         MOVE 'SEATASGN'           TO WCANCELA-RECURSO
019700         MOVE 'OPEN'               TO WCANCELA-OPERACION
019800         MOVE FS-SEATASGN          TO WCANCELA-CODRET
019900         PERFORM 99999-CANCELO
020000     END-IF.
020100
020200     OPEN OUTPUT GUIA-UBICACION.
020300     IF  NOT 88-SEATGUID-OK
020400         MOVE CTE-PROGRAMA         TO WCANCELA-PROGRAMA
020500         MOVE '10100-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO
020600         MOVE 'SEATGUID'           TO WCANCELA-RECURSO
020700         MOVE 'OPEN'               TO WCANCELA-OPERACION
020800         MOVE FS-SEATGUID          TO WCANCELA-CODRET
020900         PERFORM 99999-CANCELO
021000     END-IF.
021100
021200 FIN-10100. EXIT.
021300
021400 10200-1RA-LECTURA.
021500*-------------------*
021600
021700     READ ASIGNACION-MESA.
021800     EVALUATE TRUE
021900         WHEN 88-SEATASGN-OK
022000             ADD 1                 TO WS-CANT-LEIDOS
022100         WHEN 88-SEATASGN-EOF
022200             SET 88-FIN-SEATASGN   TO TRUE
022300         WHEN OTHER
022400             MOVE CTE-PROGRAMA         TO WCANCELA-PROGRAMA
022500             MOVE '10200-1RA-LECTURA'  TO WCANCELA-PARRAFO
022600             MOVE 'SEATASGN'           TO WCANCELA-RECURSO
022700             MOVE 'READ'               TO WCANCELA-OPERACION
022800             MOVE FS-SEATASGN          TO WCANCELA-CODRET
022900             PERFORM 99999-CANCELO
023000     END-EVALUATE.
023100
023200 FIN-10200. EXIT.
023300
023400 20000-CARGO-ENTRADA.
023500*---------------------*
023600
023700     ADD 1                          TO WS-CANT-GUIA.
023800     IF  WS-CANT-GUIA                > WS-GUIA-MAX-OCCURS
023900         MOVE CTE-PROGRAMA           TO WCANCELA-PROGRAMA
024000         MOVE '20000-CARGO-ENTRADA'  TO WCANCELA-PARRAFO
024100         MOVE 'TBLGUIA'              TO WCANCELA-RECURSO
024200         MOVE 'INSERT'               TO WCANCELA-OPERACION
024300         MOVE '34'                   TO WCANCELA-CODRET
024400         PERFORM 99999-CANCELO
024500     END-IF.
024600
024700     SET  IDX-GUIA                   TO WS-CANT-GUIA.
024800     PERFORM 20100-ARMO-APELLIDO.
024900     PERFORM 20200-ARMO-INICIAL.
025000     MOVE SA-TABLE                   TO WSG-TABLE (IDX-GUIA).
025100     MOVE WS-CANT-GUIA                TO WSG-SEQ (IDX-GUIA).
025200
025300     PERFORM 10200-1RA-LECTURA.
025400
025500 FIN-20000. EXIT.
025600
025700 20100-ARMO-APELLIDO.
025800*-------------------------*
025900
026000     MOVE SA-LAST-NAME                TO WS-STAGE-LAST.
026100     INSPECT WS-STAGE-LAST CONVERTING WS-ALFA-MAYUS TO
026200        WS-ALFA-MINUS.
026300     INSPECT WS-STAGE-LAST (1:1)
026400             CONVERTING WS-ALFA-MINUS TO WS-ALFA-MAYUS.
026500     MOVE WS-STAGE-LAST                TO WSG-LAST-NAME
026600        (IDX-GUIA).
026700
026800 FIN-20100. EXIT.
026900
027000 20200-ARMO-INICIAL.
027100*-------------------------*
027200
027300     MOVE SA-FIRST-NAME (1:1)          TO WS-STAGE-FIRST-INIT.
027400     INSPECT WS-STAGE-FIRST-INIT
027500             CONVERTING WS-ALFA-MINUS TO WS-ALFA-MAYUS.
027600     MOVE WS-STAGE-FIRST-INIT           TO WSG-INITIAL (IDX-GUIA).
027700
027800 FIN-20200. EXIT.
027900
028000 30000-REORDENO-GUIA.
028100*-----------------------*
028200
028300     SET  88-HUBO-CAMBIO-NO          TO TRUE.
028400
028500     IF  WS-CANT-GUIA                 > 1
028600         PERFORM 30100-PASADA-BURBUJA-GUIA
028700                 VARYING IDX-GUIA FROM 1 BY 1
028800                   UNTIL IDX-GUIA >= WS-CANT-GUIA
028900     END-IF.
029000
029100 FIN-30000. EXIT.
029200
029300 30100-PASADA-BURBUJA-GUIA.
029400*-----------------------------*
029500
029600     SET  IDX-GUIA-AUX               TO IDX-GUIA.
029700     SET  IDX-GUIA-AUX               UP BY 1.
029800
029900     SET  88-ENCONTRO-NO              TO TRUE.
030000     IF  WSG-LAST-NAME (IDX-GUIA)      > WSG-LAST-NAME
030100        (IDX-GUIA-AUX)
030200         SET 88-ENCONTRO-SI            TO TRUE
030300     ELSE
030400         IF  WSG-LAST-NAME (IDX-GUIA)  = WSG-LAST-NAME
030500            (IDX-GUIA-AUX)
030600         AND WSG-INITIAL (IDX-GUIA)    > WSG-INITIAL
030700            (IDX-GUIA-AUX)
030800             SET 88-ENCONTRO-SI        TO TRUE
030900         END-IF
031000     END-IF.
031100
031200     IF  88-ENCONTRO-SI
031300         MOVE WSG-ENTRADA (IDX-GUIA)     TO WS-COPIA-GUIA
031400         MOVE WSG-ENTRADA (IDX-GUIA-AUX) TO WSG-ENTRADA (IDX-GUIA)
031500         MOVE WS-COPIA-GUIA              TO WSG-ENTRADA
031600            (IDX-GUIA-AUX)
031700         SET  88-HUBO-CAMBIO-SI          TO TRUE
031800     END-IF.
031900
032000 FIN-30100. EXIT.
032100
032200 40000-GRABO-GUIA.
032300*-------------------*
032400
032500     MOVE SPACES                      TO WLINEA.
032600     MOVE WSG-LAST-NAME (IDX-GUIA)     TO WLINEA (1:15).
032700     MOVE ','                          TO WLINEA (16:1).
032800     MOVE WSG-INITIAL (IDX-GUIA)       TO WLINEA (18:1).
032900     MOVE '. - Table'                  TO WLINEA (19:9).
033000
033100     MOVE WSG-TABLE (IDX-GUIA)         TO WS-NUM-EDIT.
033200     PERFORM 40100-BUSCO-PRIMER-NO-BLANCO.
033300     MOVE WS-NUM-EDIT (WS-POS-PRIMERO:) TO WLINEA (29:3).
033400
033500     WRITE REG-GUIA-FD              FROM WLINEA.
033600     IF  NOT 88-SEATGUID-OK
033700         MOVE CTE-PROGRAMA           TO WCANCELA-PROGRAMA
033800         MOVE '40000-GRABO-GUIA'     TO WCANCELA-PARRAFO
033900         MOVE 'SEATGUID'             TO WCANCELA-RECURSO
034000         MOVE 'WRITE'                TO WCANCELA-OPERACION
034100         MOVE FS-SEATGUID            TO WCANCELA-CODRET
034200         PERFORM 99999-CANCELO
034300     END-IF.
034400
034500     ADD 1                            TO WS-CANT-ESCRITOS.
034600
034700 FIN-40000. EXIT.
034800
034900 40100-BUSCO-PRIMER-NO-BLANCO.
035000*-------------------------------------*
035100
035200     MOVE 3                            TO WS-POS-PRIMERO.
035300     SET  88-ENCONTRO-NO                TO TRUE.
035400
035500     PERFORM 40110-REVISO-POSICION
035600             VARYING WS-IND-SCAN FROM 1 BY 1
035700               UNTIL WS-IND-SCAN > 3
035800                  OR 88-ENCONTRO-SI.
035900
036000 FIN-40100. EXIT.
036100
036200 40110-REVISO-POSICION.
036300*-------------------------*
036400
036500     IF  WS-NUM-EDIT (WS-IND-SCAN:1)   NOT = SPACE
036600         MOVE WS-IND-SCAN               TO WS-POS-PRIMERO
036700         SET  88-ENCONTRO-SI            TO TRUE
036800     END-IF.
036900
037000 FIN-40110. EXIT.
037100
037200 50000-FINALIZO.
037300*----------------*
037400
037500     DISPLAY ' '.
037600     DISPLAY '---------------------------------------------'.
037700     DISPLAY ' MTDGUIDE - GUIA DE UBICACION'.
037800     DISPLAY '---------------------------------------------'.
037900     DISPLAY ' ASIGNACIONES LEIDAS   (SEATASGN) : '
038000        WS-CANT-LEIDOS.
038100     DISPLAY ' LINEAS GRABADAS       (SEATGUID) : '
038200        WS-CANT-ESCRITOS.
038300     DISPLAY '---------------------------------------------'.
038400
038500     CLOSE ASIGNACION-MESA GUIA-UBICACION.
038600
038700 FIN-50000. EXIT.
038800
038900 99999-CANCELO.
039000*--------------*
039100
039200     CLOSE ASIGNACION-MESA GUIA-UBICACION.
039300     CALL 'CANCELA'                 USING WCANCELA.
039400     STOP RUN.
039500
039600 FIN-99999. EXIT.
039700
039800