000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     MTDREQX.
000500 AUTHOR.         EDUARDO A. PALMEYRO.
000600 INSTALLATION.   SALON DE FIESTAS - SECTOR SISTEMAS.
000700 DATE-WRITTEN.   04-09-99.
000800 DATE-COMPILED.
000900 SECURITY.       USO INTERNO EXCLUSIVO DEL SECTOR SISTEMAS.
001000
001100*---------------------------------------------------------------*
001200*      CORRIDA DE UBICACION - PASO 1                             *
001300*      EXTRACCION DE APELLIDOS SOLICITADOS EN EL TEXTO LIBRE     *
001400*---------------------------------------------------------------*
001500* OBJETIVO:                                                     *
001600* ---------                                                     *
001700* LEE EL ARCHIVO DE FAMILIAS DEPURADAS (FAMWORK) EN UNA PRIMERA  *
001800* PASADA, ARMANDO EL PADRON DE APELLIDOS DISTINTOS DE TODOS LOS *
001900* INVITADOS (EL "ROSTER"). EN UNA SEGUNDA PASADA RECORRE EL     *
002000* TEXTO LIBRE DE PEDIDOS DE CADA FAMILIA (FM-REQUESTS) BUSCANDO *
002100* PALABRAS QUE EMPIECEN CON MAYUSCULA (POSIBLES APELLIDOS) Y LAS*
002200* COTEJA CONTRA EL ROSTER, PRIMERO EN FORMA EXACTA Y LUEGO POR  *
002300* PARECIDO (RUTINA UTLSIMR), ARMANDO POR FAMILIA LA LISTA DE    *
002400* APELLIDOS SOLICITADOS (SIN REPETIDOS, EN ORDEN DE APARICION). *
002500* EL RESULTADO SE GRABA EN FAMREQ PARA EL ARMADO DE MESAS        *
002600* (MTDSEATE).                                                    *
002700*---------------------------------------------------------------*
002800* REGISTRO DE CAMBIOS
002900*---------------------------------------------------------------*
003000* 04-09-99  EAP  0018  VERSION ORIGINAL.                        * CL0018  
003100* 04-14-99  EAP  0020  AGREGADO EL COTEJO POR PARECIDO (CALL    * CL0020  
003200*                      UTLSIMR) CUANDO NO HAY COINCIDENCIA      * CL0020  
003300*                      EXACTA DE APELLIDO.                       *CL0020  
003400* 04-16-99  EAP  0021  EL "MEJOR" PARECIDO SE ELIGE POR RAZON   * CL0021  
003500*                      MAS ALTA, NO POR EL PRIMERO QUE SUPERA   * CL0021  
003600*                      EL CORTE (COMPARACION CRUZADA DE ENTEROS)* CL0021  
003700* 11-23-99  JCF  0035  REVISION GENERAL Y2K - NO SE ALMACENAN   * CL0035  
003800*                      FECHAS EN ESTE PROGRAMA, SIN CAMBIOS.    * CL0035  
003900* 05-21-02  MTR  0053  AMPLIADA LA TABLA DE FAMILIAS A 500       *CL0053
004000*                      OCURRENCIAS POR CRECIMIENTO DEL PADRON.  * CL0053
004100* 07-11-02  MTR  0068  10000-INICIO PASA A CAER POR CONTINUIDAD * CL0068
004200*                      EN 10100-ABRO-ARCHIVOS (PERFORM THRU).    *CL0068
004300* 07-25-02  MTR  0083  AGREGADOS 77-LEVELS (CTE-PROGRAMA Y       * CL0083
004400*                      CONSTANTE(S) DE TABLA) SIGUIENDO LA        * CL0083
004500*                      COSTUMBRE DEL SECTOR.                      * CL0083
004600*---------------------------------------------------------------*
004700
004800*****************************************************************
004900 ENVIRONMENT DIVISION.
005000*****************************************************************
005100 CONFIGURATION SECTION.
005200*---------------------*
005300 SOURCE-COMPUTER. IBM-HOST.
005400 OBJECT-COMPUTER. IBM-HOST.
005500
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS CLASE-MAYUSCULA   IS 'A' THRU 'Z'
005900     CLASS CLASE-MINUSCULA   IS 'a' THRU 'z'
006000     UPSI-0 WITH SIGNALER.
006100
006200 INPUT-OUTPUT  SECTION.
006300*---------------------*
006400 FILE-CONTROL.
006500*------------*
006600     SELECT FAMILIA-WORK        ASSIGN TO FAMWORK
006700            ORGANIZATION       IS LINE SEQUENTIAL
006800            FILE STATUS        IS FS-FAMWORK.
006900
007000     SELECT FAMILIA-SOLICITUD   ASSIGN TO FAMREQ
007100            ORGANIZATION       IS LINE SEQUENTIAL
007200            FILE STATUS        IS FS-FAMREQ.
007300
007400*****************************************************************
007500 DATA DIVISION.
007600*****************************************************************
007700
007800 FILE SECTION.
007900*------------*
008000
008100 FD  FAMILIA-WORK
008200     LABEL RECORD IS STANDARD.
008300     COPY WFAMREG.
008400
008500 FD  FAMILIA-SOLICITUD
008600     LABEL RECORD IS STANDARD.
008700     COPY WFRQREG.
008800
008900 WORKING-STORAGE SECTION.
009000*-----------------------*
009100
009200*    CONSTANTE DE IDENTIFICACION DEL PROGRAMA PARA LOS MENSAJES   *CL0083
009300*    DE CANCELACION (WCANCELA-PROGRAMA), Y TOPE(S) DE TABLA(S) EN *CL0083
009400*    MEMORIA, COMO 77-LEVELS SUELTOS (USO HABITUAL DEL SECTOR     *CL0083
009500*    PARA CONSTANTES Y ESCALARES).                                *CL0083
009600
009700 77  CTE-PROGRAMA                   PIC X(08) VALUE 'MTDREQX'.
009800 77  WS-FAM-MAX-OCCURS              PIC 9(04) COMP VALUE 0500.
009900 77  WS-ROS-MAX-OCCURS              PIC 9(04) COMP VALUE 2000.
010000
010100 01  WS-FILE-STATUS.
010200     05  FS-FAMWORK                 PIC X(02).
010300         88  88-FAMWORK-OK                  VALUE '00'.
010400         88  88-FAMWORK-EOF                 VALUE '10'.
010500     05  FS-FAMREQ                  PIC X(02).
010600         88  88-FAMREQ-OK                   VALUE '00'.
010700
010800 01  WS-SWITCHES.
010900     05  WS-SW-FIN-FAMWORK          PIC X(01)     VALUE 'N'.
011000         88  88-FIN-FAMWORK                 VALUE 'S'.
011100     05  WS-SW-HUBO-CAMBIO          PIC X(01)     VALUE 'N'.
011200         88  88-HUBO-CAMBIO-SI              VALUE 'S'.
011300         88  88-HUBO-CAMBIO-NO              VALUE 'N'.
011400     05  WS-SW-ENCONTRO             PIC X(01)     VALUE 'N'.
011500         88  88-ENCONTRO-SI                 VALUE 'S'.
011600         88  88-ENCONTRO-NO                 VALUE 'N'.
011700     05  WS-SW-EN-TOKEN             PIC X(01)     VALUE 'N'.
011800         88  88-EN-TOKEN-SI                 VALUE 'S'.
011900         88  88-EN-TOKEN-NO                 VALUE 'N'.
012000     05  WS-SW-YA-AGREGADO          PIC X(01)     VALUE 'N'.
012100         88  88-YA-AGREGADO-SI              VALUE 'S'.
012200         88  88-YA-AGREGADO-NO              VALUE 'N'.
012300
012400 01  WS-CONTADORES.
012500     05  WS-CANT-LEIDOS             PIC 9(06) COMP VALUE ZERO.
012600     05  WS-CANT-FAMILIAS           PIC 9(04) COMP VALUE ZERO.
012700     05  WS-CANT-ROSTER             PIC 9(04) COMP VALUE ZERO.
012800     05  WS-CANT-GRABADAS           PIC 9(06) COMP VALUE ZERO.
012900     05  WS-TOKEN-LARGO             PIC 9(02) COMP VALUE ZERO.
013000     05  WS-LARGO-CALC              PIC 9(02) COMP VALUE ZERO.
013100     05  WS-IND-LARGO               PIC 9(02) COMP VALUE ZERO.
013200     05  WS-CANT-SOLIC              PIC 9(02) COMP VALUE ZERO.
013300     05  WS-MEJOR-IDX               PIC 9(04) COMP VALUE ZERO.
013400     05  WS-MEJOR-LARGO             PIC 9(02) COMP VALUE ZERO.
013500     05  WS-MEJOR-COMUNES           PIC 9(02) COMP VALUE ZERO.
013600     05  WS-CRUCE-A                 PIC 9(05) COMP VALUE ZERO.
013700     05  WS-CRUCE-B                 PIC 9(05) COMP VALUE ZERO.
013800
013900*    TABLA DE FAMILIAS LEIDAS DE FAMWORK, EN EL MISMO ORDEN DE   *
014000*    LECTURA (ORDEN DE SUBMISION, SE RESPETA PARA EL ARMADO DE  *
014100*    MESAS). NO SE REORDENA.                                     *
014200 01  WS-TABLA-FAMILIAS.
014300     05  WS-FAM-LEIDA OCCURS 500 TIMES
014400                 INDEXED BY IDX-TFM.
014500         10  WSQ-EMAIL              PIC X(40).
014600         10  WSQ-LAST-NAME          PIC X(15).
014700         10  WSQ-FIRST-NAME         PIC X(15).
014800         10  WSQ-TICKETS            PIC 9(02).
014900         10  WSQ-REQUESTS           PIC X(100).
015000
015100*    PADRON ("ROSTER") DE APELLIDOS DISTINTOS DE TODOS LOS      *
015200*    INVITADOS, ORDENADO POR LA CLAVE EN MAYUSCULAS PARA QUE    *
015300*    EL COTEJO EXACTO SE HAGA CON SEARCH ALL SIN DISTINGUIR     *
015400*    MAYUSCULA DE MINUSCULA.                                     *
015500 01  WS-TABLA-ROSTER.
015600     05  WS-ROSTER OCCURS 2000 TIMES
015700                 ASCENDING KEY IS WSR-ROSTER-KEY
015800                 INDEXED BY IDX-ROS, IDX-ROS-AUX.
015900         10  WSR-ROSTER-KEY         PIC X(15).
016000         10  WSR-LAST-NAME          PIC X(15).
016100         10  WSR-LARGO              PIC 9(02) COMP.
016200
016300 01  WS-TABLA-ROSTER-R REDEFINES WS-TABLA-ROSTER.
016400     05  FILLER OCCURS 2000 TIMES.
016500         10  FILLER                 PIC X(30).
016600         10  FILLER                 PIC 9(02).
016700
016800 01  WS-COPIA-ROSTER.
016900     05  WS-COPIA-ROSTER-KEY        PIC X(15).
017000     05  WS-COPIA-ROSTER-NOMBRE     PIC X(15).
017100     05  WS-COPIA-ROSTER-LARGO      PIC 9(02) COMP.
017200
017300*    AREA DE TRABAJO PARA EL RECORRIDO CARACTER A CARACTER DEL  *
017400*    TEXTO LIBRE DE PEDIDOS DE UBICACION DE LA FAMILIA ACTUAL.  *
017500 01  WS-REQ-AREA.
017600     05  WS-REQ-TRABAJO             PIC X(100).
017700
017800 01  WS-REQ-AREA-R REDEFINES WS-REQ-AREA.
017900     05  WS-REQ-CARACTER OCCURS 100 TIMES
018000                 INDEXED BY IDX-REQ    PIC X(01).
018100
018200*    TOKEN (POSIBLE APELLIDO) QUE SE VA ARMANDO DURANTE EL      *
018300*    RECORRIDO DEL TEXTO LIBRE.                                  *
018400 01  WS-TOKEN-AREA.
018500     05  WS-TOKEN-ACTUAL            PIC X(15).
018600
018700 01  WS-TOKEN-AREA-R REDEFINES WS-TOKEN-AREA.
018800     05  WS-TOKEN-CARACTER OCCURS 15 TIMES
018900                 INDEXED BY IDX-TOK    PIC X(01).
019000
019100 01  WS-AREAS-DE-TRABAJO.
019200     05  WS-CAMPO-PARA-MAYUS        PIC X(15).
019300     05  WS-CLAVE-MAYUS             PIC X(15).
019400     05  WS-CAMPO-PARA-LARGO        PIC X(15).
019500     05  WS-TOKEN-MAYUS             PIC X(15).
019600     05  WS-TOKEN-MINUS             PIC X(15).
019700     05  WS-CANDIDATO-MINUS         PIC X(15).
019800
019900*    ALFABETO PARA CONVERSION DE MAYUSCULAS/MINUSCULAS POR      *
020000*    INSPECT CONVERTING (SIN USAR FUNCIONES INTRINSECAS).        *
020100 01  WS-ALFABETO.
020200     05  WS-ALFA-BAJAS              PIC X(26)
020300                 VALUE 'abcdefghijklmnopqrstuvwxyz'.
020400     05  WS-ALFA-ALTAS              PIC X(26)
020500                 VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
020600
020700*    LISTA DE INDICES DEL ROSTER YA AGREGADOS A LA SOLICITUD DE *
020800*    LA FAMILIA ACTUAL (PARA NO REPETIR APELLIDOS).              *
020900 01  WS-TABLA-AGREGADOS.
021000     05  WS-AGREGADO OCCURS 20 TIMES
021100                 INDEXED BY IDX-AGR   PIC 9(04) COMP.
021200
021300 COPY WUTLSIMR.
021400 COPY WCANCELA.
021500
021600*****************************************************************
021700 PROCEDURE DIVISION.
021800*****************************************************************
021900
022000 00000-CUERPO-PRINCIPAL.
022100*----------------------*
022200
022300     PERFORM 10000-INICIO THRU FIN-10100.
022400     PERFORM 10200-1RA-LECTURA-FAMWORK.
022500     PERFORM 20000-PROCESO
022600             UNTIL 88-FIN-FAMWORK.
022700     PERFORM 40000-ARMO-Y-GRABO-SOLICITUDES
022800             VARYING IDX-TFM FROM 1 BY 1
022900               UNTIL IDX-TFM > WS-CANT-FAMILIAS.
023000     PERFORM 50000-FINALIZO.
023100
023200     STOP RUN.
023300
023400 10000-INICIO.
023500*-------------*
023600*    CAE POR CONTINUIDAD EN 10100-ABRO-ARCHIVOS (PERFORM ... THRU *CL0068
023700*    FIN-10100 DESDE 00000-CUERPO-PRINCIPAL).                     *CL0068
023800
023900 FIN-10000. EXIT.
024000
024100 10100-ABRO-ARCHIVOS.
024200*--------------------*
024300
024400     OPEN INPUT  FAMILIA-WORK.
024500     IF  NOT 88-FAMWORK-OK
024600         MOVE CTE-PROGRAMA         TO WCANCELA-PROGRAMA
024700         MOVE '10100-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO
024800         MOVE 'FAMWORK'            TO WCANCELA-RECURSO
024900         MOVE 'OPEN'               TO WCANCELA-OPERACION
025000         MOVE FS-FAMWORK           TO WCANCELA-CODRET
025100         PERFORM 99999-CANCELO
025200     END-IF.
025300
025400     OPEN OUTPUT FAMILIA-SOLICITUD.
025500     IF  NOT 88-FAMREQ-OK
025600         MOVE CTE-PROGRAMA         TO WCANCELA-PROGRAMA
025700         MOVE '10100-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO
025800         MOVE 'FAMREQ'             TO WCANCELA-RECURSO
025900         MOVE 'OPEN'               TO WCANCELA-OPERACION
026000         MOVE FS-FAMREQ            TO WCANCELA-CODRET
026100         PERFORM 99999-CANCELO
026200     END-IF.
026300
026400 FIN-10100. EXIT.
026500
026600 10200-1RA-LECTURA-FAMWORK.
026700*--------------------------*
026800
026900     READ FAMILIA-WORK.
027000     EVALUATE TRUE
027100         WHEN 88-FAMWORK-OK
027200             ADD 1                 TO WS-CANT-LEIDOS
027300         WHEN 88-FAMWORK-EOF
027400             SET 88-FIN-FAMWORK    TO TRUE
027500         WHEN OTHER
027600             MOVE CTE-PROGRAMA         TO WCANCELA-PROGRAMA
027700             MOVE '10200-1RA-LECTURA'  TO WCANCELA-PARRAFO
027800             MOVE 'FAMWORK'            TO WCANCELA-RECURSO
027900             MOVE 'READ'               TO WCANCELA-OPERACION
028000             MOVE FS-FAMWORK           TO WCANCELA-CODRET
028100             PERFORM 99999-CANCELO
028200     END-EVALUATE.
028300
028400 FIN-10200. EXIT.
028500
028600*----------------------------------------------------------------*
028700*   PRIMERA PASADA: GUARDA LA FAMILIA EN LA TABLA (EN ORDEN DE   *
028800*   LECTURA) Y AGREGA LOS APELLIDOS DE SUS INVITADOS AL ROSTER.  *
028900*----------------------------------------------------------------*
029000 20000-PROCESO.
029100*--------------*
029200
029300     PERFORM 20100-GUARDO-FAMILIA-EN-TABLA.
029400
029500     PERFORM 20500-ARMO-ROSTER-DE-FAMILIA
029600             VARYING IDX-FM-GUEST FROM 1 BY 1
029700               UNTIL IDX-FM-GUEST > FM-CANT-INVITADOS.
029800
029900     PERFORM 10200-1RA-LECTURA-FAMWORK.
030000
030100 FIN-20000. EXIT.
030200
030300 20100-GUARDO-FAMILIA-EN-TABLA.
030400*------------------------------*
030500
030600     ADD 1                          TO WS-CANT-FAMILIAS.
030700     IF  WS-CANT-FAMILIAS           > WS-FAM-MAX-OCCURS
030800         MOVE CTE-PROGRAMA           TO WCANCELA-PROGRAMA
030900         MOVE '20100-GUARDO-FAMILIA'  TO WCANCELA-PARRAFO
031000         MOVE 'TBLFAMIL'             TO WCANCELA-RECURSO
031100         MOVE 'INSERT'               TO WCANCELA-OPERACION
031200         MOVE '34'                   TO WCANCELA-CODRET
031300         PERFORM 99999-CANCELO
031400     END-IF.
031500
031600     SET IDX-TFM                    TO WS-CANT-FAMILIAS.
031700
031800     MOVE FM-EMAIL                  TO WSQ-EMAIL (IDX-TFM).
031900     MOVE FM-LAST-NAME (1)          TO WSQ-LAST-NAME (IDX-TFM).
032000     MOVE FM-FIRST-NAME (1)         TO WSQ-FIRST-NAME (IDX-TFM).
032100     MOVE FM-CANT-INVITADOS         TO WSQ-TICKETS (IDX-TFM).
032200     MOVE FM-REQUESTS               TO WSQ-REQUESTS (IDX-TFM).
032300
032400 FIN-20100. EXIT.
032500
032600 20500-ARMO-ROSTER-DE-FAMILIA.
032700*------------------------------*
032800
032900     IF  FM-LAST-NAME (IDX-FM-GUEST) = SPACES
033000         GO TO FIN-20500
033100     END-IF.
033200
033300     MOVE FM-LAST-NAME (IDX-FM-GUEST) TO WS-CAMPO-PARA-MAYUS.
033400     PERFORM 20510-MAYUSCULIZO-CAMPO.
033500     PERFORM 20520-BUSCO-EN-ROSTER.
033600
033700     IF  88-ENCONTRO-NO
033800         PERFORM 20530-INSERTO-EN-ROSTER
033900     END-IF.
034000
034100 FIN-20500. EXIT.
034200
034300 20510-MAYUSCULIZO-CAMPO.
034400*-------------------------*
034500
034600     MOVE WS-CAMPO-PARA-MAYUS       TO WS-CLAVE-MAYUS.
034700     INSPECT WS-CLAVE-MAYUS
034800             CONVERTING WS-ALFA-BAJAS TO WS-ALFA-ALTAS.
034900
035000 FIN-20510. EXIT.
035100
035200 20520-BUSCO-EN-ROSTER.
035300*------------------------*
035400
035500     SET 88-ENCONTRO-NO             TO TRUE.
035600
035700     IF  WS-CANT-ROSTER              > ZERO
035800         SEARCH ALL WS-ROSTER
035900             AT END
036000                 CONTINUE
036100             WHEN WSR-ROSTER-KEY (IDX-ROS) = WS-CLAVE-MAYUS
036200                 SET 88-ENCONTRO-SI  TO TRUE
036300         END-SEARCH
036400     END-IF.
036500
036600 FIN-20520. EXIT.
036700
036800 20530-INSERTO-EN-ROSTER.
036900*-------------------------*
037000
037100     ADD 1                          TO WS-CANT-ROSTER.
037200     IF  WS-CANT-ROSTER              > WS-ROS-MAX-OCCURS
037300         MOVE CTE-PROGRAMA           TO WCANCELA-PROGRAMA
037400         MOVE '20530-INSERTO-ROSTER'  TO WCANCELA-PARRAFO
037500         MOVE 'TBLROSTR'             TO WCANCELA-RECURSO
037600         MOVE 'INSERT'               TO WCANCELA-OPERACION
037700         MOVE '34'                   TO WCANCELA-CODRET
037800         PERFORM 99999-CANCELO
037900     END-IF.
038000
038100     SET IDX-ROS                    TO WS-CANT-ROSTER.
038200
038300     MOVE WS-CLAVE-MAYUS             TO WSR-ROSTER-KEY (IDX-ROS).
038400     MOVE FM-LAST-NAME (IDX-FM-GUEST) TO WSR-LAST-NAME (IDX-ROS).
038500     MOVE FM-LAST-NAME (IDX-FM-GUEST) TO WS-CAMPO-PARA-LARGO.
038600     PERFORM 20120-CALCULO-LARGO.
038700     MOVE WS-LARGO-CALC              TO WSR-LARGO (IDX-ROS).
038800
038900     PERFORM 20540-REORDENO-ROSTER.
039000
039100 FIN-20530. EXIT.
039200
039300 20540-REORDENO-ROSTER.
039400*------------------------*
039500
039600     SET 88-HUBO-CAMBIO-SI          TO TRUE.
039700
039800     PERFORM 20550-PASADA-BURBUJA-ROSTER
039900             UNTIL 88-HUBO-CAMBIO-NO.
040000
040100 FIN-20540. EXIT.
040200
040300 20550-PASADA-BURBUJA-ROSTER.
040400*-------------------------------*
040500
040600     SET 88-HUBO-CAMBIO-NO          TO TRUE.
040700
040800     PERFORM 20560-COMPARO-ADYACENTES-ROSTER
040900             VARYING IDX-ROS FROM 1 BY 1
041000               UNTIL IDX-ROS >= WS-CANT-ROSTER.
041100
041200 FIN-20550. EXIT.
041300
041400 20560-COMPARO-ADYACENTES-ROSTER.
041500*-----------------------------------*
041600
041700     SET IDX-ROS-AUX                TO IDX-ROS.
041800     SET IDX-ROS-AUX                UP BY 1.
041900
042000     IF  WSR-ROSTER-KEY (IDX-ROS)   > WSR-ROSTER-KEY (IDX-ROS-AUX)
042100         MOVE WS-ROSTER (IDX-ROS)       TO WS-COPIA-ROSTER
042200         MOVE WS-ROSTER (IDX-ROS-AUX)   TO WS-ROSTER (IDX-ROS)
042300         MOVE WS-COPIA-ROSTER           TO WS-ROSTER (IDX-ROS-AUX)
042400         SET 88-HUBO-CAMBIO-SI          TO TRUE
042500     END-IF.
042600
042700 FIN-20560. EXIT.
042800
042900*----------------------------------------------------------------*
043000*   PARRAFO GENERICO: CALCULA EL LARGO EFECTIVO (SIN BLANCOS DE  *
043100*   RELLENO A LA DERECHA) DE WS-CAMPO-PARA-LARGO.                *
043200*----------------------------------------------------------------*
043300 20120-CALCULO-LARGO.
043400*-----------------------*
043500
043600     MOVE ZERO                      TO WS-LARGO-CALC.
043700
043800     PERFORM 20121-REVISO-POSICION-LARGO
043900             VARYING WS-IND-LARGO FROM 1 BY 1
044000               UNTIL WS-IND-LARGO > 15.
044100
044200 FIN-20120. EXIT.
044300
044400 20121-REVISO-POSICION-LARGO.
044500*-------------------------------*
044600
044700     IF  WS-CAMPO-PARA-LARGO (WS-IND-LARGO:1) NOT = SPACE
044800         MOVE WS-IND-LARGO           TO WS-LARGO-CALC
044900     END-IF.
045000
045100 FIN-20121. EXIT.
045200
045300*----------------------------------------------------------------*
045400*   SEGUNDA PASADA: RECORRE CADA FAMILIA DE LA TABLA (EN ORDEN   *
045500*   DE LECTURA) BUSCANDO TOKENS EN SU TEXTO LIBRE DE PEDIDOS Y   *
045600*   GRABA EL REGISTRO DE SOLICITUD CORRESPONDIENTE.              *
045700*----------------------------------------------------------------*
045800 40000-ARMO-Y-GRABO-SOLICITUDES.
045900*----------------------------------*
046000
046100     MOVE ZERO                      TO WS-CANT-SOLIC.
046200     MOVE SPACES                    TO REG-FAMILIA-SOLICITUD.
046300     MOVE ZERO                      TO FR-CANT-SOLICITUD.
046400     SET  FR-NO-PROCESADA           TO TRUE.
046500
046600     MOVE WSQ-REQUESTS (IDX-TFM)    TO WS-REQ-TRABAJO.
046700     SET  88-EN-TOKEN-NO            TO TRUE.
046800     MOVE SPACES                    TO WS-TOKEN-ACTUAL.
046900     MOVE ZERO                      TO WS-TOKEN-LARGO.
047000
047100     PERFORM 40100-RECORRO-CARACTER-PEDIDO
047200             VARYING IDX-REQ FROM 1 BY 1
047300               UNTIL IDX-REQ > 100.
047400
047500     IF  88-EN-TOKEN-SI
047600         PERFORM 40300-CIERRO-TOKEN
047700     END-IF.
047800
047900     PERFORM 40900-GRABO-SOLICITUD.
048000
048100 FIN-40000. EXIT.
048200
048300 40100-RECORRO-CARACTER-PEDIDO.
048400*---------------------------------*
048500
048600     IF  (WS-REQ-CARACTER (IDX-REQ) IS CLASE-MAYUSCULA)
048700      OR (WS-REQ-CARACTER (IDX-REQ) IS CLASE-MINUSCULA)
048800         PERFORM 40200-ACUMULO-LETRA
048900     ELSE
049000         IF  88-EN-TOKEN-SI
049100             PERFORM 40300-CIERRO-TOKEN
049200         END-IF
049300     END-IF.
049400
049500 FIN-40100. EXIT.
049600
049700 40200-ACUMULO-LETRA.
049800*-----------------------*
049900
050000     IF  88-EN-TOKEN-NO
050100         IF  WS-REQ-CARACTER (IDX-REQ) IS CLASE-MAYUSCULA
050200             SET  88-EN-TOKEN-SI     TO TRUE
050300             MOVE ZERO               TO WS-TOKEN-LARGO
050400             MOVE SPACES             TO WS-TOKEN-ACTUAL
050500             PERFORM 40210-AGREGO-CARACTER-TOKEN
050600         END-IF
050700     ELSE
050800         PERFORM 40210-AGREGO-CARACTER-TOKEN
050900     END-IF.
051000
051100 FIN-40200. EXIT.
051200
051300 40210-AGREGO-CARACTER-TOKEN.
051400*--------------------------------*
051500
051600     ADD 1                          TO WS-TOKEN-LARGO.
051700     IF  WS-TOKEN-LARGO              <= 15
051800         SET IDX-TOK                 TO WS-TOKEN-LARGO
051900         MOVE WS-REQ-CARACTER (IDX-REQ)
052000                                     TO WS-TOKEN-CARACTER
052100                                        (IDX-TOK)
052200     END-IF.
052300
052400 FIN-40210. EXIT.
052500
052600 40300-CIERRO-TOKEN.
052700*-----------------------*
052800
052900     IF  WS-TOKEN-LARGO              >= 2
053000         PERFORM 40400-PROCESO-TOKEN
053100     END-IF.
053200
053300     SET  88-EN-TOKEN-NO             TO TRUE.
053400
053500 FIN-40300. EXIT.
053600
053700 40400-PROCESO-TOKEN.
053800*------------------------*
053900
054000     MOVE WS-TOKEN-ACTUAL            TO WS-TOKEN-MAYUS.
054100     INSPECT WS-TOKEN-MAYUS
054200             CONVERTING WS-ALFA-BAJAS TO WS-ALFA-ALTAS.
054300
054400     PERFORM 40410-BUSCO-EN-ROSTER-EXACTO.
054500
054600     IF  88-ENCONTRO-NO
054700         PERFORM 40500-BUSCO-PARECIDO
054800     END-IF.
054900
055000     IF  88-ENCONTRO-SI
055100         PERFORM 40700-AGREGO-SOLICITUD
055200     END-IF.
055300
055400 FIN-40400. EXIT.
055500
055600 40410-BUSCO-EN-ROSTER-EXACTO.
055700*---------------------------------*
055800
055900     SET 88-ENCONTRO-NO              TO TRUE.
056000
056100     IF  WS-CANT-ROSTER               > ZERO
056200         SEARCH ALL WS-ROSTER
056300             AT END
056400                 CONTINUE
056500             WHEN WSR-ROSTER-KEY (IDX-ROS) = WS-TOKEN-MAYUS
056600                 SET 88-ENCONTRO-SI   TO TRUE
056700                 SET WS-MEJOR-IDX     TO IDX-ROS
056800         END-SEARCH
056900     END-IF.
057000
057100 FIN-40410. EXIT.
057200
057300 40500-BUSCO-PARECIDO.
057400*-------------------------*
057500*    RECORRE TODO EL ROSTER (SIN SEARCH ALL, HAY QUE EVALUAR    *
057600*    TODAS LAS OPCIONES PARA QUEDARSE CON LA DE MAYOR RAZON).   *
057700
057800     SET  88-ENCONTRO-NO             TO TRUE.
057900     MOVE ZERO                       TO WS-MEJOR-IDX
058000                                         WS-MEJOR-COMUNES
058100                                         WS-MEJOR-LARGO.
058200
058300     MOVE WS-TOKEN-ACTUAL            TO WS-TOKEN-MINUS.
058400     INSPECT WS-TOKEN-MINUS
058500             CONVERTING WS-ALFA-ALTAS TO WS-ALFA-BAJAS.
058600
058700     IF  WS-CANT-ROSTER               > ZERO
058800         PERFORM 40510-PROBAR-CANDIDATO-ROSTER
058900                 VARYING IDX-ROS FROM 1 BY 1
059000                   UNTIL IDX-ROS > WS-CANT-ROSTER
059100     END-IF.
059200
059300     IF  WS-MEJOR-IDX                 > ZERO
059400         SET 88-ENCONTRO-SI           TO TRUE
059500         SET IDX-ROS                  TO WS-MEJOR-IDX
059600     END-IF.
059700
059800 FIN-40500. EXIT.
059900
060000 40510-PROBAR-CANDIDATO-ROSTER.
060100*----------------------------------*
060200
060300     MOVE WSR-LAST-NAME (IDX-ROS)    TO WS-CANDIDATO-MINUS.
060400     INSPECT WS-CANDIDATO-MINUS
060500             CONVERTING WS-ALFA-ALTAS TO WS-ALFA-BAJAS.
060600
060700     MOVE WS-TOKEN-MINUS              TO SIMR-TOKEN-1.
060800     MOVE WS-CANDIDATO-MINUS          TO SIMR-TOKEN-2.
060900     MOVE WS-TOKEN-LARGO               TO SIMR-LARGO-1.
061000     IF  WS-TOKEN-LARGO                > 15
061100         MOVE 15                       TO SIMR-LARGO-1
061200     END-IF.
061300     MOVE WSR-LARGO (IDX-ROS)          TO SIMR-LARGO-2.
061400     SET  SIMR-NO-HAY-COINCIDENCIA     TO TRUE.
061500     MOVE ZERO                         TO SIMR-COMUNES.
061600
061700     CALL 'UTLSIMR'                   USING WUTLSIMR.
061800
061900     IF  SIMR-HAY-COINCIDENCIA
062000         IF  WS-MEJOR-IDX               = ZERO
062100             MOVE IDX-ROS                TO WS-MEJOR-IDX
062200             MOVE SIMR-COMUNES           TO WS-MEJOR-COMUNES
062300             MOVE SIMR-LARGO-2           TO WS-MEJOR-LARGO
062400         ELSE
062500             COMPUTE WS-CRUCE-A =
062600                     SIMR-COMUNES * (SIMR-LARGO-1 +
062700                        WS-MEJOR-LARGO)
062800             COMPUTE WS-CRUCE-B =
062900                     WS-MEJOR-COMUNES * (SIMR-LARGO-1 +
063000                        SIMR-LARGO-2)
063100             IF  WS-CRUCE-A             > WS-CRUCE-B
063200                 MOVE IDX-ROS            TO WS-MEJOR-IDX
063300                 MOVE SIMR-COMUNES       TO WS-MEJOR-COMUNES
063400                 MOVE SIMR-LARGO-2       TO WS-MEJOR-LARGO
063500             END-IF
063600         END-IF
063700     END-IF.
063800
063900 FIN-40510. EXIT.
064000
064100 40700-AGREGO-SOLICITUD.
064200*---------------------------*
064300*    SE DESCARTA EL APELLIDO SI YA FUE AGREGADO A ESTA MISMA    *
064400*    FAMILIA (SIN REPETIDOS), Y SI YA SE LLEGO AL MAXIMO DE 20  *
064500*    SOLICITUDES POR FAMILIA (FR-SOLICITADO) NO SE AGREGAN MAS. *
064600
064700     SET  88-YA-AGREGADO-NO           TO TRUE.
064800
064900     IF  WS-CANT-SOLIC                 > ZERO
065000         PERFORM 40710-REVISO-AGREGADO
065100                 VARYING IDX-AGR FROM 1 BY 1
065200                   UNTIL IDX-AGR > WS-CANT-SOLIC
065300     END-IF.
065400
065500     IF  88-YA-AGREGADO-NO
065600         IF  WS-CANT-SOLIC              < 20
065700             ADD 1                      TO WS-CANT-SOLIC
065800             MOVE WS-MEJOR-IDX          TO WS-AGREGADO
065900                (WS-CANT-SOLIC)
066000             MOVE WSR-LAST-NAME (IDX-ROS)
066100                                 TO FR-SOL-LAST-NAME
066200                                    (WS-CANT-SOLIC)
066300             MOVE WS-CANT-SOLIC          TO FR-CANT-SOLICITUD
066400         END-IF
066500     END-IF.
066600
066700 FIN-40700. EXIT.
066800
066900 40710-REVISO-AGREGADO.
067000*--------------------------*
067100
067200     IF  WS-AGREGADO (IDX-AGR)        = WS-MEJOR-IDX
067300         SET 88-YA-AGREGADO-SI         TO TRUE
067400     END-IF.
067500
067600 FIN-40710. EXIT.
067700
067800 40900-GRABO-SOLICITUD.
067900*--------------------------*
068000
068100     MOVE WSQ-EMAIL (IDX-TFM)         TO FR-EMAIL.
068200     MOVE WSQ-LAST-NAME (IDX-TFM)     TO FR-LAST-NAME.
068300     MOVE WSQ-FIRST-NAME (IDX-TFM)    TO FR-FIRST-NAME.
068400     MOVE WSQ-TICKETS (IDX-TFM)       TO FR-TICKETS.
068500     MOVE ZERO                        TO FR-AREA-ASIGNADA
068600                                          FR-MESA-ASIGNADA.
068700
068800     WRITE REG-FAMILIA-SOLICITUD.
068900     IF  NOT 88-FAMREQ-OK
069000         MOVE CTE-PROGRAMA           TO WCANCELA-PROGRAMA
069100         MOVE '40900-GRABO-SOLICITUD' TO WCANCELA-PARRAFO
069200         MOVE 'FAMREQ'               TO WCANCELA-RECURSO
069300         MOVE 'WRITE'                TO WCANCELA-OPERACION
069400         MOVE FS-FAMREQ              TO WCANCELA-CODRET
069500         PERFORM 99999-CANCELO
069600     END-IF.
069700
069800     ADD 1                           TO WS-CANT-GRABADAS.
069900
070000 FIN-40900. EXIT.
070100
070200 50000-FINALIZO.
070300*----------------*
070400
070500     PERFORM 50100-TOTALES-CONTROL.
070600     PERFORM 51000-CIERRO-ARCHIVOS.
070700
070800 FIN-50000. EXIT.
070900
071000 50100-TOTALES-CONTROL.
071100*-------------------------*
071200
071300     DISPLAY ' '.
071400     DISPLAY '---------------------------------------------'.
071500     DISPLAY ' MTDREQX - EXTRACCION DE PEDIDOS DE UBICACION'.
071600     DISPLAY '---------------------------------------------'.
071700     DISPLAY ' FAMILIAS LEIDAS        (FAMWORK) : '
071800        WS-CANT-LEIDOS.
071900     DISPLAY ' APELLIDOS EN EL PADRON (ROSTER)  : '
072000        WS-CANT-ROSTER.
072100     DISPLAY ' FAMILIAS GRABADAS       (FAMREQ) : '
072200        WS-CANT-GRABADAS.
072300     DISPLAY '---------------------------------------------'.
072400
072500 FIN-50100. EXIT.
072600
072700 51000-CIERRO-ARCHIVOS.
072800*-------------------------*
072900
073000     CLOSE FAMILIA-WORK FAMILIA-SOLICITUD.
073100
073200 FIN-51000. EXIT.
073300
073400 99999-CANCELO.
073500*--------------*
073600
073700     CLOSE FAMILIA-WORK FAMILIA-SOLICITUD.
073800     CALL 'CANCELA'                 USING WCANCELA.
073900     STOP RUN.
074000
074100 FIN-99999. EXIT.
074200
074300