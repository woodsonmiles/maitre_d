000100*---------------------------------------------------------------*
000200*  WUTLSIMR  -  AREA DE COMUNICACION CON CALL 'UTLSIMR'         *
000300*               (RATIO DE SIMILITUD ENTRE DOS TOKENS DE        *
000400*               NOMBRE, BASADO EN SUBSECUENCIA COMUN MAS LARGA) *
000500*---------------------------------------------------------------*
000600* 04-99  E.PALMEYRO   VERSION ORIGINAL                          *
000700*---------------------------------------------------------------*
000800 01  WUTLSIMR.
000900     05  SIMR-TOKEN-1               PIC X(15).
001000     05  SIMR-TOKEN-2               PIC X(15).
001100     05  SIMR-LARGO-1               PIC 9(02) COMP.
001200     05  SIMR-LARGO-2               PIC 9(02) COMP.
001300     05  SIMR-COMUNES               PIC 9(02) COMP.
001400     05  SIMR-SW-COINCIDE           PIC X(01).
001500         88  SIMR-HAY-COINCIDENCIA          VALUE 'S'.
001600         88  SIMR-NO-HAY-COINCIDENCIA       VALUE 'N'.
001700     05  FILLER                     PIC X(10).
001800