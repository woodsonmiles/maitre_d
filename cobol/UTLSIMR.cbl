000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     UTLSIMR.
000500 AUTHOR.         EDUARDO A. PALMEYRO.
000600 INSTALLATION.   SALON DE FIESTAS - SECTOR SISTEMAS.
000700 DATE-WRITTEN.   04-05-99.
000800 DATE-COMPILED.
000900 SECURITY.       USO INTERNO EXCLUSIVO DEL SECTOR SISTEMAS.
001000
001100*---------------------------------------------------------------*
001200*         RUTINA DE SIMILITUD ENTRE APELLIDOS (FUZZY MATCH)     *
001300*---------------------------------------------------------------*
001400* OBJETIVO:                                                     *
001500* ---------                                                     *
001600* RECIBE DOS TOKENS (APELLIDO TAL CUAL FIGURA EN EL PEDIDO DE   *
001700* UBICACION Y APELLIDO DE UNA FAMILIA DEL PADRON) Y DETERMINA   *
001800* SI SON "EL MISMO APELLIDO" AUNQUE ESTEN MAL TIPEADOS, MEDIANTE*
001900* LA SUBSECUENCIA COMUN MAS LARGA (LCS) ENTRE AMBOS.             *
002000*                                                                *
002100* LA RAZON DE SIMILITUD ES:                                     *
002200*        R = (2 * LARGO-COMUN) / (LARGO-1 + LARGO-2)            *
002300* Y SE CONSIDERA COINCIDENCIA CUANDO R >= 0,75 . TODO EL CALCULO*
002400* SE HACE EN ARITMETICA ENTERA (SIN PUNTO DECIMAL) COMPARANDO:  *
002500*        2 * LARGO-COMUN * 100  >=  75 * (LARGO-1 + LARGO-2)    *
002600*                                                                *
002700* ADAPTACION DE LA RUTINA UTLVNUM (ESQUEMA DE CALL CON          *
002800* COMMAREA) PARA EL PROCESO DE EXTRACCION DE PEDIDOS DE         *
002900* UBICACION (MTDREQX).                                           *
003000*---------------------------------------------------------------*
003100* PROGRAMA   :  UTLSIMR COBOL II                                *
003200* COPY       :  WUTLSIMR                                        *
003300* INVOCAR    :  CALL 'UTLSIMR' USING WUTLSIMR.                 *
003400*---------------------------------------------------------------*
003500* REGISTRO DE CAMBIOS
003600*---------------------------------------------------------------*
003700* 04-05-99  EAP  0012  VERSION ORIGINAL.                        * CL0012  
003800* 04-19-99  EAP  0015  LA RAZON SE EVALUA EN ENTEROS PARA NO    * CL0015  
003900*                      DEPENDER DE PUNTO DECIMAL DEL AMBIENTE.  * CL0015  
004000* 11-22-99  JCF  0032  REVISION GENERAL Y2K - SIN CAMBIOS EN    * CL0032  
004100*                      ESTA RUTINA (NO MANEJA FECHAS).          * CL0032  
004200* 08-30-03  MTR  0059  CORREGIDO EL LARGO DE DFHCOMMAREA: NO    * CL0059
004300*                      COINCIDIA CON EL LARGO REAL DE WUTLSIMR. * CL0059
004400* 09-20-03  MTR  0074  PARTIDO 30000-EVALUO-RAZON EN DOS         * CL0074
004500*                      PARRAFOS (30000/30100) Y AGREGADO PERFORM * CL0074
004600*                      THRU.                                     * CL0074
004700* 07-29-02  MTR  0087  AGREGADO 77-LEVEL WS-LARGO-COMUN Y        * CL0087
004800*                      ACHICADO WS-CONTADORES-R A 18 BYTES.      * CL0087
004900*---------------------------------------------------------------*
005000
005100*****************************************************************
005200 ENVIRONMENT DIVISION.
005300*****************************************************************
005400 CONFIGURATION SECTION.
005500*---------------------*
005600 SOURCE-COMPUTER. IBM-HOST.
005700 OBJECT-COMPUTER. IBM-HOST.
005800
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100
006200 INPUT-OUTPUT  SECTION.
006300*---------------------*
006400 FILE-CONTROL.
006500*------------*
006600
006700*****************************************************************
006800 DATA DIVISION.
006900*****************************************************************
007000
007100 WORKING-STORAGE SECTION.
007200*-----------------------*
007300
007400 COPY WUTLSIMR.
007500
007600 01  WUTLSIMR-R REDEFINES WUTLSIMR  PIC X(47).
007700
007800*    LARGO DE LA SUBSECUENCIA COMUN (LCS) ENCONTRADA, COMO         *CL0087
007900*    77-LEVEL SUELTO (ESCALAR DE USO GENERAL EN TODA LA RUTINA,    *CL0087
008000*    NO FORMA PARTE DE NINGUNA TABLA) - USO HABITUAL DEL SECTOR.   *CL0087
008100
008200 77  WS-LARGO-COMUN             PIC 9(02) COMP.
008300
008400 01  WS-CONTADORES.
008500     05  WS-IND-I                   PIC 9(02) COMP.
008600     05  WS-IND-J                   PIC 9(02) COMP.
008700     05  WS-LADO-ARRIBA             PIC 9(02) COMP.
008800     05  WS-LADO-IZQ                PIC 9(02) COMP.
008900     05  WS-MAYOR                   PIC 9(02) COMP.
009000     05  WS-IZQ-PRODUCTO            PIC 9(05) COMP.
009100     05  WS-DER-PRODUCTO            PIC 9(05) COMP.
009200
009300 01  WS-CONTADORES-R REDEFINES WS-CONTADORES
009400                                     PIC X(18).
009500
009600*    TABLA DE PROGRAMACION DINAMICA PARA EL CALCULO DE LA LCS.
009700 01  WS-TABLA-LCS.
009800     05  WS-LCS-FILA OCCURS 16 TIMES
009900                     INDEXED BY IDX-FILA.
010000         10  WS-LCS-COL OCCURS 16 TIMES
010100                        INDEXED BY IDX-COL
010200                                     PIC 9(02) COMP.
010300
010400 01  WS-TABLA-LCS-R REDEFINES WS-TABLA-LCS.
010500     05  FILLER OCCURS 16 TIMES.
010600         10  FILLER OCCURS 16 TIMES
010700                                     PIC 9(02).
010800
010900 LINKAGE SECTION.
011000*---------------*
011100
011200 01  DFHCOMMAREA                    PIC X(047).
011300
011400*****************************************************************
011500 PROCEDURE DIVISION USING DFHCOMMAREA.
011600*****************************************************************
011700
011800     MOVE DFHCOMMAREA               TO WUTLSIMR.
011900     MOVE ZERO                      TO WS-LARGO-COMUN.
012000     SET SIMR-NO-HAY-COINCIDENCIA   TO TRUE.
012100
012200     PERFORM 10000-INICIALIZO-TABLA.
012300     PERFORM 20000-CALCULO-LCS.
012400
012500     MOVE WS-LCS-COL (SIMR-LARGO-1, SIMR-LARGO-2)
012600                                     TO SIMR-COMUNES
012700                                        WS-LARGO-COMUN.
012800
012900     PERFORM 30000-EVALUO-RAZON THRU FIN-30100.
013000
013100     MOVE WUTLSIMR                  TO DFHCOMMAREA.
013200
013300     GOBACK.
013400
013500 10000-INICIALIZO-TABLA.
013600*-----------------------*
013700*    FILA 0 Y COLUMNA 0 DE LA TABLA DE PROGRAMACION DINAMICA    *
013800*    QUEDAN EN CERO (CASO BASE DE LA RECURRENCIA DE LA LCS).    *
013900
014000     SET IDX-FILA                   TO 1.
014100     SET IDX-COL                    TO 1.
014200
014300     PERFORM 10100-LIMPIO-FILA
014400             VARYING WS-IND-I FROM 1 BY 1
014500               UNTIL WS-IND-I > 16.
014600
014700 FIN-10000. EXIT.
014800
014900 10100-LIMPIO-FILA.
015000*------------------*
015100
015200     SET IDX-FILA                   TO WS-IND-I.
015300     SET IDX-COL                    TO 1.
015400
015500     PERFORM 10110-LIMPIO-COLUMNA
015600             VARYING WS-IND-J FROM 1 BY 1
015700               UNTIL WS-IND-J > 16.
015800
015900 FIN-10100. EXIT.
016000
016100 10110-LIMPIO-COLUMNA.
016200*-------------------*
016300
016400     SET IDX-COL                    TO WS-IND-J.
016500     MOVE ZERO                      TO WS-LCS-COL (IDX-FILA,
016600        IDX-COL).
016700
016800 FIN-10110. EXIT.
016900
017000 20000-CALCULO-LCS.
017100*------------------*
017200*    RECORRE LOS DOS TOKENS CARACTER A CARACTER, CON LAS        *
017300*    POSICIONES 1 A LARGO-1+1 / 1 A LARGO-2+1 REPRESENTANDO,    *
017400*    RESPECTIVAMENTE, LA FILA/COLUMNA 0 DE LA RECURRENCIA.      *
017500
017600     PERFORM 20100-RECORRO-FILAS
017700             VARYING WS-IND-I FROM 2 BY 1
017800               UNTIL WS-IND-I > SIMR-LARGO-1 + 1.
017900
018000 FIN-20000. EXIT.
018100
018200 20100-RECORRO-FILAS.
018300*--------------------*
018400
018500     PERFORM 20200-RECORRO-COLUMNAS
018600             VARYING WS-IND-J FROM 2 BY 1
018700               UNTIL WS-IND-J > SIMR-LARGO-2 + 1.
018800
018900 FIN-20100. EXIT.
019000
019100 20200-RECORRO-COLUMNAS.
019200*-----------------------*
019300
019400     IF  SIMR-TOKEN-1 (WS-IND-I - 1: 1)
019500                 = SIMR-TOKEN-2 (WS-IND-J - 1: 1)
019600         COMPUTE WS-LCS-COL (WS-IND-I, WS-IND-J) =
019700                 WS-LCS-COL (WS-IND-I - 1, WS-IND-J - 1) + 1
019800     ELSE
019900         MOVE WS-LCS-COL (WS-IND-I - 1, WS-IND-J)
020000                                     TO WS-LADO-ARRIBA
020100         MOVE WS-LCS-COL (WS-IND-I, WS-IND-J - 1)
020200                                     TO WS-LADO-IZQ
020300         IF  WS-LADO-ARRIBA         >= WS-LADO-IZQ
020400             MOVE WS-LADO-ARRIBA     TO WS-MAYOR
020500         ELSE
020600             MOVE WS-LADO-IZQ        TO WS-MAYOR
020700         END-IF
020800         MOVE WS-MAYOR               TO WS-LCS-COL (WS-IND-I,
020900            WS-IND-J)
021000     END-IF.
021100
021200 FIN-20200. EXIT.
021300
021400 30000-EVALUO-RAZON.
021500*-------------------*
021600*    2 * COMUNES * 100  >=  75 * (LARGO-1 + LARGO-2)  EQUIVALE  *
021700*    A  RAZON = 2*COMUNES / (LARGO-1+LARGO-2)  >=  0,75 .       *
021800
021900     COMPUTE WS-IZQ-PRODUCTO = 2 * WS-LARGO-COMUN * 100.
022000     COMPUTE WS-DER-PRODUCTO = 75 * (SIMR-LARGO-1 + SIMR-LARGO-2).
022100
022200 FIN-30000. EXIT.
022300
022400 30100-DECIDO-COINCIDENCIA.
022500*--------------------------*
022600*    CAE POR CONTINUIDAD DESDE 30000-EVALUO-RAZON (PERFORM ...   *CL0074
022700*    THRU DESDE EL PRINCIPAL DEL PROGRAMA).                      *CL0074
022800
022900     IF  WS-IZQ-PRODUCTO            >= WS-DER-PRODUCTO
023000         SET SIMR-HAY-COINCIDENCIA  TO TRUE
023100     END-IF.
023200
023300 FIN-30100. EXIT.
023400