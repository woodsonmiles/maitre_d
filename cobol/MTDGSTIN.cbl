000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     MTDGSTIN.
000500 AUTHOR.         EDUARDO A. PALMEYRO.
000600 INSTALLATION.   SALON DE FIESTAS - SECTOR SISTEMAS.
000700 DATE-WRITTEN.   02-08-99.
000800 DATE-COMPILED.
000900 SECURITY.       USO INTERNO EXCLUSIVO DEL SECTOR SISTEMAS.
001000
001100*---------------------------------------------------------------*
001200*      CORRIDA DE INVITACION - PASO 1 (MITAD INVITADOS)        *
001300*      DEPURACION DEL LISTADO DE INVITADOS                      *
001400*---------------------------------------------------------------*
001500* OBJETIVO:                                                     *
001600* ---------                                                     *
001700* LEE EL LISTADO DE INSCRIPCIONES (GUESTLST), ARMA UNA FAMILIA  *
001800* POR E-MAIL (LA ULTIMA INSCRIPCION DE UN MISMO E-MAIL REEMPLAZA*
001900* A LA ANTERIOR), EXPANDE LOS PASAJES EN INVITADOS INDIVIDUALES *
002000* (CORRIGIENDO COMIDA Y EDAD), DETERMINA EL INVITADO DE MAYOR   *
002100* EDAD DE CADA FAMILIA Y, POR ULTIMO, DESCARTA LAS FAMILIAS     *
002200* REPETIDAS POR TELEFONO O DIRECCION. EL RESULTADO SE GRABA EN  *
002300* EL ARCHIVO DE TRABAJO FAMWORK PARA LOS PROGRAMAS SIGUIENTES.  *
002400*---------------------------------------------------------------*
002500* REGISTRO DE CAMBIOS
002600*---------------------------------------------------------------*
002700* 02-08-99  EAP  0002  VERSION ORIGINAL.                        * CL0002  
002800* 02-16-99  EAP  0005  AGREGADA CORRECCION DE COMIDA (SOLO SE   * CL0005  
002900*                      ACEPTAN 5 VALORES, EL RESTO = CHICKEN).  * CL0005  
003000* 02-19-99  EAP  0006  AGREGADO CALCULO DEL INVITADO DE MAYOR   * CL0006  
003100*                      EDAD POR FAMILIA (PARA RESUMENES).       * CL0006  
003200* 03-01-99  EAP  0008  AGREGADA SEGUNDA PASADA DE DEPURACION    * CL0008  
003300*                      POR TELEFONO/DIRECCION REPETIDOS.        * CL0008  
003400* 11-20-99  JCF  0034  REVISION GENERAL Y2K - NO SE ALMACENAN   * CL0034  
003500*                      FECHAS EN ESTE PROGRAMA, SIN CAMBIOS.    * CL0034  
003600* 05-19-02  MTR  0052  AMPLIADA LA TABLA DE FAMILIAS A 500       *CL0052
003700*                      OCURRENCIAS POR CRECIMIENTO DEL PADRON.  * CL0052
003800* 07-10-02  MTR  0065  10000-INICIO PASA A CAER POR CONTINUIDAD * CL0065
003900*                      EN 10100-ABRO-ARCHIVOS (PERFORM THRU).    *CL0065
004000* 07-20-02  MTR  0078  AGREGADOS 77-LEVELS (CTE-PROGRAMA Y       * CL0078
004100*                      CONSTANTE(S) DE TABLA) SIGUIENDO LA        * CL0078
004200*                      COSTUMBRE DEL SECTOR.                      * CL0078
004300*---------------------------------------------------------------*
004400
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700*****************************************************************
004800 CONFIGURATION SECTION.
004900*---------------------*
005000 SOURCE-COMPUTER. IBM-HOST.
005100 OBJECT-COMPUTER. IBM-HOST.
005200
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS CLASE-MAYUSCULA   IS 'A' THRU 'Z'
005600     UPSI-0 WITH SIGNALER.
005700
005800 INPUT-OUTPUT  SECTION.
005900*---------------------*
006000 FILE-CONTROL.
006100*------------*
006200     SELECT GUEST-LIST          ASSIGN TO GUESTLST
006300            ORGANIZATION       IS LINE SEQUENTIAL
006400            FILE STATUS        IS FS-GUESTLST.
006500
006600     SELECT FAMILIA-WORK        ASSIGN TO FAMWORK
006700            ORGANIZATION       IS LINE SEQUENTIAL
006800            FILE STATUS        IS FS-FAMWORK.
006900
007000*****************************************************************
007100 DATA DIVISION.
007200*****************************************************************
007300
007400 FILE SECTION.
007500*------------*
007600
007700 FD  GUEST-LIST
007800     LABEL RECORD IS STANDARD.
007900     COPY WGSTREG.
008000
008100 FD  FAMILIA-WORK
008200     LABEL RECORD IS STANDARD.
008300     COPY WFAMREG.
008400
008500 WORKING-STORAGE SECTION.
008600*-----------------------*
008700
008800*    CONSTANTE DE IDENTIFICACION DEL PROGRAMA PARA LOS MENSAJES   *CL0078
008900*    DE CANCELACION (WCANCELA-PROGRAMA), Y TOPE(S) DE TABLA(S) EN *CL0078
009000*    MEMORIA, COMO 77-LEVELS SUELTOS (USO HABITUAL DEL SECTOR     *CL0078
009100*    PARA CONSTANTES Y ESCALARES).                                *CL0078
009200
009300 77  CTE-PROGRAMA                   PIC X(08) VALUE 'MTDGSTIN'.
009400 77  WS-FAM-MAX-OCCURS              PIC 9(04) COMP VALUE 0500.
009500
009600 01  WS-FILE-STATUS.
009700     05  FS-GUESTLST                PIC X(02).
009800         88  88-GUESTLST-OK                 VALUE '00'.
009900         88  88-GUESTLST-EOF                VALUE '10'.
010000     05  FS-FAMWORK                 PIC X(02).
010100         88  88-FAMWORK-OK                  VALUE '00'.
010200
010300 01  WS-SWITCHES.
010400     05  WS-SW-FIN-GUESTLST         PIC X(01)     VALUE 'N'.
010500         88  88-FIN-GUESTLST                VALUE 'S'.
010600     05  WS-SW-HUBO-CAMBIO          PIC X(01)     VALUE 'N'.
010700         88  88-HUBO-CAMBIO-SI              VALUE 'S'.
010800         88  88-HUBO-CAMBIO-NO              VALUE 'N'.
010900     05  WS-SW-ENCONTRO             PIC X(01)     VALUE 'N'.
011000         88  88-ENCONTRO-SI                 VALUE 'S'.
011100         88  88-ENCONTRO-NO                 VALUE 'N'.
011200
011300 01  WS-CONTADORES.
011400     05  WS-CANT-FAMILIAS           PIC 9(04) COMP VALUE ZERO.
011500     05  WS-CANT-FONOS              PIC 9(04) COMP VALUE ZERO.
011600     05  WS-CANT-DOMICILIOS         PIC 9(04) COMP VALUE ZERO.
011700     05  WS-IND-TICKET              PIC 9(02) COMP VALUE ZERO.
011800     05  WS-IND-GUARDA              PIC 9(02) COMP VALUE ZERO.
011900     05  WS-EDAD-MAXIMA             PIC 9(03) COMP VALUE ZERO.
012000     05  WS-IND-OLDEST              PIC 9(02) COMP VALUE ZERO.
012100     05  WS-CANT-LEIDOS             PIC 9(06) COMP VALUE ZERO.
012200     05  WS-CANT-GRABADOS           PIC 9(06) COMP VALUE ZERO.
012300     05  WS-CANT-DESCARTADOS        PIC 9(06) COMP VALUE ZERO.
012400
012500*    TABLA DE FAMILIAS EN MEMORIA, ORDENADA POR E-MAIL. EL      *
012600*    E-MAIL ES LA CLAVE DE IDENTIDAD DE LA FAMILIA.             *
012700 01  WS-TABLA-FAMILIAS.
012800     05  WS-FAMILIA OCCURS 500 TIMES
012900                 ASCENDING KEY IS WSF-EMAIL
013000                 INDEXED BY IDX-FAM, IDX-FAM-AUX.
013100         10  WSF-EMAIL              PIC X(40).
013200         10  WSF-PHONE              PIC X(15).
013300         10  WSF-ADDRESS            PIC X(60).
013400         10  WSF-TICKETS            PIC 9(02).
013500         10  WSF-REQUESTS           PIC X(100).
013600         10  WSF-CANT-INVITADOS     PIC 9(02) COMP.
013700         10  WSF-OLDEST-FIRST-NAME  PIC X(15).
013800         10  WSF-OLDEST-LAST-NAME   PIC X(15).
013900         10  WSF-GUEST OCCURS 10 TIMES
014000                     INDEXED BY IDX-FAM-GST.
014100             15  WSF-FIRST-NAME     PIC X(15).
014200             15  WSF-LAST-NAME      PIC X(15).
014300             15  WSF-AGE            PIC 9(03).
014400             15  WSF-MEAL           PIC X(12).
014500             15  WSF-ALLERGIES      PIC X(30).
014600
014700 01  WS-TABLA-FAMILIAS-R REDEFINES WS-TABLA-FAMILIAS.
014800     05  FILLER PIC X(999) OCCURS 500 TIMES.
014900
015000*    TABLAS AUXILIARES DE LA SEGUNDA PASADA (TELEFONOS Y        *
015100*    DOMICILIOS YA VISTOS).                                     *
015200 01  WS-TABLA-FONOS.
015300     05  WS-FONO-VISTO OCCURS 500 TIMES
015400                 ASCENDING KEY IS WSV-FONO
015500                 INDEXED BY IDX-FONO, IDX-FONO-AUX
015600                                     PIC X(15).
015700
015800 01  WS-TABLA-FONOS-R REDEFINES WS-TABLA-FONOS.
015900     05  FILLER PIC X(15) OCCURS 500 TIMES.
016000
016100 01  WS-TABLA-DOMICILIOS.
016200     05  WS-DOM-VISTO OCCURS 500 TIMES
016300                 ASCENDING KEY IS WSV-DOM
016400                 INDEXED BY IDX-DOM, IDX-DOM-AUX
016500                                     PIC X(60).
016600
016700 01  WS-TABLA-DOMICILIOS-R REDEFINES WS-TABLA-DOMICILIOS.
016800     05  FILLER PIC X(60) OCCURS 500 TIMES.
016900
017000 01  WS-AREAS-DE-TRABAJO.
017100     05  WS-FONO-ACTUAL             PIC X(15).
017200     05  WS-DOM-ACTUAL              PIC X(60).
017300     05  WS-COPIA-FAMILIA.
017400         10  WS-COPIA-FONO          PIC X(15).
017500         10  WS-COPIA-DOM           PIC X(60).
017600
017700*    AREA DE ARMADO DEL GRUPO DE INVITADOS DE LA INSCRIPCION    *
017800*    QUE SE ESTA LEYENDO, ANTES DE INSERTARLA EN LA TABLA.      *
017900 01  WS-STAGE-GUESTS.
018000     05  WS-STAGE-GUEST OCCURS 10 TIMES
018100                 INDEXED BY IDX-STAGE.
018200         10  WS-STAGE-FIRST-NAME    PIC X(15).
018300         10  WS-STAGE-LAST-NAME     PIC X(15).
018400         10  WS-STAGE-AGE           PIC 9(03).
018500         10  WS-STAGE-MEAL          PIC X(12).
018600         10  WS-STAGE-ALLERGIES     PIC X(30).
018700
018800 COPY WUTLFONO.
018900 COPY WCANCELA.
019000
019100*****************************************************************
019200 PROCEDURE DIVISION.
019300*****************************************************************
019400
019500 00000-CUERPO-PRINCIPAL.
019600*----------------------*
019700
019800     PERFORM 10000-INICIO THRU FIN-10100.
019900     PERFORM 10200-1RA-LECTURA-GUESTLST.
020000     PERFORM 20000-PROCESO
020100             UNTIL 88-FIN-GUESTLST.
020200     PERFORM 25000-SEGUNDA-PASADA-DEPURACION.
020300     PERFORM 30000-FINALIZO.
020400
020500     STOP RUN.
020600
020700 10000-INICIO.
020800*-------------*
020900*    CAE POR CONTINUIDAD EN 10100-ABRO-ARCHIVOS (PERFORM ... THRU *CL0065
021000*    FIN-10100 DESDE 00000-CUERPO-PRINCIPAL).                     *CL0065
021100
021200 FIN-10000. EXIT.
021300
021400 10100-ABRO-ARCHIVOS.
021500*--------------------*
021600
021700     OPEN INPUT  GUEST-LIST.
021800     IF  NOT 88-GUESTLST-OK
021900         MOVE CTE-PROGRAMA         TO WCANCELA-PROGRAMA
022000         MOVE '10100-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO
022100         MOVE 'GUESTLST'           TO WCANCELA-RECURSO
022200         MOVE 'OPEN'               TO WCANCELA-OPERACION
022300         MOVE FS-GUESTLST          TO WCANCELA-CODRET
022400         PERFORM 99999-CANCELO
022500     END-IF.
022600
022700     OPEN OUTPUT FAMILIA-WORK.
022800     IF  NOT 88-FAMWORK-OK
022900         MOVE CTE-PROGRAMA         TO WCANCELA-PROGRAMA
023000         MOVE '10100-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO
023100         MOVE 'FAMWORK'            TO WCANCELA-RECURSO
023200         MOVE 'OPEN'               TO WCANCELA-OPERACION
023300         MOVE FS-FAMWORK           TO WCANCELA-CODRET
023400         PERFORM 99999-CANCELO
023500     END-IF.
023600
023700 FIN-10100. EXIT.
023800
023900 10200-1RA-LECTURA-GUESTLST.
024000*---------------------------*
024100
024200     READ GUEST-LIST.
024300     EVALUATE TRUE
024400         WHEN 88-GUESTLST-OK
024500             ADD 1                 TO WS-CANT-LEIDOS
024600         WHEN 88-GUESTLST-EOF
024700             SET 88-FIN-GUESTLST   TO TRUE
024800         WHEN OTHER
024900             MOVE CTE-PROGRAMA         TO WCANCELA-PROGRAMA
025000             MOVE '10200-1RA-LECTURA'  TO WCANCELA-PARRAFO
025100             MOVE 'GUESTLST'           TO WCANCELA-RECURSO
025200             MOVE 'READ'               TO WCANCELA-OPERACION
025300             MOVE FS-GUESTLST          TO WCANCELA-CODRET
025400             PERFORM 99999-CANCELO
025500     END-EVALUATE.
025600
025700 FIN-10200. EXIT.
025800
025900 20000-PROCESO.
026000*--------------*
026100
026200     IF  GL-TICKETS                = ZERO
026300         GO TO 20000-SIGUIENTE
026400     END-IF.
026500
026600     MOVE SPACES                    TO WS-COPIA-FAMILIA.
026700     MOVE GL-PHONE                  TO FONO-ENTRADA.
026800     CALL 'UTLFONO'                 USING WUTLFONO.
026900
027000     MOVE ZERO                      TO WS-IND-GUARDA
027100                                        WS-EDAD-MAXIMA
027200                                        WS-IND-OLDEST.
027300
027400     PERFORM 20100-EXPANDO-TICKET
027500             VARYING WS-IND-TICKET FROM 1 BY 1
027600               UNTIL WS-IND-TICKET > GL-TICKETS.
027700
027800     IF  WS-IND-GUARDA              > ZERO
027900         PERFORM 20900-INSERTO-O-REEMPLAZO-FAMILIA
028000     END-IF.
028100
028200 20000-SIGUIENTE.
028300*---------------*
028400
028500     PERFORM 10200-1RA-LECTURA-GUESTLST.
028600
028700 FIN-20000. EXIT.
028800
028900 20100-EXPANDO-TICKET.
029000*---------------------*
029100
029200     IF  GL-FIRST-NAME (WS-IND-TICKET) = SPACES
029300         GO TO FIN-20100
029400     END-IF.
029500
029600     ADD 1                          TO WS-IND-GUARDA.
029700
029800     MOVE GL-FIRST-NAME (WS-IND-TICKET)
029900                            TO WS-STAGE-FIRST-NAME
030000                               (WS-IND-GUARDA).
030100     MOVE GL-LAST-NAME  (WS-IND-TICKET)
030200                            TO WS-STAGE-LAST-NAME
030300                               (WS-IND-GUARDA).
030400     MOVE GL-ALLERGIES  (WS-IND-TICKET)
030500                            TO WS-STAGE-ALLERGIES
030600                               (WS-IND-GUARDA).
030700
030800     IF  GL-AGE (WS-IND-TICKET)    IS NUMERIC
030900         MOVE GL-AGE (WS-IND-TICKET) TO WS-STAGE-AGE
031000            (WS-IND-GUARDA)
031100     ELSE
031200         MOVE ZERO                  TO WS-STAGE-AGE
031300            (WS-IND-GUARDA)
031400     END-IF.
031500
031600     PERFORM 20200-CORRIJO-COMIDA.
031700
031800     IF  WS-STAGE-AGE (WS-IND-GUARDA) > WS-EDAD-MAXIMA
031900         MOVE WS-STAGE-AGE (WS-IND-GUARDA) TO WS-EDAD-MAXIMA
032000         MOVE WS-IND-GUARDA                TO WS-IND-OLDEST
032100     END-IF.
032200
032300 FIN-20100. EXIT.
032400
032500 20200-CORRIJO-COMIDA.
032600*---------------------*
032700*    LA COMIDA SOLO PUEDE SER UNA DE 5 OPCIONES; CUALQUIER     *
032800*    OTRO VALOR (INCLUSO BLANCOS) SE CORRIGE A "CHICKEN".       *
032900
033000     EVALUATE GL-MEAL (WS-IND-TICKET)
033100         WHEN 'Vegan'
033200         WHEN 'Chicken'
033300         WHEN 'Allergy'
033400         WHEN 'Beef'
033500         WHEN 'Kid-Friendly'
033600             MOVE GL-MEAL (WS-IND-TICKET)
033700                                 TO WS-STAGE-MEAL (WS-IND-GUARDA)
033800         WHEN OTHER
033900             MOVE 'Chicken'      TO WS-STAGE-MEAL (WS-IND-GUARDA)
034000     END-EVALUATE.
034100
034200 FIN-20200. EXIT.
034300
034400 20900-INSERTO-O-REEMPLAZO-FAMILIA.
034500*-----------------------------------*
034600*    SI EL E-MAIL YA EXISTE EN LA TABLA, LA INSCRIPCION NUEVA   *
034700*    REEMPLAZA A LA ANTERIOR (ULTIMA GANA). SI NO EXISTE SE     *
034800*    INSERTA Y SE REORDENA LA TABLA POR E-MAIL.                 *
034900
035000     IF  WS-CANT-FAMILIAS           > ZERO
035100         SEARCH ALL WS-FAMILIA
035200             AT END
035300                 SET 88-ENCONTRO-NO TO TRUE
035400             WHEN WSF-EMAIL (IDX-FAM) = GL-EMAIL
035500                 SET 88-ENCONTRO-SI TO TRUE
035600         END-SEARCH
035700     ELSE
035800         SET 88-ENCONTRO-NO         TO TRUE
035900     END-IF.
036000
036100     IF  88-ENCONTRO-SI
036200         PERFORM 20920-CARGO-CAMPOS-FAMILIA
036300     ELSE
036400         ADD 1                      TO WS-CANT-FAMILIAS
036500         IF  WS-CANT-FAMILIAS       > WS-FAM-MAX-OCCURS
036600             MOVE CTE-PROGRAMA           TO WCANCELA-PROGRAMA
036700             MOVE '20900-INSERTO-FAMILIA' TO WCANCELA-PARRAFO
036800             MOVE 'TBLFAMIL'             TO WCANCELA-RECURSO
036900             MOVE 'INSERT'               TO WCANCELA-OPERACION
037000             MOVE '34'                   TO WCANCELA-CODRET
037100             PERFORM 99999-CANCELO
037200         END-IF
037300         SET IDX-FAM                TO WS-CANT-FAMILIAS
037400         PERFORM 20920-CARGO-CAMPOS-FAMILIA
037500         PERFORM 20930-REORDENO-TABLA-FAMILIAS
037600     END-IF.
037700
037800 FIN-20900. EXIT.
037900
038000 20920-CARGO-CAMPOS-FAMILIA.
038100*---------------------------*
038200
038300     MOVE GL-EMAIL                  TO WSF-EMAIL (IDX-FAM).
038400     MOVE FONO-SALIDA               TO WSF-PHONE (IDX-FAM).
038500     MOVE GL-ADDRESS                TO WSF-ADDRESS (IDX-FAM).
038600     MOVE WS-IND-GUARDA             TO WSF-TICKETS (IDX-FAM)
038700                                        WSF-CANT-INVITADOS
038800                                           (IDX-FAM).
038900     MOVE GL-REQUESTS               TO WSF-REQUESTS (IDX-FAM).
039000     MOVE WS-STAGE-FIRST-NAME (WS-IND-OLDEST)
039100                                     TO WSF-OLDEST-FIRST-NAME
039200                                        (IDX-FAM).
039300     MOVE WS-STAGE-LAST-NAME  (WS-IND-OLDEST)
039400                                     TO WSF-OLDEST-LAST-NAME
039500                                        (IDX-FAM).
039600
039700     PERFORM 20925-COPIO-GUESTS
039800             VARYING WS-IND-TICKET FROM 1 BY 1
039900               UNTIL WS-IND-TICKET > WS-IND-GUARDA.
040000
040100 FIN-20920. EXIT.
040200
040300 20925-COPIO-GUESTS.
040400*--------------------*
040500
040600     MOVE WS-STAGE-FIRST-NAME (WS-IND-TICKET) TO
040700             WSF-FIRST-NAME (IDX-FAM, WS-IND-TICKET).
040800     MOVE WS-STAGE-LAST-NAME  (WS-IND-TICKET) TO
040900             WSF-LAST-NAME  (IDX-FAM, WS-IND-TICKET).
041000     MOVE WS-STAGE-AGE        (WS-IND-TICKET) TO
041100             WSF-AGE        (IDX-FAM, WS-IND-TICKET).
041200     MOVE WS-STAGE-MEAL       (WS-IND-TICKET) TO
041300             WSF-MEAL       (IDX-FAM, WS-IND-TICKET).
041400     MOVE WS-STAGE-ALLERGIES  (WS-IND-TICKET) TO
041500             WSF-ALLERGIES  (IDX-FAM, WS-IND-TICKET).
041600
041700 FIN-20925. EXIT.
041800
041900 20930-REORDENO-TABLA-FAMILIAS.
042000*------------------------------*
042100*    BURBUJEO CLASICO: SE REPITE MIENTRAS HUBO UN CAMBIO DE    *
042200*    POSICION EN LA ULTIMA PASADA.                              *
042300
042400     SET 88-HUBO-CAMBIO-SI          TO TRUE.
042500
042600     PERFORM 20940-PASADA-DE-BURBUJA
042700             UNTIL 88-HUBO-CAMBIO-NO.
042800
042900 FIN-20930. EXIT.
043000
043100 20940-PASADA-DE-BURBUJA.
043200*-----------------------*
043300
043400     SET 88-HUBO-CAMBIO-NO          TO TRUE.
043500
043600     PERFORM 20950-COMPARO-ADYACENTES
043700             VARYING IDX-FAM FROM 1 BY 1
043800               UNTIL IDX-FAM >= WS-CANT-FAMILIAS.
043900
044000 FIN-20940. EXIT.
044100
044200 20950-COMPARO-ADYACENTES.
044300*-------------------------*
044400
044500     SET IDX-FAM-AUX                TO IDX-FAM.
044600     SET IDX-FAM-AUX                UP BY 1.
044700
044800     IF  WSF-EMAIL (IDX-FAM)        > WSF-EMAIL (IDX-FAM-AUX)
044900         MOVE WS-FAMILIA (IDX-FAM)      TO WS-COPIA-FAMILIA
045000         MOVE WS-FAMILIA (IDX-FAM-AUX)  TO WS-FAMILIA (IDX-FAM)
045100         MOVE WS-COPIA-FAMILIA          TO WS-FAMILIA
045200            (IDX-FAM-AUX)
045300         SET 88-HUBO-CAMBIO-SI          TO TRUE
045400     END-IF.
045500
045600 FIN-20950. EXIT.
045700
045800 25000-SEGUNDA-PASADA-DEPURACION.
045900*--------------------------------*
046000*    RECORRE LA TABLA DE FAMILIAS (ORDENADA POR E-MAIL) Y      *
046100*    DESCARTA LAS QUE REPITEN TELEFONO O DOMICILIO YA VISTO.    *
046200*    LOS TELEFONOS BLANCOS SE CONSIDERAN IGUALES ENTRE SI.      *
046300
046400     IF  WS-CANT-FAMILIAS           = ZERO
046500         GO TO FIN-25000
046600     END-IF.
046700
046800     PERFORM 25100-EVALUO-FAMILIA
046900             VARYING IDX-FAM FROM 1 BY 1
047000               UNTIL IDX-FAM > WS-CANT-FAMILIAS.
047100
047200 FIN-25000. EXIT.
047300
047400 25100-EVALUO-FAMILIA.
047500*---------------------*
047600
047700     MOVE WSF-PHONE   (IDX-FAM)     TO WS-FONO-ACTUAL.
047800     MOVE WSF-ADDRESS (IDX-FAM)     TO WS-DOM-ACTUAL.
047900
048000     PERFORM 25200-BUSCO-FONO-VISTO.
048100     PERFORM 25300-BUSCO-DOM-VISTO.
048200
048300     IF  88-ENCONTRO-SI
048400         ADD 1                      TO WS-CANT-DESCARTADOS
048500     ELSE
048600         PERFORM 25400-MARCO-VISTOS
048700         PERFORM 25500-GRABO-FAMILIA
048800     END-IF.
048900
049000 FIN-25100. EXIT.
049100
049200 25200-BUSCO-FONO-VISTO.
049300*-----------------------*
049400
049500     SET 88-ENCONTRO-NO             TO TRUE.
049600
049700     IF  WS-CANT-FONOS               > ZERO
049800         SEARCH ALL WS-FONO-VISTO
049900             AT END
050000                 CONTINUE
050100             WHEN WSV-FONO (IDX-FONO) = WS-FONO-ACTUAL
050200                 SET 88-ENCONTRO-SI  TO TRUE
050300         END-SEARCH
050400     END-IF.
050500
050600 FIN-25200. EXIT.
050700
050800 25300-BUSCO-DOM-VISTO.
050900*-----------------------*
051000
051100     IF  88-ENCONTRO-SI
051200         GO TO FIN-25300
051300     END-IF.
051400
051500     IF  WS-CANT-DOMICILIOS          > ZERO
051600         SEARCH ALL WS-DOM-VISTO
051700             AT END
051800                 CONTINUE
051900             WHEN WSV-DOM (IDX-DOM) = WS-DOM-ACTUAL
052000                 SET 88-ENCONTRO-SI  TO TRUE
052100         END-SEARCH
052200     END-IF.
052300
052400 FIN-25300. EXIT.
052500
052600 25400-MARCO-VISTOS.
052700*--------------------*
052800
052900     ADD 1                          TO WS-CANT-FONOS.
053000     IF  WS-CANT-FONOS               > WS-FAM-MAX-OCCURS
053100         MOVE CTE-PROGRAMA           TO WCANCELA-PROGRAMA
053200         MOVE '25400-MARCO-VISTOS'   TO WCANCELA-PARRAFO
053300         MOVE 'TBLFONOS'             TO WCANCELA-RECURSO
053400         MOVE 'INSERT'               TO WCANCELA-OPERACION
053500         MOVE '34'                   TO WCANCELA-CODRET
053600         PERFORM 99999-CANCELO
053700     END-IF.
053800     MOVE WS-FONO-ACTUAL             TO WSV-FONO (WS-CANT-FONOS).
053900     PERFORM 25410-REORDENO-FONOS.
054000
054100     ADD 1                          TO WS-CANT-DOMICILIOS.
054200     IF  WS-CANT-DOMICILIOS          > WS-FAM-MAX-OCCURS
054300         MOVE CTE-PROGRAMA           TO WCANCELA-PROGRAMA
054400         MOVE '25400-MARCO-VISTOS'   TO WCANCELA-PARRAFO
054500         MOVE 'TBLDOMIC'             TO WCANCELA-RECURSO
054600         MOVE 'INSERT'               TO WCANCELA-OPERACION
054700         MOVE '34'                   TO WCANCELA-CODRET
054800         PERFORM 99999-CANCELO
054900     END-IF.
055000     MOVE WS-DOM-ACTUAL              TO WSV-DOM
055100        (WS-CANT-DOMICILIOS).
055200     PERFORM 25420-REORDENO-DOMICILIOS.
055300
055400 FIN-25400. EXIT.
055500
055600 25410-REORDENO-FONOS.
055700*----------------------*
055800
055900     SET 88-HUBO-CAMBIO-SI          TO TRUE.
056000     PERFORM 25411-PASADA-FONOS
056100             UNTIL 88-HUBO-CAMBIO-NO.
056200
056300 FIN-25410. EXIT.
056400
056500 25411-PASADA-FONOS.
056600*--------------------*
056700
056800     SET 88-HUBO-CAMBIO-NO          TO TRUE.
056900     PERFORM 25412-COMPARO-FONOS
057000             VARYING IDX-FONO FROM 1 BY 1
057100               UNTIL IDX-FONO >= WS-CANT-FONOS.
057200
057300 FIN-25411. EXIT.
057400
057500 25412-COMPARO-FONOS.
057600*---------------------*
057700
057800     SET IDX-FONO-AUX               TO IDX-FONO.
057900     SET IDX-FONO-AUX               UP BY 1.
058000
058100     IF  WSV-FONO (IDX-FONO)        > WSV-FONO (IDX-FONO-AUX)
058200         MOVE WSV-FONO (IDX-FONO)        TO WS-FONO-ACTUAL
058300         MOVE WSV-FONO (IDX-FONO-AUX)    TO WSV-FONO (IDX-FONO)
058400         MOVE WS-FONO-ACTUAL             TO WSV-FONO
058500            (IDX-FONO-AUX)
058600         SET 88-HUBO-CAMBIO-SI           TO TRUE
058700     END-IF.
058800
058900 FIN-25412. EXIT.
059000
059100 25420-REORDENO-DOMICILIOS.
059200*---------------------------*
059300
059400     SET 88-HUBO-CAMBIO-SI          TO TRUE.
059500     PERFORM 25421-PASADA-DOMICILIOS
059600             UNTIL 88-HUBO-CAMBIO-NO.
059700
059800 FIN-25420. EXIT.
059900
060000 25421-PASADA-DOMICILIOS.
060100*------------------------*
060200
060300     SET 88-HUBO-CAMBIO-NO          TO TRUE.
060400     PERFORM 25422-COMPARO-DOMICILIOS
060500             VARYING IDX-DOM FROM 1 BY 1
060600               UNTIL IDX-DOM >= WS-CANT-DOMICILIOS.
060700
060800 FIN-25421. EXIT.
060900
061000 25422-COMPARO-DOMICILIOS.
061100*--------------------------*
061200
061300     SET IDX-DOM-AUX                TO IDX-DOM.
061400     SET IDX-DOM-AUX                UP BY 1.
061500
061600     IF  WSV-DOM (IDX-DOM)          > WSV-DOM (IDX-DOM-AUX)
061700         MOVE WSV-DOM (IDX-DOM)          TO WS-DOM-ACTUAL
061800         MOVE WSV-DOM (IDX-DOM-AUX)      TO WSV-DOM (IDX-DOM)
061900         MOVE WS-DOM-ACTUAL              TO WSV-DOM (IDX-DOM-AUX)
062000         SET 88-HUBO-CAMBIO-SI           TO TRUE
062100     END-IF.
062200
062300 FIN-25422. EXIT.
062400
062500 25500-GRABO-FAMILIA.
062600*---------------------*
062700
062800     MOVE SPACES                    TO REG-FAMILIA-TRABAJO.
062900     MOVE WSF-EMAIL             (IDX-FAM) TO FM-EMAIL.
063000     MOVE WSF-PHONE             (IDX-FAM) TO FM-PHONE.
063100     MOVE WSF-ADDRESS           (IDX-FAM) TO FM-ADDRESS.
063200     MOVE WSF-TICKETS           (IDX-FAM) TO FM-TICKETS.
063300     MOVE WSF-REQUESTS          (IDX-FAM) TO FM-REQUESTS.
063400     MOVE WSF-CANT-INVITADOS    (IDX-FAM) TO FM-CANT-INVITADOS.
063500     MOVE WSF-OLDEST-FIRST-NAME (IDX-FAM) TO FM-OLDEST-FIRST-NAME.
063600     MOVE WSF-OLDEST-LAST-NAME  (IDX-FAM) TO FM-OLDEST-LAST-NAME.
063700     SET  FM-FAMILIA-NO-CASADA            TO TRUE.
063800
063900     PERFORM 25510-COPIO-GUEST-A-SALIDA
064000             VARYING WS-IND-TICKET FROM 1 BY 1
064100               UNTIL WS-IND-TICKET > WSF-CANT-INVITADOS (IDX-FAM).
064200
064300     WRITE REG-FAMILIA-TRABAJO.
064400     IF  NOT 88-FAMWORK-OK
064500         MOVE CTE-PROGRAMA           TO WCANCELA-PROGRAMA
064600         MOVE '25500-GRABO-FAMILIA'  TO WCANCELA-PARRAFO
064700         MOVE 'FAMWORK'              TO WCANCELA-RECURSO
064800         MOVE 'WRITE'                TO WCANCELA-OPERACION
064900         MOVE FS-FAMWORK             TO WCANCELA-CODRET
065000         PERFORM 99999-CANCELO
065100     END-IF.
065200
065300     ADD 1                          TO WS-CANT-GRABADOS.
065400
065500 FIN-25500. EXIT.
065600
065700 25510-COPIO-GUEST-A-SALIDA.
065800*-----------------------------*
065900
066000     MOVE WSF-FIRST-NAME (IDX-FAM, WS-IND-TICKET)
066100                                     TO FM-FIRST-NAME
066200                                        (WS-IND-TICKET).
066300     MOVE WSF-LAST-NAME  (IDX-FAM, WS-IND-TICKET)
066400                                     TO FM-LAST-NAME
066500                                        (WS-IND-TICKET).
066600     MOVE WSF-AGE        (IDX-FAM, WS-IND-TICKET)
066700                                     TO FM-AGE
066800                                        (WS-IND-TICKET).
066900     MOVE WSF-MEAL       (IDX-FAM, WS-IND-TICKET)
067000                                     TO FM-MEAL
067100                                        (WS-IND-TICKET).
067200     MOVE WSF-ALLERGIES  (IDX-FAM, WS-IND-TICKET)
067300                                     TO FM-ALLERGIES
067400                                        (WS-IND-TICKET).
067500
067600 FIN-25510. EXIT.
067700
067800 30000-FINALIZO.
067900*----------------*
068000
068100     PERFORM 30100-TOTALES-CONTROL.
068200     PERFORM 31000-CIERRO-ARCHIVOS.
068300
068400 FIN-30000. EXIT.
068500
068600 30100-TOTALES-CONTROL.
068700*----------------------*
068800
068900     DISPLAY ' '.
069000     DISPLAY '---------------------------------------------'.
069100     DISPLAY ' MTDGSTIN - DEPURACION DE LISTADO DE INVITADOS'.
069200     DISPLAY '---------------------------------------------'.
069300     DISPLAY ' REGISTROS LEIDOS      (GUESTLST) : '
069400        WS-CANT-LEIDOS.
069500     DISPLAY ' FAMILIAS DISTINTAS POR E-MAIL     : '
069600        WS-CANT-FAMILIAS.
069700     DISPLAY ' FAMILIAS DESCARTADAS (FONO/DOMIC) : '
069800        WS-CANT-DESCARTADOS.
069900     DISPLAY ' FAMILIAS GRABADAS      (FAMWORK) : '
070000        WS-CANT-GRABADOS.
070100     DISPLAY '---------------------------------------------'.
070200
070300 FIN-30100. EXIT.
070400
070500 31000-CIERRO-ARCHIVOS.
070600*-----------------------*
070700
070800     CLOSE GUEST-LIST.
070900     CLOSE FAMILIA-WORK.
071000
071100 FIN-31000. EXIT.
071200
071300 99999-CANCELO.
071400*--------------*
071500
071600     CLOSE GUEST-LIST FAMILIA-WORK.
071700     CALL 'CANCELA'                 USING WCANCELA.
071800     STOP RUN.
071900
072000 FIN-99999. EXIT.
072100
072200