000100*---------------------------------------------------------------*
000200*  WFSUREG  -  REGISTRO DE SALIDA "FAMILIAS NO CASADAS" (UNMFAM)*
000300*---------------------------------------------------------------*
000400* 03-99  E.PALMEYRO   VERSION ORIGINAL                          *
000500*---------------------------------------------------------------*
000600 01  REG-FAMILIA-RESUMEN.
000700     05  FS-EMAIL                   PIC X(40).
000800     05  FS-PHONE                   PIC X(15).
000900     05  FS-FIRST-NAME              PIC X(15).
001000     05  FS-LAST-NAME               PIC X(15).
001100     05  FS-ADDRESS                 PIC X(60).
001200     05  FS-TICKETS                 PIC 9(02).
001300     05  FILLER                     PIC X(08).
001400