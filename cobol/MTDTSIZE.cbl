000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     MTDTSIZE.
000500 AUTHOR.         EDUARDO A. PALMEYRO.
000600 INSTALLATION.   SALON DE FIESTAS - SECTOR SISTEMAS.
000700 DATE-WRITTEN.   04-28-99.
000800 DATE-COMPILED.
000900 SECURITY.       USO INTERNO EXCLUSIVO DEL SECTOR SISTEMAS.
001000
001100*---------------------------------------------------------------*
001200*      CORRIDA DE UBICACION - TAMANO DE MESAS (TBLSIZES)        *
001300*---------------------------------------------------------------*
001400* OBJETIVO:                                                     *
001500* ---------                                                     *
001600* LEE LAS ASIGNACIONES DE MESA (SEATASGN) Y ACUMULA, POR MESA   *
001700* GLOBAL, LA CANTIDAD DE INVITADOS SENTADOS (SUMA DE SA-SIZE).  *
001800* AGRUPA LAS MESAS POR ESA CANTIDAD Y EMITE EL LISTADO DE        *
001900* CONTROL QUE USA EL SALON PARA DECIDIR CUANTOS CUBIERTOS        *
002000* ENVIAR A CADA MESA.                                            *
002100*---------------------------------------------------------------*
002200* REGISTRO DE CAMBIOS
002300*---------------------------------------------------------------*
002400* 04-28-99  EAP  0032  VERSION ORIGINAL.                        * CL0032  
002500* 11-24-99  JCF  0038  REVISION GENERAL Y2K - NO SE ALMACENAN   * CL0038  
002600*                      FECHAS EN ESTE PROGRAMA, SIN CAMBIOS.     *CL0038  
002700* 05-25-02  MTR  0057  AMPLIADA LA TABLA DE MESAS A 1500        * CL0057
002800*                      OCURRENCIAS (CRECIMIENTO DEL SALON).     * CL0057
002900* 07-12-02  MTR  0070  10000-INICIO PASA A CAER POR CONTINUIDAD * CL0070
003000*                      EN 10100-ABRO-ARCHIVOS (PERFORM THRU).    *CL0070
003100* 07-27-02  MTR  0085  AGREGADOS 77-LEVELS (CTE-PROGRAMA Y       * CL0085
003200*                      CONSTANTE(S) DE TABLA) SIGUIENDO LA        * CL0085
003300*                      COSTUMBRE DEL SECTOR.                      * CL0085
003400*---------------------------------------------------------------*
003500
003600*****************************************************************
003700 ENVIRONMENT DIVISION.
003800*****************************************************************
003900 CONFIGURATION SECTION.
004000*---------------------*
004100 SOURCE-COMPUTER. IBM-HOST.
004200 OBJECT-COMPUTER. IBM-HOST.
004300
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 WITH SIGNALER.
004700
004800 INPUT-OUTPUT  SECTION.
004900*---------------------*
005000 FILE-CONTROL.
005100*------------*
005200     SELECT ASIGNACION-MESA     ASSIGN TO SEATASGN
005300            ORGANIZATION       IS LINE SEQUENTIAL
005400            FILE STATUS        IS FS-SEATASGN.
005500
005600     SELECT TAMANO-MESAS        ASSIGN TO TBLSIZES
005700            ORGANIZATION       IS LINE SEQUENTIAL
005800            FILE STATUS        IS FS-TBLSIZES.
005900
006000*****************************************************************
006100 DATA DIVISION.
006200*****************************************************************
006300
006400 FILE SECTION.
006500*------------*
006600
006700 FD  ASIGNACION-MESA
006800     LABEL RECORD IS STANDARD.
006900     COPY WSATREG.
007000
007100 FD  TAMANO-MESAS
007200     RECORDING MODE IS F
007300     BLOCK 0.
007400 01  REG-TAMANO-FD                  PIC X(133).
007500
007600 WORKING-STORAGE SECTION.
007700*-----------------------*
007800
007900*    CONSTANTE DE IDENTIFICACION DEL PROGRAMA PARA LOS MENSAJES   *CL0085
008000*    DE CANCELACION (WCANCELA-PROGRAMA), Y TOPE(S) DE TABLA(S) EN *CL0085
008100*    MEMORIA, COMO 77-LEVELS SUELTOS (USO HABITUAL DEL SECTOR     *CL0085
008200*    PARA CONSTANTES Y ESCALARES).                                *CL0085
008300
008400 77  CTE-PROGRAMA                   PIC X(08) VALUE 'MTDTSIZE'.
008500 77  WS-MESA-MAX-OCCURS             PIC 9(04) COMP VALUE 1500.
008600 77  WS-TABLE-SIZE                  PIC 9(02) COMP VALUE 10.
008700
008800 01  WS-FILE-STATUS.
008900     05  FS-SEATASGN                PIC X(02).
009000         88  88-SEATASGN-OK                 VALUE '00'.
009100         88  88-SEATASGN-EOF                 VALUE '10'.
009200     05  FS-TBLSIZES                PIC X(02).
009300         88  88-TBLSIZES-OK                 VALUE '00'.
009400
009500 01  WS-SWITCHES.
009600     05  WS-SW-FIN-SEATASGN         PIC X(01)     VALUE 'N'.
009700         88  88-FIN-SEATASGN                VALUE 'S'.
009800     05  WS-SW-HUBO-CAMBIO          PIC X(01)     VALUE 'N'.
009900         88  88-HUBO-CAMBIO-SI               VALUE 'S'.
010000         88  88-HUBO-CAMBIO-NO               VALUE 'N'.
010100     05  WS-SW-ENCONTRO             PIC X(01)     VALUE 'N'.
010200         88  88-ENCONTRO-SI                  VALUE 'S'.
010300         88  88-ENCONTRO-NO                  VALUE 'N'.
010400     05  WS-SW-HUBO-DE-ESTE-TAM     PIC X(01)     VALUE 'N'.
010500         88  88-HUBO-DE-ESTE-TAM-SI          VALUE 'S'.
010600
010700 01  WS-CONTADORES.
010800     05  WS-CANT-LEIDOS             PIC 9(06) COMP VALUE ZERO.
010900     05  WS-CANT-MESAS              PIC 9(04) COMP VALUE ZERO.
011000     05  WS-TOT-GUESTS              PIC 9(06) COMP VALUE ZERO.
011100     05  WS-TOT-FAMILIAS            PIC 9(06) COMP VALUE ZERO.
011200     05  WS-LINEAS-GRABADAS         PIC 9(06) COMP VALUE ZERO.
011300     05  WS-TAM-ACTUAL              PIC 9(02) COMP VALUE ZERO.
011400     05  WS-POS-PRIMERO             PIC 9(02) COMP VALUE ZERO.
011500     05  WS-IND-SCAN                PIC 9(02) COMP VALUE ZERO.
011600
011700 01  WS-AREAS-DE-TRABAJO.
011800     05  WS-NUM-EDIT                PIC ZZ9.
011900     05  WS-NUM-EDIT-TOT            PIC ZZZZZ9.
012000
012100 01  WS-AREAS-DE-TRABAJO-R REDEFINES WS-AREAS-DE-TRABAJO.
012200     05  FILLER                     PIC X(09).
012300
012400*    MESAS GLOBALES EN MEMORIA, ORDENADAS ASCENDENTEMENTE POR    *
012500*    NUMERO DE MESA PARA PERMITIR LA BUSQUEDA BINARIA AL         *
012600*    ACUMULAR LA OCUPACION (SA-SIZE) DE CADA FAMILIA.            *
012700 01  WS-TABLA-MESAS.
012800     05  WSM-MESA OCCURS 1500 TIMES
012900                 ASCENDING KEY IS WSM-TABLE
013000                 INDEXED BY IDX-MESA, IDX-MESA-AUX.
013100         10  WSM-TABLE              PIC 9(03).
013200         10  WSM-OCUPADO            PIC 9(02) COMP.
013300
013400 01  WS-TABLA-MESAS-R REDEFINES WS-TABLA-MESAS.
013500     05  FILLER PIC X(05) OCCURS 1500 TIMES.
013600
013700 01  WS-COPIA-MESA.
013800     05  WSCM-TABLE                 PIC 9(03).
013900     05  WSCM-OCUPADO               PIC 9(02) COMP.
014000
014100 01  WS-COPIA-MESA-R REDEFINES WS-COPIA-MESA.
014200     05  FILLER                     PIC X(05).
014300
014400 COPY WLINEA.
014500
014600 COPY WCANCELA.
014700
014800*****************************************************************
014900 PROCEDURE DIVISION.
015000*****************************************************************
015100
015200 00000-CUERPO-PRINCIPAL.
015300*----------------------*
015400
015500     PERFORM 10000-INICIO THRU FIN-10100.
015600     PERFORM 10200-1RA-LECTURA.
015700
015800     PERFORM 20000-ACUMULO-MESA
015900             UNTIL 88-FIN-SEATASGN.
016000
016100     PERFORM 30000-GRABO-ENCABEZADO.
016200
016300     PERFORM 40000-GRABO-POR-TAMANO
016400             VARYING WS-TAM-ACTUAL FROM 1 BY 1
016500               UNTIL WS-TAM-ACTUAL > WS-TABLE-SIZE.
016600
016700     PERFORM 50000-FINALIZO.
016800
016900     STOP RUN.
017000
017100 10000-INICIO.
017200*-------------*
017300*    CAE POR CONTINUIDAD EN 10100-ABRO-ARCHIVOS (PERFORM ... THRU *CL0070
017400*    FIN-10100 DESDE 00000-CUERPO-PRINCIPAL).                     *CL0070
017500
017600 FIN-10000. EXIT.
017700
017800 10100-ABRO-ARCHIVOS.
017900*--------------------*
018000
018100     OPEN INPUT  ASIGNACION-MESA.
018200     IF  NOT 88-SEATASGN-OK
018300         MOVE CTE-PROGRAMA         TO WCANCELA-PROGRAMA
018400         MOVE '10100-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO
018500         MOVE 'SEATASGN'           TO WCANCELA-RECURSO
018600         MOVE 'OPEN'               TO WCANCELA-OPERACION
018700         MOVE FS-SEATASGN          TO WCANCELA-CODRET
018800         PERFORM 99999-CANCELO
018900     END-IF.
019000
019100     OPEN OUTPUT TAMANO-MESAS.
019200     IF  NOT 88-TBLSIZES-OK
019300         MOVE CTE-PROGRAMA         TO WCANCELA-PROGRAMA
019400         MOVE '10100-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO
019500         MOVE 'TBLSIZES'           TO WCANCELA-RECURSO
019600         MOVE 'OPEN'               TO WCANCELA-OPERACION
019700         MOVE FS-TBLSIZES          TO WCANCELA-CODRET
019800         PERFORM 99999-CANCELO
019900     END-IF.
020000
020100 FIN-10100. EXIT.
020200
020300 10200-1RA-LECTURA.
020400*-------------------*
020500
020600     READ ASIGNACION-MESA.
020700     EVALUATE TRUE
020800         WHEN 88-SEATASGN-OK
020900             ADD 1                 TO WS-CANT-LEIDOS
021000             ADD 1                 TO WS-TOT-FAMILIAS
021100             ADD SA-SIZE           TO WS-TOT-GUESTS
021200         WHEN 88-SEATASGN-EOF
021300             SET 88-FIN-SEATASGN   TO TRUE
021400         WHEN OTHER
021500             MOVE CTE-PROGRAMA         TO WCANCELA-PROGRAMA
021600             MOVE '10200-1RA-LECTURA'  TO WCANCELA-PARRAFO
021700             MOVE 'SEATASGN'           TO WCANCELA-RECURSO
021800             MOVE 'READ'               TO WCANCELA-OPERACION
021900             MOVE FS-SEATASGN          TO WCANCELA-CODRET
022000             PERFORM 99999-CANCELO
022100     END-EVALUATE.
022200
022300 FIN-10200. EXIT.
022400
022500 20000-ACUMULO-MESA.
022600*---------------------*
022700
022800     SET  88-ENCONTRO-NO              TO TRUE.
022900
023000     IF  WS-CANT-MESAS                 > ZERO
023100         SEARCH ALL WSM-MESA
023200             AT END
023300                 SET 88-ENCONTRO-NO     TO TRUE
023400             WHEN WSM-TABLE (IDX-MESA) = SA-TABLE
023500                 SET 88-ENCONTRO-SI     TO TRUE
023600         END-SEARCH
023700     END-IF.
023800
023900     IF  88-ENCONTRO-SI
024000         ADD SA-SIZE                   TO WSM-OCUPADO (IDX-MESA)
024100     ELSE
024200         PERFORM 20100-INSERTO-MESA
024300     END-IF.
024400
024500     PERFORM 10200-1RA-LECTURA.
024600
024700 FIN-20000. EXIT.
024800
024900 20100-INSERTO-MESA.
025000*-------------------------*
025100
025200     ADD 1                          TO WS-CANT-MESAS.
025300     IF  WS-CANT-MESAS                > WS-MESA-MAX-OCCURS
025400         MOVE CTE-PROGRAMA           TO WCANCELA-PROGRAMA
025500         MOVE '20100-INSERTO-MESA'   TO WCANCELA-PARRAFO
025600         MOVE 'TBLMESAS'             TO WCANCELA-RECURSO
025700         MOVE 'INSERT'               TO WCANCELA-OPERACION
025800         MOVE '34'                   TO WCANCELA-CODRET
025900         PERFORM 99999-CANCELO
026000     END-IF.
026100
026200     SET  IDX-MESA                   TO WS-CANT-MESAS.
026300     MOVE SA-TABLE                   TO WSM-TABLE (IDX-MESA).
026400     MOVE SA-SIZE                    TO WSM-OCUPADO (IDX-MESA).
026500
026600     PERFORM 20200-REORDENO-MESAS
026700             UNTIL 88-HUBO-CAMBIO-NO.
026800
026900 FIN-20100. EXIT.
027000
027100 20200-REORDENO-MESAS.
027200*-------------------------------*
027300
027400     SET  88-HUBO-CAMBIO-NO          TO TRUE.
027500
027600     IF  WS-CANT-MESAS                 > 1
027700         PERFORM 20210-PASADA-BURBUJA-MESA
027800                 VARYING IDX-MESA FROM 1 BY 1
027900                   UNTIL IDX-MESA >= WS-CANT-MESAS
028000     END-IF.
028100
028200 FIN-20200. EXIT.
028300
028400 20210-PASADA-BURBUJA-MESA.
028500*-------------------------------*
028600
028700     SET  IDX-MESA-AUX               TO IDX-MESA.
028800     SET  IDX-MESA-AUX               UP BY 1.
028900
029000     IF  WSM-TABLE (IDX-MESA)          > WSM-TABLE (IDX-MESA-AUX)
029100         MOVE WSM-MESA (IDX-MESA)       TO WS-COPIA-MESA
029200         MOVE WSM-MESA (IDX-MESA-AUX)   TO WSM-MESA (IDX-MESA)
029300         MOVE WS-COPIA-MESA             TO WSM-MESA (IDX-MESA-AUX)
029400         SET  88-HUBO-CAMBIO-SI         TO TRUE
029500     END-IF.
029600
029700 FIN-20210. EXIT.
029800
029900 30000-GRABO-ENCABEZADO.
030000*-------------------------*
030100
030200     MOVE SPACES                      TO WLINEA.
030300     MOVE 'Guests:'                    TO WLINEA (1:7).
030400     MOVE WS-TOT-GUESTS                TO WS-NUM-EDIT-TOT.
030500     MOVE WS-NUM-EDIT-TOT               TO WLINEA (9:6).
030600     PERFORM 30100-ESCRIBO-LINEA.
030700
030800     MOVE SPACES                      TO WLINEA.
030900     MOVE 'Families:'                  TO WLINEA (1:9).
031000     MOVE WS-TOT-FAMILIAS               TO WS-NUM-EDIT-TOT.
031100     MOVE WS-NUM-EDIT-TOT                TO WLINEA (11:6).
031200     PERFORM 30100-ESCRIBO-LINEA.
031300
031400 FIN-30000. EXIT.
031500
031600 30100-ESCRIBO-LINEA.
031700*-------------------------*
031800
031900     WRITE REG-TAMANO-FD            FROM WLINEA.
032000     IF  NOT 88-TBLSIZES-OK
032100         MOVE CTE-PROGRAMA           TO WCANCELA-PROGRAMA
032200         MOVE '30100-ESCRIBO-LINEA'  TO WCANCELA-PARRAFO
032300         MOVE 'TBLSIZES'             TO WCANCELA-RECURSO
032400         MOVE 'WRITE'                TO WCANCELA-OPERACION
032500         MOVE FS-TBLSIZES            TO WCANCELA-CODRET
032600         PERFORM 99999-CANCELO
032700     END-IF.
032800
032900     ADD 1                            TO WS-LINEAS-GRABADAS.
033000
033100 FIN-30100. EXIT.
033200
033300 40000-GRABO-POR-TAMANO.
033400*-------------------------*
033500
033600     MOVE 'N'                         TO WS-SW-HUBO-DE-ESTE-TAM.
033700
033800     IF  WS-CANT-MESAS                 > ZERO
033900         PERFORM 40100-BUSCO-MESAS-DEL-TAMANO
034000                 VARYING IDX-MESA FROM 1 BY 1
034100                   UNTIL IDX-MESA > WS-CANT-MESAS
034200     END-IF.
034300
034400 FIN-40000. EXIT.
034500
034600 40100-BUSCO-MESAS-DEL-TAMANO.
034700*-------------------------------------*
034800
034900     IF  WSM-OCUPADO (IDX-MESA)        = WS-TAM-ACTUAL
035000         IF  NOT 88-HUBO-DE-ESTE-TAM-SI
035100             PERFORM 40110-GRABO-TITULO-TAMANO
035200         END-IF
035300         PERFORM 40120-GRABO-MESA-DEL-TAMANO
035400     END-IF.
035500
035600 FIN-40100. EXIT.
035700
035800 40110-GRABO-TITULO-TAMANO.
035900*-------------------------------------*
036000
036100     MOVE SPACES                      TO WLINEA.
036200     MOVE WS-TAM-ACTUAL                TO WS-NUM-EDIT.
036300     PERFORM 40200-BUSCO-PRIMER-NO-BLANCO.
036400     MOVE WS-NUM-EDIT (WS-POS-PRIMERO:) TO WLINEA (1:3).
036500     MOVE ':'                          TO WLINEA (4:1).
036600     PERFORM 30100-ESCRIBO-LINEA.
036700
036800     SET  88-HUBO-DE-ESTE-TAM-SI       TO TRUE.
036900
037000 FIN-40110. EXIT.
037100
037200 40120-GRABO-MESA-DEL-TAMANO.
037300*-------------------------------------*
037400
037500     MOVE SPACES                      TO WLINEA.
037600     MOVE WSM-TABLE (IDX-MESA)         TO WS-NUM-EDIT.
037700     PERFORM 40200-BUSCO-PRIMER-NO-BLANCO.
037800     MOVE WS-NUM-EDIT (WS-POS-PRIMERO:) TO WLINEA (3:3).
037900     PERFORM 30100-ESCRIBO-LINEA.
038000
038100 FIN-40120. EXIT.
038200
038300 40200-BUSCO-PRIMER-NO-BLANCO.
038400*-------------------------------------*
038500
038600     MOVE 3                            TO WS-POS-PRIMERO.
038700     SET  88-ENCONTRO-NO                TO TRUE.
038800
038900     PERFORM 40210-REVISO-POSICION
039000             VARYING WS-IND-SCAN FROM 1 BY 1
039100               UNTIL WS-IND-SCAN > 3
039200                  OR 88-ENCONTRO-SI.
039300
039400 FIN-40200. EXIT.
039500
039600 40210-REVISO-POSICION.
039700*-------------------------*
039800
039900     IF  WS-NUM-EDIT (WS-IND-SCAN:1)   NOT = SPACE
040000         MOVE WS-IND-SCAN               TO WS-POS-PRIMERO
040100         SET  88-ENCONTRO-SI            TO TRUE
040200     END-IF.
040300
040400 FIN-40210. EXIT.
040500
040600 50000-FINALIZO.
040700*----------------*
040800
040900     DISPLAY ' '.
041000     DISPLAY '---------------------------------------------'.
041100     DISPLAY ' MTDTSIZE - TAMANO DE MESAS'.
041200     DISPLAY '---------------------------------------------'.
041300     DISPLAY ' ASIGNACIONES LEIDAS   (SEATASGN) : '
041400        WS-CANT-LEIDOS.
041500     DISPLAY ' MESAS DISTINTAS       (TBLMESAS) : ' WS-CANT-MESAS.
041600     DISPLAY ' TOTAL INVITADOS                  : ' WS-TOT-GUESTS.
041700     DISPLAY ' TOTAL FAMILIAS                   : '
041800        WS-TOT-FAMILIAS.
041900     DISPLAY ' LINEAS GRABADAS       (TBLSIZES) : '
042000        WS-LINEAS-GRABADAS.
042100     DISPLAY '---------------------------------------------'.
042200
042300     CLOSE ASIGNACION-MESA TAMANO-MESAS.
042400
042500 FIN-50000. EXIT.
042600
042700 99999-CANCELO.
042800*--------------*
042900
043000     CLOSE ASIGNACION-MESA TAMANO-MESAS.
043100     CALL 'CANCELA'                 USING WCANCELA.
043200     STOP RUN.
043300
043400 FIN-99999. EXIT.
043500
043600