000100*---------------------------------------------------------------*
000200*  WSATREG  -  REGISTRO DE "ASIGNACION DE MESAS" (SEATASGN)     *
000300*              SALIDA DE MTDSEATE, ENTRADA DE MTDPLACE/         *
000400*              MTDGUIDE/MTDTSIZE.                                *
000500*---------------------------------------------------------------*
000600* 04-99  E.PALMEYRO   VERSION ORIGINAL                          *
000700*---------------------------------------------------------------*
000800 01  REG-ASIGNACION-MESA.
000900     05  SA-AREA                    PIC 9(03).
001000     05  SA-TABLE                   PIC 9(03).
001100     05  SA-LAST-NAME               PIC X(15).
001200     05  SA-FIRST-NAME              PIC X(15).
001300     05  SA-EMAIL                   PIC X(40).
001400     05  SA-SIZE                    PIC 9(02).
001500     05  FILLER                     PIC X(10).
001600