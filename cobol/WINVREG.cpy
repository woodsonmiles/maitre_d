000100*---------------------------------------------------------------*
000200*  WINVREG  -  REGISTRO DE SALIDA "INVITACIONES" (INVITE)       *
000300*---------------------------------------------------------------*
000400* 02-99  E.PALMEYRO   VERSION ORIGINAL                          *
000500*---------------------------------------------------------------*
000600 01  REG-INVITACION.
000700     05  IV-LAST-NAME               PIC X(15).
000800     05  IV-FIRST-NAME              PIC X(15).
000900     05  IV-NUM-TICKETS             PIC 9(02).
001000     05  IV-ADDRESS1                PIC X(40).
001100     05  IV-ADDRESS2                PIC X(40).
001200     05  FILLER                     PIC X(08).
001300