000100*---------------------------------------------------------------*
000200*  WUTLFONO  -  AREA DE COMUNICACION CON CALL 'UTLFONO'         *
000300*               (NORMALIZACION DE NUMEROS DE TELEFONO NANP)    *
000400*---------------------------------------------------------------*
000500* 03-99  E.PALMEYRO   VERSION ORIGINAL                          *
000600*---------------------------------------------------------------*
000700 01  WUTLFONO.
000800     05  FONO-ENTRADA               PIC X(15).
000900     05  FONO-SALIDA                PIC X(15).
001000     05  FONO-CANTIDAD-DIG          PIC 9(02) COMP.
001100     05  FONO-SW-VALIDO             PIC X(01).
001200         88  FONO-ES-VALIDO                 VALUE 'S'.
001300         88  FONO-NO-ES-VALIDO              VALUE 'N'.
001400     05  FILLER                     PIC X(08).
001500