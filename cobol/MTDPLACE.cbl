000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     MTDPLACE.
000500 AUTHOR.         EDUARDO A. PALMEYRO.
000600 INSTALLATION.   SALON DE FIESTAS - SECTOR SISTEMAS.
000700 DATE-WRITTEN.   04-21-99.
000800 DATE-COMPILED.
000900 SECURITY.       USO INTERNO EXCLUSIVO DEL SECTOR SISTEMAS.
001000
001100*---------------------------------------------------------------*
001200*      CORRIDA DE UBICACION - TARJETAS DE MESA (PLACECRD)       *
001300*---------------------------------------------------------------*
001400* OBJETIVO:                                                     *
001500* ---------                                                     *
001600* LEE LAS ASIGNACIONES DE MESA (SEATASGN) Y, PARA CADA FAMILIA, *
001700* BUSCA SUS INVITADOS EN EL PADRON DEPURADO (FAMWORK) POR       *
001800* E-MAIL. SI LA FAMILIA ESTA, GENERA UNA TARJETA POR INVITADO.  *
001900* SI NO ESTA, GENERA TARJETAS "GUEST1".."GUESTN" CON EL E-MAIL  *
002000* COMO APELLIDO, COMIDA POLLO Y SIN ALERGIAS. LAS TARJETAS SE   *
002100* GRABAN AGRUPADAS POR MESA (ORDEN NUMERICO DE MESA).            *
002200*---------------------------------------------------------------*
002300* REGISTRO DE CAMBIOS
002400*---------------------------------------------------------------*
002500* 04-21-99  EAP  0028  VERSION ORIGINAL.                        * CL0028  
002600* 04-22-99  EAP  0029  AGREGADO EL REORDENAMIENTO POR MESA      * CL0029  
002700*                      ANTES DE GRABAR (ANTES SALIA EN ORDEN    * CL0029  
002800*                      DE LECTURA DE SEATASGN).                 * CL0029  
002900* 11-24-99  JCF  0036  REVISION GENERAL Y2K - NO SE ALMACENAN   * CL0036  
003000*                      FECHAS EN ESTE PROGRAMA, SIN CAMBIOS.    * CL0036  
003100* 05-23-02  MTR  0055  AMPLIADA LA TABLA DE ASIGNACIONES A 2000 * CL0055
003200*                      OCURRENCIAS (CRECIMIENTO DEL SALON).     * CL0055
003300* 07-13-02  MTR  0071  10000-INICIO PASA A CAER POR CONTINUIDAD * CL0071
003400*                      EN 10100-ABRO-ARCHIVOS (PERFORM THRU).    *CL0071
003500* 07-24-02  MTR  0082  AGREGADOS 77-LEVELS (CTE-PROGRAMA Y       * CL0082
003600*                      CONSTANTE(S) DE TABLA) SIGUIENDO LA        * CL0082
003700*                      COSTUMBRE DEL SECTOR.                      * CL0082
003800*---------------------------------------------------------------*
003900
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200*****************************************************************
004300 CONFIGURATION SECTION.
004400*---------------------*
004500 SOURCE-COMPUTER. IBM-HOST.
004600 OBJECT-COMPUTER. IBM-HOST.
004700
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 WITH SIGNALER.
005100
005200 INPUT-OUTPUT  SECTION.
005300*---------------------*
005400 FILE-CONTROL.
005500*------------*
005600     SELECT ASIGNACION-MESA     ASSIGN TO SEATASGN
005700            ORGANIZATION       IS LINE SEQUENTIAL
005800            FILE STATUS        IS FS-SEATASGN.
005900
006000     SELECT FAMILIA-WORK        ASSIGN TO FAMWORK
006100            ORGANIZATION       IS LINE SEQUENTIAL
006200            FILE STATUS        IS FS-FAMWORK.
006300
006400     SELECT TARJETA-MESA        ASSIGN TO PLACECRD
006500            ORGANIZATION       IS LINE SEQUENTIAL
006600            FILE STATUS        IS FS-PLACECRD.
006700
006800*****************************************************************
006900 DATA DIVISION.
007000*****************************************************************
007100
007200 FILE SECTION.
007300*------------*
007400
007500 FD  ASIGNACION-MESA
007600     LABEL RECORD IS STANDARD.
007700     COPY WSATREG.
007800
007900 FD  FAMILIA-WORK
008000     LABEL RECORD IS STANDARD.
008100     COPY WFAMREG.
008200
008300 FD  TARJETA-MESA
008400     LABEL RECORD IS STANDARD.
008500     COPY WPLCREG.
008600
008700 WORKING-STORAGE SECTION.
008800*-----------------------*
008900
009000*    CONSTANTE DE IDENTIFICACION DEL PROGRAMA PARA LOS MENSAJES   *CL0082
009100*    DE CANCELACION (WCANCELA-PROGRAMA), Y TOPE(S) DE TABLA(S) EN *CL0082
009200*    MEMORIA, COMO 77-LEVELS SUELTOS (USO HABITUAL DEL SECTOR     *CL0082
009300*    PARA CONSTANTES Y ESCALARES).                                *CL0082
009400
009500 77  CTE-PROGRAMA                   PIC X(08) VALUE 'MTDPLACE'.
009600 77  WS-ASIG-MAX-OCCURS             PIC 9(04) COMP VALUE 2000.
009700 77  WS-FAM-MAX-OCCURS              PIC 9(04) COMP VALUE 0500.
009800
009900 01  WS-FILE-STATUS.
010000     05  FS-SEATASGN                PIC X(02).
010100         88  88-SEATASGN-OK                 VALUE '00'.
010200         88  88-SEATASGN-EOF                 VALUE '10'.
010300     05  FS-FAMWORK                 PIC X(02).
010400         88  88-FAMWORK-OK                  VALUE '00'.
010500         88  88-FAMWORK-EOF                  VALUE '10'.
010600     05  FS-PLACECRD                PIC X(02).
010700         88  88-PLACECRD-OK                 VALUE '00'.
010800
010900 01  WS-SWITCHES.
011000     05  WS-SW-FIN-SEATASGN         PIC X(01)     VALUE 'N'.
011100         88  88-FIN-SEATASGN                VALUE 'S'.
011200     05  WS-SW-FIN-FAMWORK          PIC X(01)     VALUE 'N'.
011300         88  88-FIN-FAMWORK                 VALUE 'S'.
011400     05  WS-SW-HUBO-CAMBIO          PIC X(01)     VALUE 'N'.
011500         88  88-HUBO-CAMBIO-SI               VALUE 'S'.
011600         88  88-HUBO-CAMBIO-NO               VALUE 'N'.
011700     05  WS-SW-ENCONTRO             PIC X(01)     VALUE 'N'.
011800         88  88-ENCONTRO-SI                  VALUE 'S'.
011900         88  88-ENCONTRO-NO                  VALUE 'N'.
012000
012100 01  WS-CONTADORES.
012200     05  WS-CANT-LEIDOS-ASIG        PIC 9(06) COMP VALUE ZERO.
012300     05  WS-CANT-LEIDOS-FAM         PIC 9(06) COMP VALUE ZERO.
012400     05  WS-CANT-ASIG               PIC 9(04) COMP VALUE ZERO.
012500     05  WS-CANT-FAM                PIC 9(04) COMP VALUE ZERO.
012600     05  WS-CANT-TARJETAS           PIC 9(06) COMP VALUE ZERO.
012700     05  WS-IND-GUEST               PIC 9(02) COMP VALUE ZERO.
012800     05  WS-IND-ASIG                PIC 9(04) COMP VALUE ZERO.
012900     05  WS-POS-PRIMERO             PIC 9(02) COMP VALUE ZERO.
013000     05  WS-IND-SCAN                PIC 9(02) COMP VALUE ZERO.
013100
013200 01  WS-AREAS-DE-TRABAJO.
013300     05  WS-NUM-EDIT                PIC ZZ9.
013400
013500*    ASIGNACIONES DE SEATASGN, EN ORDEN DE LECTURA (EL ORDEN DE *
013600*    ORIGEN NO ES RELEVANTE; SE REORDENAN POR MESA ANTES DE     *
013700*    GRABAR LAS TARJETAS).                                       *
013800 01  WS-TABLA-ASIG.
013900     05  WSG-ASIGNACION OCCURS 2000 TIMES
014000                 INDEXED BY IDX-ASIG, IDX-ASIG-AUX.
014100         10  WSG-TABLE              PIC 9(03).
014200         10  WSG-EMAIL              PIC X(40).
014300         10  WSG-FIRST-NAME         PIC X(15).
014400         10  WSG-LAST-NAME          PIC X(15).
014500         10  WSG-SIZE               PIC 9(02).
014600         10  WSG-SEQ                PIC 9(04) COMP.
014700
014800 01  WS-TABLA-ASIG-R REDEFINES WS-TABLA-ASIG.
014900     05  FILLER PIC X(77) OCCURS 2000 TIMES.
015000
015100 01  WS-COPIA-ASIG.
015200     05  WSC-TABLE                  PIC 9(03).
015300     05  WSC-EMAIL                  PIC X(40).
015400     05  WSC-FIRST-NAME             PIC X(15).
015500     05  WSC-LAST-NAME              PIC X(15).
015600     05  WSC-SIZE                   PIC 9(02).
015700     05  WSC-SEQ                    PIC 9(04) COMP.
015800
015900 01  WS-COPIA-ASIG-R REDEFINES WS-COPIA-ASIG.
016000     05  FILLER                     PIC X(77).
016100
016200*    PADRON DE FAMILIAS DEPURADO (FAMWORK), ORDENADO POR E-MAIL *
016300*    PARA BUSQUEDA BINARIA (SEARCH ALL).                         *
016400 01  WS-TABLA-FAM.
016500     05  WSF-FAMILIA OCCURS 500 TIMES
016600                 ASCENDING KEY IS WSF-EMAIL
016700                 INDEXED BY IDX-FAM, IDX-FAM-AUX.
016800         10  WSF-EMAIL              PIC X(40).
016900         10  WSF-CANT-INVITADOS     PIC 9(02) COMP.
017000         10  WSF-GUEST OCCURS 10 TIMES
017100                     INDEXED BY IDX-FG.
017200             15  WSF-FIRST-NAME     PIC X(15).
017300             15  WSF-LAST-NAME      PIC X(15).
017400             15  WSF-AGE            PIC 9(03).
017500             15  WSF-MEAL           PIC X(12).
017600             15  WSF-ALLERGIES      PIC X(30).
017700
017800 01  WS-TABLA-FAM-R REDEFINES WS-TABLA-FAM.
017900     05  FILLER PIC X(792) OCCURS 500 TIMES.
018000
018100 01  WS-COPIA-FAM.
018200     05  WSCF-EMAIL                 PIC X(40).
018300     05  WSCF-CANT-INVITADOS        PIC 9(02) COMP.
018400     05  WSCF-GUEST OCCURS 10 TIMES.
018500         10  WSCF-FIRST-NAME        PIC X(15).
018600         10  WSCF-LAST-NAME         PIC X(15).
018700         10  WSCF-AGE               PIC 9(03).
018800         10  WSCF-MEAL              PIC X(12).
018900         10  WSCF-ALLERGIES         PIC X(30).
019000
019100 COPY WCANCELA.
019200
019300*****************************************************************
019400 PROCEDURE DIVISION.
019500*****************************************************************
019600
019700 00000-CUERPO-PRINCIPAL.
019800*----------------------*
019900
020000     PERFORM 10000-INICIO THRU FIN-10100.
020100     PERFORM 10200-1RA-LECTURA-SEATASGN.
020200     PERFORM 10300-1RA-LECTURA-FAMWORK.
020300
020400     PERFORM 20000-CARGO-ASIGNACIONES
020500             UNTIL 88-FIN-SEATASGN.
020600
020700     PERFORM 25000-CARGO-FAMILIAS
020800             UNTIL 88-FIN-FAMWORK.
020900
021000     PERFORM 30000-REORDENO-ASIGNACIONES
021100             UNTIL 88-HUBO-CAMBIO-NO.
021200
021300     PERFORM 40000-GENERO-TARJETAS
021400             VARYING WS-IND-ASIG FROM 1 BY 1
021500               UNTIL WS-IND-ASIG > WS-CANT-ASIG.
021600
021700     PERFORM 50000-FINALIZO.
021800
021900     STOP RUN.
022000
022100 10000-INICIO.
022200*-------------*
022300*    CAE POR CONTINUIDAD EN 10100-ABRO-ARCHIVOS (PERFORM ... THRU *CL0071
022400*    FIN-10100 DESDE 00000-CUERPO-PRINCIPAL).                     *CL0071
022500
022600 FIN-10000. EXIT.
022700
022800 10100-ABRO-ARCHIVOS.
022900*--------------------*
023000
023100     OPEN INPUT  ASIGNACION-MESA.
023200     IF  NOT 88-SEATASGN-OK
023300         MOVE CTE-PROGRAMA         TO WCANCELA-PROGRAMA
023400         MOVE '10100-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO
023500         MOVE 'SEATASGN'           TO WCANCELA-RECURSO
023600         MOVE 'OPEN'               TO WCANCELA-OPERACION
023700         MOVE FS-SEATASGN          TO WCANCELA-CODRET
023800         PERFORM 99999-CANCELO
023900     END-IF.
024000
024100     OPEN INPUT  FAMILIA-WORK.
024200     IF  NOT 88-FAMWORK-OK
024300         MOVE CTE-PROGRAMA         TO WCANCELA-PROGRAMA
024400         MOVE '10100-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO
024500         MOVE 'FAMWORK'            TO WCANCELA-RECURSO
024600         MOVE 'OPEN'               TO WCANCELA-OPERACION
024700         MOVE FS-FAMWORK           TO WCANCELA-CODRET
024800         PERFORM 99999-CANCELO
024900     END-IF.
025000
025100     OPEN OUTPUT TARJETA-MESA.
025200     IF  NOT 88-PLACECRD-OK
025300         MOVE CTE-PROGRAMA         TO WCANCELA-PROGRAMA
025400         MOVE '10100-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO
025500         MOVE 'PLACECRD'           TO WCANCELA-RECURSO
025600         MOVE 'OPEN'               TO WCANCELA-OPERACION
025700         MOVE FS-PLACECRD          TO WCANCELA-CODRET
025800         PERFORM 99999-CANCELO
025900     END-IF.
026000
026100 FIN-10100. EXIT.
026200
026300 10200-1RA-LECTURA-SEATASGN.
026400*--------------------------------*
026500
026600     READ ASIGNACION-MESA.
026700     EVALUATE TRUE
026800         WHEN 88-SEATASGN-OK
026900             ADD 1                 TO WS-CANT-LEIDOS-ASIG
027000         WHEN 88-SEATASGN-EOF
027100             SET 88-FIN-SEATASGN   TO TRUE
027200         WHEN OTHER
027300             MOVE CTE-PROGRAMA         TO WCANCELA-PROGRAMA
027400             MOVE '10200-1RA-LECTURA'  TO WCANCELA-PARRAFO
027500             MOVE 'SEATASGN'           TO WCANCELA-RECURSO
027600             MOVE 'READ'               TO WCANCELA-OPERACION
027700             MOVE FS-SEATASGN          TO WCANCELA-CODRET
027800             PERFORM 99999-CANCELO
027900     END-EVALUATE.
028000
028100 FIN-10200. EXIT.
028200
028300 10300-1RA-LECTURA-FAMWORK.
028400*--------------------------------*
028500
028600     READ FAMILIA-WORK.
028700     EVALUATE TRUE
028800         WHEN 88-FAMWORK-OK
028900             ADD 1                 TO WS-CANT-LEIDOS-FAM
029000         WHEN 88-FAMWORK-EOF
029100             SET 88-FIN-FAMWORK    TO TRUE
029200         WHEN OTHER
029300             MOVE CTE-PROGRAMA         TO WCANCELA-PROGRAMA
029400             MOVE '10300-1RA-LECTURA'  TO WCANCELA-PARRAFO
029500             MOVE 'FAMWORK'            TO WCANCELA-RECURSO
029600             MOVE 'READ'               TO WCANCELA-OPERACION
029700             MOVE FS-FAMWORK           TO WCANCELA-CODRET
029800             PERFORM 99999-CANCELO
029900     END-EVALUATE.
030000
030100 FIN-10300. EXIT.
030200
030300 20000-CARGO-ASIGNACIONES.
030400*-------------------------------*
030500
030600     ADD 1                          TO WS-CANT-ASIG.
030700     IF  WS-CANT-ASIG                > WS-ASIG-MAX-OCCURS
030800         MOVE CTE-PROGRAMA           TO WCANCELA-PROGRAMA
030900         MOVE '20000-CARGO-ASIG'     TO WCANCELA-PARRAFO
031000         MOVE 'TBLASIGN'             TO WCANCELA-RECURSO
031100         MOVE 'INSERT'               TO WCANCELA-OPERACION
031200         MOVE '34'                   TO WCANCELA-CODRET
031300         PERFORM 99999-CANCELO
031400     END-IF.
031500
031600     SET  IDX-ASIG                   TO WS-CANT-ASIG.
031700     MOVE SA-TABLE                   TO WSG-TABLE (IDX-ASIG).
031800     MOVE SA-EMAIL                   TO WSG-EMAIL (IDX-ASIG).
031900     MOVE SA-FIRST-NAME              TO WSG-FIRST-NAME (IDX-ASIG).
032000     MOVE SA-LAST-NAME               TO WSG-LAST-NAME (IDX-ASIG).
032100     MOVE SA-SIZE                    TO WSG-SIZE (IDX-ASIG).
032200     MOVE WS-CANT-ASIG               TO WSG-SEQ (IDX-ASIG).
032300
032400     PERFORM 10200-1RA-LECTURA-SEATASGN.
032500
032600 FIN-20000. EXIT.
032700
032800 25000-CARGO-FAMILIAS.
032900*-------------------------*
033000
033100     PERFORM 25100-INSERTO-FAMILIA.
033200     PERFORM 10300-1RA-LECTURA-FAMWORK.
033300
033400 FIN-25000. EXIT.
033500
033600 25100-INSERTO-FAMILIA.
033700*-------------------------*
033800
033900     ADD 1                          TO WS-CANT-FAM.
034000     IF  WS-CANT-FAM                 > WS-FAM-MAX-OCCURS
034100         MOVE CTE-PROGRAMA           TO WCANCELA-PROGRAMA
034200         MOVE '25100-INSERTO-FAM'    TO WCANCELA-PARRAFO
034300         MOVE 'TBLFAMIL'             TO WCANCELA-RECURSO
034400         MOVE 'INSERT'               TO WCANCELA-OPERACION
034500         MOVE '34'                   TO WCANCELA-CODRET
034600         PERFORM 99999-CANCELO
034700     END-IF.
034800
034900     SET  IDX-FAM                    TO WS-CANT-FAM.
035000     MOVE FM-EMAIL                   TO WSF-EMAIL (IDX-FAM).
035100     MOVE FM-CANT-INVITADOS          TO WSF-CANT-INVITADOS
035200        (IDX-FAM).
035300
035400     PERFORM 25200-COPIO-INVITADOS
035500             VARYING IDX-FG FROM 1 BY 1
035600               UNTIL IDX-FG > FM-CANT-INVITADOS.
035700
035800     PERFORM 25300-REORDENO-FAMILIAS
035900             UNTIL 88-HUBO-CAMBIO-NO.
036000
036100 FIN-25100. EXIT.
036200
036300 25200-COPIO-INVITADOS.
036400*-------------------------*
036500
036600     MOVE FM-FIRST-NAME (IDX-FG)     TO WSF-FIRST-NAME (IDX-FAM,
036700        IDX-FG).
036800     MOVE FM-LAST-NAME (IDX-FG)      TO WSF-LAST-NAME (IDX-FAM,
036900        IDX-FG).
037000     MOVE FM-AGE (IDX-FG)            TO WSF-AGE (IDX-FAM, IDX-FG).
037100     MOVE FM-MEAL (IDX-FG)           TO WSF-MEAL (IDX-FAM,
037200        IDX-FG).
037300     MOVE FM-ALLERGIES (IDX-FG)      TO WSF-ALLERGIES (IDX-FAM,
037400        IDX-FG).
037500
037600 FIN-25200. EXIT.
037700
037800 25300-REORDENO-FAMILIAS.
037900*-------------------------------*
038000
038100     SET  88-HUBO-CAMBIO-NO          TO TRUE.
038200
038300     IF  WS-CANT-FAM                  > 1
038400         PERFORM 25310-PASADA-BURBUJA-FAM
038500                 VARYING IDX-FAM FROM 1 BY 1
038600                   UNTIL IDX-FAM >= WS-CANT-FAM
038700     END-IF.
038800
038900 FIN-25300. EXIT.
039000
039100 25310-PASADA-BURBUJA-FAM.
039200*-------------------------------*
039300
039400     SET  IDX-FAM-AUX                TO IDX-FAM.
039500     SET  IDX-FAM-AUX                UP BY 1.
039600
039700     IF  WSF-EMAIL (IDX-FAM)          > WSF-EMAIL (IDX-FAM-AUX)
039800         MOVE WSF-FAMILIA (IDX-FAM)    TO WS-COPIA-FAM
039900         MOVE WSF-FAMILIA (IDX-FAM-AUX) TO WSF-FAMILIA (IDX-FAM)
040000         MOVE WS-COPIA-FAM             TO WSF-FAMILIA
040100            (IDX-FAM-AUX)
040200         SET  88-HUBO-CAMBIO-SI        TO TRUE
040300     END-IF.
040400
040500 FIN-25310. EXIT.
040600
040700 30000-REORDENO-ASIGNACIONES.
040800*-----------------------------------*
040900
041000     SET  88-HUBO-CAMBIO-NO          TO TRUE.
041100
041200     IF  WS-CANT-ASIG                 > 1
041300         PERFORM 30100-PASADA-BURBUJA-ASIG
041400                 VARYING IDX-ASIG FROM 1 BY 1
041500                   UNTIL IDX-ASIG >= WS-CANT-ASIG
041600     END-IF.
041700
041800 FIN-30000. EXIT.
041900
042000 30100-PASADA-BURBUJA-ASIG.
042100*-----------------------------------*
042200
042300     SET  IDX-ASIG-AUX               TO IDX-ASIG.
042400     SET  IDX-ASIG-AUX               UP BY 1.
042500
042600     SET  88-ENCONTRO-NO              TO TRUE.
042700     IF  WSG-TABLE (IDX-ASIG)          > WSG-TABLE (IDX-ASIG-AUX)
042800         SET 88-ENCONTRO-SI            TO TRUE
042900     ELSE
043000         IF  WSG-TABLE (IDX-ASIG)      = WSG-TABLE (IDX-ASIG-AUX)
043100         AND WSG-SEQ (IDX-ASIG)        > WSG-SEQ (IDX-ASIG-AUX)
043200             SET 88-ENCONTRO-SI        TO TRUE
043300         END-IF
043400     END-IF.
043500
043600     IF  88-ENCONTRO-SI
043700         MOVE WSG-ASIGNACION (IDX-ASIG)     TO WS-COPIA-ASIG
043800         MOVE WSG-ASIGNACION (IDX-ASIG-AUX) TO WSG-ASIGNACION
043900            (IDX-ASIG)
044000         MOVE WS-COPIA-ASIG                 TO WSG-ASIGNACION
044100            (IDX-ASIG-AUX)
044200         SET  88-HUBO-CAMBIO-SI             TO TRUE
044300     END-IF.
044400
044500 FIN-30100. EXIT.
044600
044700 40000-GENERO-TARJETAS.
044800*-----------------------------*
044900
045000     SET  IDX-ASIG                    TO WS-IND-ASIG.
045100     SET  88-ENCONTRO-NO               TO TRUE.
045200
045300     IF  WS-CANT-FAM                   > ZERO
045400         SEARCH ALL WSF-FAMILIA
045500             AT END
045600                 SET 88-ENCONTRO-NO     TO TRUE
045700             WHEN WSF-EMAIL (IDX-FAM) = WSG-EMAIL (IDX-ASIG)
045800                 SET 88-ENCONTRO-SI     TO TRUE
045900         END-SEARCH
046000     END-IF.
046100
046200     IF  88-ENCONTRO-SI
046300         PERFORM 41000-EXPANDO-INVITADOS
046400                 VARYING IDX-FG FROM 1 BY 1
046500                   UNTIL IDX-FG > WSF-CANT-INVITADOS (IDX-FAM)
046600     ELSE
046700         PERFORM 42000-GENERO-PLACEHOLDER
046800                 VARYING WS-IND-GUEST FROM 1 BY 1
046900                   UNTIL WS-IND-GUEST > WSG-SIZE (IDX-ASIG)
047000     END-IF.
047100
047200 FIN-40000. EXIT.
047300
047400 41000-EXPANDO-INVITADOS.
047500*-------------------------------*
047600
047700     MOVE SPACES                      TO REG-TARJETA-MESA.
047800     MOVE WSF-FIRST-NAME (IDX-FAM, IDX-FG) TO PC-FIRST-NAME.
047900     MOVE WSF-LAST-NAME (IDX-FAM, IDX-FG)  TO PC-LAST-NAME.
048000     MOVE WSF-MEAL (IDX-FAM, IDX-FG)       TO PC-MEAL.
048100     MOVE WSF-ALLERGIES (IDX-FAM, IDX-FG)  TO PC-ALLERGIES.
048200     MOVE WSF-AGE (IDX-FAM, IDX-FG)        TO PC-AGE.
048300
048400     PERFORM 43000-ESCRIBO-TARJETA.
048500
048600 FIN-41000. EXIT.
048700
048800 42000-GENERO-PLACEHOLDER.
048900*---------------------------------*
049000
049100     MOVE SPACES                      TO REG-TARJETA-MESA.
049200     MOVE WS-IND-GUEST                 TO WS-NUM-EDIT.
049300     PERFORM 42100-BUSCO-PRIMER-NO-BLANCO.
049400
049500     STRING 'Guest'                    DELIMITED BY SIZE
049600            WS-NUM-EDIT (WS-POS-PRIMERO:) DELIMITED BY SIZE
049700            INTO PC-FIRST-NAME.
049800
049900     MOVE WSG-EMAIL (IDX-ASIG)         TO PC-LAST-NAME.
050000     MOVE 'Chicken'                    TO PC-MEAL.
050100     MOVE SPACES                       TO PC-ALLERGIES.
050200     MOVE ZERO                         TO PC-AGE.
050300
050400     PERFORM 43000-ESCRIBO-TARJETA.
050500
050600 FIN-42000. EXIT.
050700
050800 42100-BUSCO-PRIMER-NO-BLANCO.
050900*-------------------------------------*
051000
051100     MOVE 3                            TO WS-POS-PRIMERO.
051200     SET  88-ENCONTRO-NO                TO TRUE.
051300
051400     PERFORM 42110-REVISO-POSICION
051500             VARYING WS-IND-SCAN FROM 1 BY 1
051600               UNTIL WS-IND-SCAN > 3
051700                  OR 88-ENCONTRO-SI.
051800
051900 FIN-42100. EXIT.
052000
052100 42110-REVISO-POSICION.
052200*-------------------------*
052300
052400     IF  WS-NUM-EDIT (WS-IND-SCAN:1)   NOT = SPACE
052500         MOVE WS-IND-SCAN               TO WS-POS-PRIMERO
052600         SET  88-ENCONTRO-SI            TO TRUE
052700     END-IF.
052800
052900 FIN-42110. EXIT.
053000
053100 43000-ESCRIBO-TARJETA.
053200*-------------------------*
053300
053400     MOVE WSG-TABLE (IDX-ASIG)         TO WS-NUM-EDIT.
053500     PERFORM 42100-BUSCO-PRIMER-NO-BLANCO.
053600     MOVE SPACES                       TO PC-TABLE.
053700     MOVE WS-NUM-EDIT (WS-POS-PRIMERO:) TO PC-TABLE.
053800
053900     WRITE REG-TARJETA-MESA.
054000     IF  NOT 88-PLACECRD-OK
054100         MOVE CTE-PROGRAMA           TO WCANCELA-PROGRAMA
054200         MOVE '43000-ESCRIBO-TARJE'  TO WCANCELA-PARRAFO
054300         MOVE 'PLACECRD'             TO WCANCELA-RECURSO
054400         MOVE 'WRITE'                TO WCANCELA-OPERACION
054500         MOVE FS-PLACECRD            TO WCANCELA-CODRET
054600         PERFORM 99999-CANCELO
054700     END-IF.
054800
054900     ADD 1                            TO WS-CANT-TARJETAS.
055000
055100 FIN-43000. EXIT.
055200
055300 50000-FINALIZO.
055400*----------------*
055500
055600     PERFORM 50100-TOTALES-CONTROL.
055700     PERFORM 51000-CIERRO-ARCHIVOS.
055800
055900 FIN-50000. EXIT.
056000
056100 50100-TOTALES-CONTROL.
056200*-------------------------*
056300
056400     DISPLAY ' '.
056500     DISPLAY '---------------------------------------------'.
056600     DISPLAY ' MTDPLACE - TARJETAS DE MESA'.
056700     DISPLAY '---------------------------------------------'.
056800     DISPLAY ' ASIGNACIONES LEIDAS    (SEATASGN) : '
056900        WS-CANT-LEIDOS-ASIG.
057000     DISPLAY ' FAMILIAS LEIDAS        (FAMWORK)  : '
057100        WS-CANT-LEIDOS-FAM.
057200     DISPLAY ' TARJETAS GRABADAS      (PLACECRD) : '
057300        WS-CANT-TARJETAS.
057400     DISPLAY '---------------------------------------------'.
057500
057600 FIN-50100. EXIT.
057700
057800 51000-CIERRO-ARCHIVOS.
057900*-------------------------*
058000
058100     CLOSE ASIGNACION-MESA FAMILIA-WORK TARJETA-MESA.
058200
058300 FIN-51000. EXIT.
058400
058500 99999-CANCELO.
058600*--------------*
058700
058800     CLOSE ASIGNACION-MESA FAMILIA-WORK TARJETA-MESA.
058900     CALL 'CANCELA'                 USING WCANCELA.
059000     STOP RUN.
059100
059200 FIN-99999. EXIT.
059300
059400