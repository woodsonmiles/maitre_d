000100*---------------------------------------------------------------*
000200*  WLINEA  -  LINEA DE IMPRESION GENERICA POSICIONAL            *
000300*             USADA POR LOS LISTADOS DE SALON (LAYOUT, GUIA     *
000400*             DE UBICACION Y TAMANO DE MESAS).                  *
000500*---------------------------------------------------------------*
000600* 10-96  E.PALMEYRO   VERSION ORIGINAL (LISTADOS DE CLIENTES)   *
000700* 04-99  E.PALMEYRO   REUTILIZADA PARA LOS LISTADOS DE SALON    *
000800*---------------------------------------------------------------*
000900 01  WLINEA.
001000     05  LIN-REGISTRO               PIC X(132).
001100     05  FILLER REDEFINES LIN-REGISTRO.
001200         10  LIN-POS    OCCURS 132 TIMES
001300                        INDEXED BY IDX-LIN    PIC X(01).
001400