000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     UTLFONO.
000500 AUTHOR.         EDUARDO A. PALMEYRO.
000600 INSTALLATION.   SALON DE FIESTAS - SECTOR SISTEMAS.
000700 DATE-WRITTEN.   03-15-99.
000800 DATE-COMPILED.
000900 SECURITY.       USO INTERNO EXCLUSIVO DEL SECTOR SISTEMAS.
001000
001100*---------------------------------------------------------------*
001200*         RUTINA DE NORMALIZACION DE NUMEROS DE TELEFONO        *
001300*---------------------------------------------------------------*
001400* OBJETIVO:                                                     *
001500* ---------                                                     *
001600* RECIBE UN NUMERO DE TELEFONO TAL COMO FUE TIPEADO POR EL      *
001700* INVITADO (CON GUIONES, PARENTESIS, ESPACIOS, ETC.) Y LO       *
001800* REDUCE A LOS 10 DIGITOS NUMERICOS DEL PLAN DE NUMERACION      *
001900* NORTEAMERICANO (NANP).  SI EL NUMERO NO PUEDE VALIDARSE SE    *
002000* DEVUELVE EN BLANCO PARA QUE EL LLAMANTE LO TRATE COMO "SIN    *
002100* TELEFONO".                                                     *
002200*                                                                *
002300* ADAPTACION DE LA RUTINA UTLVNUM PARA USO DESDE LOS BATCH DE   *
002400* INGRESO DE INVITADOS Y PAGOS (MTDGSTIN / MTDPAYIN).           *
002500*---------------------------------------------------------------*
002600* PROGRAMA   :  UTLFONO COBOL II                                *
002700* COPY       :  WUTLFONO                                        *
002800* INVOCAR    :  CALL 'UTLFONO' USING WUTLFONO.                 *
002900*---------------------------------------------------------------*
003000* REGISTRO DE CAMBIOS
003100*---------------------------------------------------------------*
003200* 03-15-99  EAP  0000  VERSION ORIGINAL.                        * CL0000  
003300* 03-22-99  EAP  0004  REGLA NANP: DIGITO DE AREA Y DE CENTRAL  * CL0004  
003400*                      DEBEN SER 2-9 (NO PUEDEN SER 0 O 1).     * CL0004  
003500* 04-02-99  EAP  0009  DESCARTE DEL "1" DE LARGA DISTANCIA      * CL0009  
003600*                      CUANDO EL NUMERO TIENE 11 DIGITOS.       * CL0009  
003700* 11-18-99  JCF  0031  AJUSTE Y2K - NO AFECTA ESTA RUTINA, SOLO * CL0031  
003800*                      SE DEJA CONSTANCIA DE REVISION GENERAL.  * CL0031  
003900* 06-07-01  MTR  0048  CORRECCION: NUMEROS DE MENOS DE 10       * CL0048
004000*                      DIGITOS UTILES SE DEVUELVEN EN BLANCO.   * CL0048
004100* 07-15-02  MTR  0073  PARTIDO 30000-VALIDO-NANP EN DOS PARRAFOS * CL0073
004200*                      (30000/30100) Y AGREGADO PERFORM THRU.   * CL0073
004300* 07-28-02  MTR  0086  AGREGADO 77-LEVEL WS-CANT-DIGITOS Y        * CL0086
004400*                      ACHICADO WS-CONTADORES-R A 6 BYTES.        * CL0086
004500*---------------------------------------------------------------*
004600
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900*****************************************************************
005000 CONFIGURATION SECTION.
005100*---------------------*
005200 SOURCE-COMPUTER. IBM-HOST.
005300 OBJECT-COMPUTER. IBM-HOST.
005400
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700
005800 INPUT-OUTPUT  SECTION.
005900*---------------------*
006000 FILE-CONTROL.
006100*------------*
006200
006300*****************************************************************
006400 DATA DIVISION.
006500*****************************************************************
006600
006700 WORKING-STORAGE SECTION.
006800*-----------------------*
006900
007000 COPY WUTLFONO.
007100
007200*    CANTIDAD DE DIGITOS UTILES, COMO 77-LEVEL SUELTO (ESCALAR     *CL0086
007300*    DE USO GENERAL EN TODA LA RUTINA, NO FORMA PARTE DE NINGUNA   *CL0086
007400*    TABLA) - USO HABITUAL DEL SECTOR PARA ESTE TIPO DE CONTADOR.  *CL0086
007500
007600 77  WS-CANT-DIGITOS                PIC 9(02) COMP.
007700
007800 01  WS-CONTADORES.
007900     05  WS-IND-ENTRADA             PIC 9(02) COMP.
008000     05  WS-IND-SOLO-DIG            PIC 9(02) COMP.
008100     05  WS-IND-SALIDA              PIC 9(02) COMP.
008200
008300 01  WS-CONTADORES-R REDEFINES WS-CONTADORES
008400                                     PIC X(06).
008500
008600 01  WS-DIGITOS-CRUDOS.
008700     05  WS-DIGITO OCCURS 15 TIMES
008800                   INDEXED BY IDX-DIGITO
008900                                     PIC X(01).
009000
009100 01  WS-DIGITOS-CRUDOS-R REDEFINES WS-DIGITOS-CRUDOS
009200                                     PIC X(15).
009300
009400 01  WS-DIEZ-DIGITOS.
009500     05  WS-DIG-AREA                PIC 9(01).
009600     05  FILLER                     PIC 9(02).
009700     05  WS-DIG-CENTRAL             PIC 9(01).
009800     05  FILLER                     PIC 9(06).
009900
010000 01  WS-DIEZ-DIGITOS-R REDEFINES WS-DIEZ-DIGITOS
010100                                     PIC X(10).
010200
010300 01  WS-SWITCHES.
010400     05  WS-SW-NUMERICO             PIC X(01).
010500         88  88-ES-NUMERICO                 VALUE 'S'.
010600         88  88-NO-ES-NUMERICO              VALUE 'N'.
010700
010800 LINKAGE SECTION.
010900*---------------*
011000
011100 01  DFHCOMMAREA                    PIC X(036).
011200
011300*****************************************************************
011400 PROCEDURE DIVISION USING DFHCOMMAREA.
011500*****************************************************************
011600
011700*---------------------------------------------------------------*
011800* ATENCION: LA LINKAGE DEBE COINCIDIR CON EL LARGO EXACTO DEL   *
011900*           COPY WUTLFONO O SE DESTRUYE LA WORKING DEL PGM      *
012000*           INVOCANTE.                                          *
012100*---------------------------------------------------------------*
012200
012300     MOVE DFHCOMMAREA               TO WUTLFONO.
012400     MOVE SPACES                    TO FONO-SALIDA
012500                                       WS-DIGITOS-CRUDOS-R.
012600     MOVE ZERO                      TO WS-CANT-DIGITOS.
012700     SET FONO-NO-ES-VALIDO          TO TRUE.
012800
012900     PERFORM 10000-EXTRAIGO-DIGITOS.
013000     PERFORM 20000-DESCARTO-PREFIJO.
013100     PERFORM 30000-VALIDO-NANP THRU FIN-30100.
013200
013300     MOVE WUTLFONO                  TO DFHCOMMAREA.
013400
013500     GOBACK.
013600
013700 10000-EXTRAIGO-DIGITOS.
013800*----------------------*
013900*    RECORRE EL TELEFONO TAL CUAL VINO Y SE QUEDA SOLO CON      *
014000*    LOS CARACTERES NUMERICOS, IGNORANDO GUIONES, PARENTESIS,   *
014100*    PUNTOS Y ESPACIOS.                                         *
014200
014300     SET IDX-DIGITO                 TO 1.
014400
014500     PERFORM 10100-EXAMINO-CARACTER
014600             VARYING WS-IND-ENTRADA FROM 1 BY 1
014700               UNTIL WS-IND-ENTRADA > 15.
014800
014900 FIN-10000. EXIT.
015000
015100 10100-EXAMINO-CARACTER.
015200*----------------------*
015300
015400     IF  FONO-ENTRADA (WS-IND-ENTRADA: 1) IS NUMERIC
015500         MOVE FONO-ENTRADA (WS-IND-ENTRADA: 1)
015600                                     TO WS-DIGITO (IDX-DIGITO)
015700         SET IDX-DIGITO             UP BY 1
015800         ADD 1                      TO WS-CANT-DIGITOS
015900     END-IF.
016000
016100 FIN-10100. EXIT.
016200
016300 20000-DESCARTO-PREFIJO.
016400*----------------------*
016500*    UN NUMERO DE 11 DIGITOS QUE COMIENZA CON 1 ES EL PREFIJO   *
016600*    DE LARGA DISTANCIA NANP: SE DESCARTA EL PRIMER DIGITO Y    *
016700*    QUEDAN LOS 10 DIGITOS UTILES.                              *
016800
016900     IF  WS-CANT-DIGITOS            = 11
017000     AND WS-DIGITO (1)              = '1'
017100         PERFORM 20100-CORRO-IZQUIERDA
017200         SUBTRACT 1                 FROM WS-CANT-DIGITOS
017300     END-IF.
017400
017500 FIN-20000. EXIT.
017600
017700 20100-CORRO-IZQUIERDA.
017800*---------------------*
017900
018000     MOVE WS-DIGITOS-CRUDOS-R (2:14) TO WS-DIGITOS-CRUDOS-R
018100        (1:14).
018200     MOVE SPACE                      TO WS-DIGITOS-CRUDOS-R
018300        (15:1).
018400
018500 FIN-20100. EXIT.
018600
018700 30000-VALIDO-NANP.
018800*------------------*
018900*    CON EXACTAMENTE 10 DIGITOS, EL PRIMERO (AREA) Y EL         *
019000*    CUARTO (CENTRAL) DEBEN SER DE 2 A 9.  CASO CONTRARIO EL    *
019100*    TELEFONO SE DEVUELVE EN BLANCO.                            *
019200
019300     IF  WS-CANT-DIGITOS            NOT = 10
019400         GO TO FIN-30100
019500     END-IF.
019600
019700     MOVE WS-DIGITOS-CRUDOS-R (1:10) TO WS-DIEZ-DIGITOS-R.
019800
019900 FIN-30000. EXIT.
020000
020100 30100-CONFIRMO-AREA-CENTRAL.
020200*---------------------------*
020300*    CAE POR CONTINUIDAD DESDE 30000-VALIDO-NANP (PERFORM ...    *CL0073
020400*    THRU DESDE EL PRINCIPAL DEL PROGRAMA).                      *CL0073
020500
020600     IF  WS-DIG-AREA                >= 2
020700     AND WS-DIG-CENTRAL             >= 2
020800         MOVE WS-DIEZ-DIGITOS-R      TO FONO-SALIDA (1:10)
020900         SET FONO-ES-VALIDO          TO TRUE
021000     END-IF.
021100
021200 FIN-30100. EXIT.
021300