000100*---------------------------------------------------------------*
000200*  WCANCELA  -  AREA DE COMUNICACION CON LA RUTINA CANCELA      *
000300*               (ABEND / CORTE DE PROGRAMA POR ERROR DE E/S)    *
000400*---------------------------------------------------------------*
000500* 10-96  E.PALMEYRO   VERSION ORIGINAL PARA EL AMBIENTE CLIENTES*
000600* 03-99  E.PALMEYRO   AMPLIADA PARA LOS PROCESOS BATCH DE SALON *
000700*        Y TARJETAS (INVITACIONES Y UBICACION DE MESAS)         *
000800*---------------------------------------------------------------*
000900 01  WCANCELA.
001000     05  WCANCELA-PROGRAMA          PIC X(08).
001100     05  WCANCELA-PARRAFO           PIC X(30).
001200     05  WCANCELA-RECURSO           PIC X(08).
001300     05  WCANCELA-OPERACION         PIC X(10).
001400     05  WCANCELA-CODRET            PIC X(02).
001500     05  WCANCELA-MENSAJE           PIC X(60).
001600     05  FILLER                     PIC X(10).
001700