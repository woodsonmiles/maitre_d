000100*---------------------------------------------------------------*
000200*  WFRQREG  -  REGISTRO DE TRABAJO "FAMILIA + SOLICITUDES"      *
000300*              (WORK-FILE FAMREQ, SALIDA DE MTDREQX,            *
000400*              ENTRADA DE MTDSEATE PARA EL ARMADO DE MESAS)     *
000500*---------------------------------------------------------------*
000600* 04-99  E.PALMEYRO   VERSION ORIGINAL                          *
000700* 04-12-99  EAP       AGREGADO FR-FIRST-NAME (FALTABA PARA EL   *
000800*                     NOMBRE DEL REPRESENTANTE EN SEATASGN).    *
000900*---------------------------------------------------------------*
001000 01  REG-FAMILIA-SOLICITUD.
001100     05  FR-EMAIL                   PIC X(40).
001200     05  FR-LAST-NAME               PIC X(15).
001300     05  FR-FIRST-NAME              PIC X(15).
001400     05  FR-TICKETS                 PIC 9(02).
001500     05  FR-CANT-SOLICITUD          PIC 9(02) COMP.
001600     05  FR-SOLICITADO OCCURS 20 TIMES
001700                 INDEXED BY IDX-FR-SOLIC.
001800         10  FR-SOL-LAST-NAME       PIC X(15).
001900     05  FR-AREA-ASIGNADA           PIC 9(03) COMP.
002000     05  FR-MESA-ASIGNADA           PIC 9(03) COMP.
002100     05  FR-SW-PROCESADA            PIC X(01).
002200         88  FR-YA-PROCESADA                VALUE 'S'.
002300         88  FR-NO-PROCESADA                VALUE 'N'.
002400     05  FILLER                     PIC X(12).
002500