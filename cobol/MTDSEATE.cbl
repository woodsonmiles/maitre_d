000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     MTDSEATE.
000500 AUTHOR.         EDUARDO A. PALMEYRO.
000600 INSTALLATION.   SALON DE FIESTAS - SECTOR SISTEMAS.
000700 DATE-WRITTEN.   04-19-99.
000800 DATE-COMPILED.
000900 SECURITY.       USO INTERNO EXCLUSIVO DEL SECTOR SISTEMAS.
001000
001100*---------------------------------------------------------------*
001200*      CORRIDA DE UBICACION - PASO 2 Y 3                         *
001300*      ARMADO DEL SALON (GRUPOS, AREAS, MESAS) Y CONFLICTOS      *
001400*---------------------------------------------------------------*
001500* OBJETIVO:                                                     *
001600* ---------                                                     *
001700* LEE LAS FAMILIAS Y SUS PEDIDOS DE UBICACION (FAMREQ) Y:        *
001800*  1) ARMA GRUPOS DE FAMILIAS RELACIONADAS POR PEDIDOS MUTUOS   *
001900*     (COMPONENTES CONEXAS, RECORRIDAS POR ANCHO -BFS-, CON LA  *
002000*     FAMILIA SEMILLA EN EL ORDEN DE LECTURA).                   *
002100*  2) UBICA CADA GRUPO EN LA PRIMERA AREA CON LUGAR (3 MESAS DE *
002200*     10 LUGARES POR AREA, POR DEFECTO) Y DENTRO DEL AREA ELIGE *
002300*     LA MESA CON MAYOR AFINIDAD DE PEDIDOS PARA CADA FAMILIA.   *
002400*  3) DETECTA CONFLICTOS: PEDIDOS A FAMILIAS NO EXISTENTES O NO *
002500*     UBICADAS EN LA MISMA AREA QUE QUIEN LAS PIDIO.             *
002600* GRABA LA ASIGNACION DE MESAS (SEATASGN), LOS CONFLICTOS        *
002700* (CONFLICT) Y MUESTRA POR PANTALLA EL LISTADO DEL SALON.        *
002800*---------------------------------------------------------------*
002900* REGISTRO DE CAMBIOS
003000*---------------------------------------------------------------*
003100* 04-19-99  EAP  0022  VERSION ORIGINAL.                        * CL0022  
003200* 04-23-99  EAP  0024  CORREGIDA LA PUNTUACION DE MESA: SOLO SE * CL0024  
003300*                      CONSIDERA LA PRIMERA MESA CON MAYOR       *CL0024  
003400*                      PUNTAJE, NO LA ULTIMA.                    *CL0024  
003500* 04-27-99  EAP  0026  SI NINGUNA MESA PUNTUA, SE CAE A LA       *CL0026  
003600*                      PRIMERA MESA CON LUGAR DISPONIBLE.        *CL0026  
003700* 11-24-99  JCF  0036  REVISION GENERAL Y2K - NO SE ALMACENAN   * CL0036  
003800*                      FECHAS EN ESTE PROGRAMA, SIN CAMBIOS.    * CL0036  
003900* 05-22-02  MTR  0054  AMPLIADA LA TABLA DE FAMILIAS Y DE AREAS * CL0054
004000*                      A 500 OCURRENCIAS.                        *CL0054
004100* 09-11-03  MTR  0063  50200-BUSCO-PORTADOR NO VERIFICABA QUE   * CL0063
004200*                      LA FAMILIA PORTADORA ESTUVIERA SENTADA;  * CL0063
004300*                      SE AGREGO LA CONDICION WSF-SENTADA-SI.   * CL0063
004400* 09-15-03  MTR  0069  10000-INICIO PASA A CAER POR CONTINUIDAD * CL0069
004500*                      EN 10100-ABRO-ARCHIVOS (PERFORM THRU).    *CL0069
004600* 07-26-02  MTR  0084  AGREGADOS 77-LEVELS (CTE-PROGRAMA Y       * CL0084
004700*                      CONSTANTE(S) DE TABLA) SIGUIENDO LA        * CL0084
004800*                      COSTUMBRE DEL SECTOR.                      * CL0084
004900*---------------------------------------------------------------*
005000
005100*****************************************************************
005200 ENVIRONMENT DIVISION.
005300*****************************************************************
005400 CONFIGURATION SECTION.
005500*---------------------*
005600 SOURCE-COMPUTER. IBM-HOST.
005700 OBJECT-COMPUTER. IBM-HOST.
005800
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     CLASS CLASE-MAYUSCULA   IS 'A' THRU 'Z'
006200     UPSI-0 WITH SIGNALER.
006300
006400 INPUT-OUTPUT  SECTION.
006500*---------------------*
006600 FILE-CONTROL.
006700*------------*
006800     SELECT FAMILIA-SOLICITUD   ASSIGN TO FAMREQ
006900            ORGANIZATION       IS LINE SEQUENTIAL
007000            FILE STATUS        IS FS-FAMREQ.
007100
007200     SELECT ASIGNACION-MESA     ASSIGN TO SEATASGN
007300            ORGANIZATION       IS LINE SEQUENTIAL
007400            FILE STATUS        IS FS-SEATASGN.
007500
007600     SELECT CONFLICTO           ASSIGN TO CONFLICT
007700            ORGANIZATION       IS LINE SEQUENTIAL
007800            FILE STATUS        IS FS-CONFLICT.
007900
008000*****************************************************************
008100 DATA DIVISION.
008200*****************************************************************
008300
008400 FILE SECTION.
008500*------------*
008600
008700 FD  FAMILIA-SOLICITUD
008800     LABEL RECORD IS STANDARD.
008900     COPY WFRQREG.
009000
009100 FD  ASIGNACION-MESA
009200     LABEL RECORD IS STANDARD.
009300     COPY WSATREG.
009400
009500 FD  CONFLICTO
009600     LABEL RECORD IS STANDARD.
009700     COPY WCNFREG.
009800
009900 WORKING-STORAGE SECTION.
010000*-----------------------*
010100
010200*    CONSTANTE DE IDENTIFICACION DEL PROGRAMA PARA LOS MENSAJES   *CL0084
010300*    DE CANCELACION (WCANCELA-PROGRAMA), Y TOPE(S) DE TABLA(S) EN *CL0084
010400*    MEMORIA, COMO 77-LEVELS SUELTOS (USO HABITUAL DEL SECTOR     *CL0084
010500*    PARA CONSTANTES Y ESCALARES).                                *CL0084
010600
010700 77  CTE-PROGRAMA                   PIC X(08) VALUE 'MTDSEATE'.
010800 77  WS-FAM-MAX-OCCURS              PIC 9(04) COMP VALUE 0500.
010900 77  WS-AREA-MAX-OCCURS             PIC 9(04) COMP VALUE 0500.
011000 77  WS-TABLES-POR-AREA             PIC 9(02) COMP VALUE 03.
011100 77  WS-TABLE-SIZE                  PIC 9(02) COMP VALUE 10.
011200
011300 01  WS-FILE-STATUS.
011400     05  FS-FAMREQ                  PIC X(02).
011500         88  88-FAMREQ-OK                   VALUE '00'.
011600         88  88-FAMREQ-EOF                  VALUE '10'.
011700     05  FS-SEATASGN                PIC X(02).
011800         88  88-SEATASGN-OK                 VALUE '00'.
011900     05  FS-CONFLICT                PIC X(02).
012000         88  88-CONFLICT-OK                 VALUE '00'.
012100
012200 01  WS-SWITCHES.
012300     05  WS-SW-FIN-FAMREQ           PIC X(01)     VALUE 'N'.
012400         88  88-FIN-FAMREQ                  VALUE 'S'.
012500     05  WS-SW-ENCONTRO             PIC X(01)     VALUE 'N'.
012600         88  88-ENCONTRO-SI                 VALUE 'S'.
012700         88  88-ENCONTRO-NO                 VALUE 'N'.
012800     05  WS-SW-COINCIDE             PIC X(01)     VALUE 'N'.
012900         88  88-COINCIDE-SI                 VALUE 'S'.
013000         88  88-COINCIDE-NO                 VALUE 'N'.
013100     05  WS-SW-MISMA-AREA           PIC X(01)     VALUE 'N'.
013200         88  88-MISMA-AREA-SI               VALUE 'S'.
013300         88  88-MISMA-AREA-NO               VALUE 'N'.
013400
013500 01  WS-CONTADORES.
013600     05  WS-CANT-LEIDOS             PIC 9(06) COMP VALUE ZERO.
013700     05  WS-CANT-FAMILIAS           PIC 9(04) COMP VALUE ZERO.
013800     05  WS-CANT-CLUSTERS           PIC 9(04) COMP VALUE ZERO.
013900     05  WS-CANT-AREAS              PIC 9(04) COMP VALUE ZERO.
014000     05  WS-ORDEN-BFS-SIG           PIC 9(04) COMP VALUE ZERO.
014100     05  WS-COLA-FRENTE             PIC 9(04) COMP VALUE ZERO.
014200     05  WS-COLA-FONDO              PIC 9(04) COMP VALUE ZERO.
014300     05  WS-IND-SOL                 PIC 9(02) COMP VALUE ZERO.
014400     05  WS-CLUSTER-ACTUAL          PIC 9(04) COMP VALUE ZERO.
014500     05  WS-AREA-ELEGIDA            PIC 9(04) COMP VALUE ZERO.
014600     05  WS-MESA-LOCAL-TMP          PIC 9(02) COMP VALUE ZERO.
014700     05  WS-MESA-GLOBAL             PIC 9(04) COMP VALUE ZERO.
014800     05  WS-AREA-DE-FAMILIA         PIC 9(04) COMP VALUE ZERO.
014900     05  WS-MEJOR-MESA              PIC 9(02) COMP VALUE ZERO.
015000     05  WS-MEJOR-PUNTAJE           PIC 9(02) COMP VALUE ZERO.
015100     05  WS-PUNTAJE-MESA            PIC 9(02) COMP VALUE ZERO.
015200     05  WS-IND-MF                  PIC 9(02) COMP VALUE ZERO.
015300     05  WS-POS-SEC                 PIC 9(04) COMP VALUE ZERO.
015400     05  WS-CANT-CONFLICTOS         PIC 9(06) COMP VALUE ZERO.
015500     05  WS-CANT-ASIGNACIONES       PIC 9(06) COMP VALUE ZERO.
015600     05  WS-AREA-DISPLAY            PIC 9(03)      VALUE ZERO.
015700     05  WS-MESA-DISPLAY            PIC 9(03)      VALUE ZERO.
015800
015900 01  WS-AREAS-DE-TRABAJO.
016000     05  WS-NOMBRE-PEDIDO           PIC X(15).
016100
016200*    FAMILIAS LEIDAS DE FAMREQ, EN ORDEN DE LECTURA (ORDEN DE    *
016300*    SUBMISION). SE LE AGREGAN LOS DATOS DE ARMADO DEL SALON.   *
016400 01  WS-TABLA-FAM.
016500     05  WSF-FAMILIA OCCURS 500 TIMES
016600                 INDEXED BY IDX-FAM, IDX-FAM2, IDX-FAM3.
016700         10  WSF-EMAIL              PIC X(40).
016800         10  WSF-LAST-NAME          PIC X(15).
016900         10  WSF-FIRST-NAME         PIC X(15).
017000         10  WSF-TICKETS            PIC 9(02).
017100         10  WSF-CANT-SOLIC         PIC 9(02) COMP.
017200         10  WSF-SOLICITADO OCCURS 20 TIMES
017300                     INDEXED BY IDX-SOL   PIC X(15).
017400         10  WSF-CLUSTER            PIC 9(04) COMP.
017500         10  WSF-ORDEN-BFS          PIC 9(04) COMP.
017600         10  WSF-AREA               PIC 9(04) COMP.
017700         10  WSF-MESA-LOCAL         PIC 9(02) COMP.
017800         10  WSF-SW-VISITADO        PIC X(01).
017900             88  WSF-VISITADO-SI            VALUE 'S'.
018000             88  WSF-VISITADO-NO            VALUE 'N'.
018100         10  WSF-SW-SENTADA         PIC X(01).
018200             88  WSF-SENTADA-SI             VALUE 'S'.
018300             88  WSF-SENTADA-NO             VALUE 'N'.
018400
018500 01  WS-TABLA-FAM-R REDEFINES WS-TABLA-FAM.
018600     05  FILLER OCCURS 500 TIMES.
018700         10  FILLER                 PIC X(70).
018800         10  FILLER                 PIC X(02).
018900         10  FILLER                 PIC X(02).
019000         10  FILLER OCCURS 20 TIMES PIC X(15).
019100         10  FILLER                 PIC X(02).
019200         10  FILLER                 PIC X(02).
019300         10  FILLER                 PIC X(02).
019400         10  FILLER                 PIC X(02).
019500         10  FILLER                 PIC X(02).
019600
019700*    SECUENCIA GLOBAL DE DESCUBRIMIENTO DEL BFS: LA POSICION    *
019800*    N GUARDA EL INDICE DE LA N-ESIMA FAMILIA DESCUBIERTA. COMO *
019900*    CADA GRUPO SE AGOTA ANTES DE EMPEZAR EL SIGUIENTE, RECORRER*
020000*    ESTA TABLA DE 1 A N DA LOS GRUPOS EN ORDEN Y, DENTRO DE    *
020100*    CADA GRUPO, LOS MIEMBROS EN ORDEN DE DESCUBRIMIENTO (BFS). *
020200 01  WS-TABLA-SECUENCIA.
020300     05  WS-SECUENCIA OCCURS 500 TIMES
020400                 INDEXED BY IDX-SEC   PIC 9(04) COMP.
020500
020600*    COLA (FIFO) AUXILIAR PARA EL RECORRIDO POR ANCHO DE UN     *
020700*    GRUPO. SE REUTILIZA PARA CADA GRUPO (SE VACIA ANTES).      *
020800 01  WS-COLA-BFS.
020900     05  WS-COLA-ELEM OCCURS 500 TIMES
021000                 INDEXED BY IDX-COLA  PIC 9(04) COMP.
021100
021200*    UN ELEMENTO POR GRUPO: TAMANO TOTAL (SUMA DE INVITADOS DE  *
021300*    SUS MIEMBROS) Y AREA QUE SE LE ASIGNO.                      *
021400 01  WS-TABLA-CLUSTERS.
021500     05  WS-CLUSTER-DATO OCCURS 500 TIMES
021600                 INDEXED BY IDX-CLU.
021700         10  WS-CLUSTER-TAM         PIC 9(04) COMP.
021800         10  WS-CLUSTER-AREA        PIC 9(04) COMP.
021900
022000*    UN ELEMENTO POR AREA: LUGARES OCUPADOS EN EL AREA (SUMA DE *
022100*    LAS TRES MESAS).                                            *
022200 01  WS-TABLA-AREAS.
022300     05  WSA-AREA OCCURS 500 TIMES
022400                 INDEXED BY IDX-AREA.
022500         10  WSA-USADO              PIC 9(02) COMP.
022600
022700 01  WS-TABLA-AREAS-R REDEFINES WS-TABLA-AREAS.
022800     05  FILLER PIC X(02) OCCURS 500 TIMES.
022900
023000*    UN ELEMENTO POR MESA (GLOBAL = (AREA-1)*3 + MESA LOCAL):   *
023100*    LUGARES OCUPADOS Y LISTA DE FAMILIAS SENTADAS, EN EL ORDEN *
023200*    EN QUE SE FUERON SENTANDO (PARA EL LISTADO DE SALON).       *
023300 01  WS-TABLA-MESAS.
023400     05  WSM-MESA OCCURS 1500 TIMES
023500                 INDEXED BY IDX-MESA.
023600         10  WSM-USADO              PIC 9(02) COMP.
023700         10  WSM-CANT-FAM           PIC 9(02) COMP.
023800         10  WSM-FAM-IDX OCCURS 10 TIMES
023900                     INDEXED BY IDX-MF    PIC 9(04) COMP.
024000
024100 01  WS-TABLA-MESAS-R REDEFINES WS-TABLA-MESAS.
024200     05  FILLER OCCURS 1500 TIMES.
024300         10  FILLER                 PIC X(04).
024400         10  FILLER OCCURS 10 TIMES PIC X(02).
024500
024600 COPY WCANCELA.
024700
024800*****************************************************************
024900 PROCEDURE DIVISION.
025000*****************************************************************
025100
025200 00000-CUERPO-PRINCIPAL.
025300*----------------------*
025400
025500     PERFORM 10000-INICIO THRU FIN-10100.
025600     PERFORM 10200-1RA-LECTURA-FAMREQ.
025700     PERFORM 20000-PROCESO
025800             UNTIL 88-FIN-FAMREQ.
025900
026000     PERFORM 30000-ARMO-CLUSTERS.
026100
026200     PERFORM 40000-ARMO-AREA-DEL-CLUSTER
026300             VARYING WS-CLUSTER-ACTUAL FROM 1 BY 1
026400               UNTIL WS-CLUSTER-ACTUAL > WS-CANT-CLUSTERS.
026500
026600     PERFORM 45000-UBICO-UNA-FAMILIA-EN-MESA
026700             VARYING WS-POS-SEC FROM 1 BY 1
026800               UNTIL WS-POS-SEC > WS-CANT-FAMILIAS.
026900
027000     PERFORM 50000-REVISO-PEDIDOS-FAMILIA
027100             VARYING IDX-FAM FROM 1 BY 1
027200               UNTIL IDX-FAM > WS-CANT-FAMILIAS.
027300
027400     PERFORM 60000-GRABO-UNA-ASIGNACION
027500             VARYING IDX-FAM FROM 1 BY 1
027600               UNTIL IDX-FAM > WS-CANT-FAMILIAS.
027700
027800     PERFORM 70000-MUESTRO-UNA-AREA
027900             VARYING IDX-AREA FROM 1 BY 1
028000               UNTIL IDX-AREA > WS-CANT-AREAS.
028100
028200     PERFORM 80000-FINALIZO.
028300
028400     STOP RUN.
028500
028600 10000-INICIO.
028700*-------------*
028800*    CAE POR CONTINUIDAD EN 10100-ABRO-ARCHIVOS (PERFORM ... THRU *CL0069
028900*    FIN-10100 DESDE 00000-CUERPO-PRINCIPAL).                     *CL0069
029000
029100 FIN-10000. EXIT.
029200
029300 10100-ABRO-ARCHIVOS.
029400*--------------------*
029500
029600     OPEN INPUT  FAMILIA-SOLICITUD.
029700     IF  NOT 88-FAMREQ-OK
029800         MOVE CTE-PROGRAMA         TO WCANCELA-PROGRAMA
029900         MOVE '10100-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO
030000         MOVE 'FAMREQ'             TO WCANCELA-RECURSO
030100         MOVE 'OPEN'               TO WCANCELA-OPERACION
030200         MOVE FS-FAMREQ            TO WCANCELA-CODRET
030300         PERFORM 99999-CANCELO
030400     END-IF.
030500
030600     OPEN OUTPUT ASIGNACION-MESA.
030700     IF  NOT 88-SEATASGN-OK
030800         MOVE CTE-PROGRAMA         TO WCANCELA-PROGRAMA
030900         MOVE '10100-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO
031000         MOVE 'SEATASGN'           TO WCANCELA-RECURSO
031100         MOVE 'OPEN'               TO WCANCELA-OPERACION
031200         MOVE FS-SEATASGN          TO WCANCELA-CODRET
031300         PERFORM 99999-CANCELO
031400     END-IF.
031500
031600     OPEN OUTPUT CONFLICTO.
031700     IF  NOT 88-CONFLICT-OK
031800         MOVE CTE-PROGRAMA         TO WCANCELA-PROGRAMA
031900         MOVE '10100-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO
032000         MOVE 'CONFLICT'           TO WCANCELA-RECURSO
032100         MOVE 'OPEN'               TO WCANCELA-OPERACION
032200         MOVE FS-CONFLICT          TO WCANCELA-CODRET
032300         PERFORM 99999-CANCELO
032400     END-IF.
032500
032600 FIN-10100. EXIT.
032700
032800 10200-1RA-LECTURA-FAMREQ.
032900*--------------------------*
033000
033100     READ FAMILIA-SOLICITUD.
033200     EVALUATE TRUE
033300         WHEN 88-FAMREQ-OK
033400             ADD 1                 TO WS-CANT-LEIDOS
033500         WHEN 88-FAMREQ-EOF
033600             SET 88-FIN-FAMREQ     TO TRUE
033700         WHEN OTHER
033800             MOVE CTE-PROGRAMA         TO WCANCELA-PROGRAMA
033900             MOVE '10200-1RA-LECTURA'  TO WCANCELA-PARRAFO
034000             MOVE 'FAMREQ'             TO WCANCELA-RECURSO
034100             MOVE 'READ'               TO WCANCELA-OPERACION
034200             MOVE FS-FAMREQ            TO WCANCELA-CODRET
034300             PERFORM 99999-CANCELO
034400     END-EVALUATE.
034500
034600 FIN-10200. EXIT.
034700
034800 20000-PROCESO.
034900*--------------*
035000
035100     ADD 1                          TO WS-CANT-FAMILIAS.
035200     IF  WS-CANT-FAMILIAS            > WS-FAM-MAX-OCCURS
035300         MOVE CTE-PROGRAMA           TO WCANCELA-PROGRAMA
035400         MOVE '20000-PROCESO'        TO WCANCELA-PARRAFO
035500         MOVE 'TBLFAMIL'             TO WCANCELA-RECURSO
035600         MOVE 'INSERT'               TO WCANCELA-OPERACION
035700         MOVE '34'                   TO WCANCELA-CODRET
035800         PERFORM 99999-CANCELO
035900     END-IF.
036000
036100     SET IDX-FAM                    TO WS-CANT-FAMILIAS.
036200
036300     MOVE FR-EMAIL                  TO WSF-EMAIL (IDX-FAM).
036400     MOVE FR-LAST-NAME              TO WSF-LAST-NAME (IDX-FAM).
036500     MOVE FR-FIRST-NAME             TO WSF-FIRST-NAME (IDX-FAM).
036600     MOVE FR-TICKETS                TO WSF-TICKETS (IDX-FAM).
036700     MOVE FR-CANT-SOLICITUD         TO WSF-CANT-SOLIC (IDX-FAM).
036800     MOVE ZERO                      TO WSF-CLUSTER (IDX-FAM)
036900                                        WSF-ORDEN-BFS (IDX-FAM)
037000                                        WSF-AREA (IDX-FAM)
037100                                        WSF-MESA-LOCAL (IDX-FAM).
037200     SET WSF-VISITADO-NO (IDX-FAM)  TO TRUE.
037300     SET WSF-SENTADA-NO (IDX-FAM)   TO TRUE.
037400
037500     PERFORM 20100-COPIO-SOLICITADOS
037600             VARYING WS-IND-SOL FROM 1 BY 1
037700               UNTIL WS-IND-SOL > WSF-CANT-SOLIC (IDX-FAM).
037800
037900     PERFORM 10200-1RA-LECTURA-FAMREQ.
038000
038100 FIN-20000. EXIT.
038200
038300 20100-COPIO-SOLICITADOS.
038400*---------------------------*
038500
038600     SET IDX-SOL                    TO WS-IND-SOL.
038700     MOVE FR-SOL-LAST-NAME (WS-IND-SOL)
038800                             TO WSF-SOLICITADO (IDX-FAM, IDX-SOL).
038900
039000 FIN-20100. EXIT.
039100
039200*----------------------------------------------------------------*
039300*   ARMADO DE GRUPOS (COMPONENTES CONEXAS) POR ANCHO (BFS).      *
039400*----------------------------------------------------------------*
039500 30000-ARMO-CLUSTERS.
039600*-----------------------*
039700
039800     MOVE ZERO                      TO WS-CANT-CLUSTERS
039900                                        WS-ORDEN-BFS-SIG.
040000
040100     IF  WS-CANT-FAMILIAS             > ZERO
040200         PERFORM 30100-REVISO-SEMILLA
040300                 VARYING IDX-FAM FROM 1 BY 1
040400                   UNTIL IDX-FAM > WS-CANT-FAMILIAS
040500     END-IF.
040600
040700 FIN-30000. EXIT.
040800
040900 30100-REVISO-SEMILLA.
041000*-------------------------*
041100
041200     IF  WSF-VISITADO-NO (IDX-FAM)
041300         ADD 1                      TO WS-CANT-CLUSTERS
041400         PERFORM 30200-INICIO-BFS
041500     END-IF.
041600
041700 FIN-30100. EXIT.
041800
041900 30200-INICIO-BFS.
042000*---------------------*
042100
042200     MOVE ZERO                      TO WS-COLA-FRENTE
042300                                        WS-COLA-FONDO.
042400
042500     SET WSF-VISITADO-SI (IDX-FAM)  TO TRUE.
042600     ADD 1                          TO WS-ORDEN-BFS-SIG.
042700     MOVE WS-ORDEN-BFS-SIG          TO WSF-ORDEN-BFS (IDX-FAM).
042800     SET  IDX-SEC                   TO WS-ORDEN-BFS-SIG.
042900     SET  WS-SECUENCIA (IDX-SEC)    TO IDX-FAM.
043000     MOVE WS-CANT-CLUSTERS          TO WSF-CLUSTER (IDX-FAM).
043100     ADD  WSF-TICKETS (IDX-FAM)     TO WS-CLUSTER-TAM
043200        (WS-CANT-CLUSTERS).
043300
043400     ADD 1                          TO WS-COLA-FONDO.
043500     SET  IDX-COLA                  TO WS-COLA-FONDO.
043600     SET  WS-COLA-ELEM (IDX-COLA)   TO IDX-FAM.
043700
043800     PERFORM 30300-DRENO-COLA
043900             UNTIL WS-COLA-FRENTE >= WS-COLA-FONDO.
044000
044100 FIN-30200. EXIT.
044200
044300 30300-DRENO-COLA.
044400*---------------------*
044500
044600     ADD 1                          TO WS-COLA-FRENTE.
044700     SET  IDX-COLA                  TO WS-COLA-FRENTE.
044800     SET  IDX-FAM2                  TO WS-COLA-ELEM (IDX-COLA).
044900
045000     PERFORM 30400-BUSCO-VECINOS
045100             VARYING IDX-FAM3 FROM 1 BY 1
045200               UNTIL IDX-FAM3 > WS-CANT-FAMILIAS.
045300
045400 FIN-30300. EXIT.
045500
045600 30400-BUSCO-VECINOS.
045700*-------------------------*
045800
045900     IF  WSF-VISITADO-NO (IDX-FAM3)
046000         PERFORM 30410-VERIFICO-ARISTA
046100         IF  88-ENCONTRO-SI
046200             SET  WSF-VISITADO-SI (IDX-FAM3)  TO TRUE
046300             ADD 1                            TO WS-ORDEN-BFS-SIG
046400             MOVE WS-ORDEN-BFS-SIG   TO WSF-ORDEN-BFS (IDX-FAM3)
046500             SET  IDX-SEC            TO WS-ORDEN-BFS-SIG
046600             SET  WS-SECUENCIA (IDX-SEC) TO IDX-FAM3
046700             MOVE WS-CANT-CLUSTERS   TO WSF-CLUSTER (IDX-FAM3)
046800             ADD  WSF-TICKETS (IDX-FAM3)
046900                           TO WS-CLUSTER-TAM (WS-CANT-CLUSTERS)
047000             ADD 1                   TO WS-COLA-FONDO
047100             SET  IDX-COLA           TO WS-COLA-FONDO
047200             SET  WS-COLA-ELEM (IDX-COLA) TO IDX-FAM3
047300         END-IF
047400     END-IF.
047500
047600 FIN-30400. EXIT.
047700
047800 30410-VERIFICO-ARISTA.
047900*---------------------------*
048000*    HAY ARISTA ENTRE LA FAMILIA DE LA COLA (IDX-FAM2) Y LA     *
048100*    CANDIDATA (IDX-FAM3) SI CUALQUIERA DE LAS DOS PIDIO EL     *
048200*    APELLIDO DE LA OTRA.                                        *
048300
048400     SET  88-ENCONTRO-NO             TO TRUE.
048500
048600     IF  WSF-CANT-SOLIC (IDX-FAM2)    > ZERO
048700         PERFORM 30420-REVISO-SOLIC-A
048800                 VARYING IDX-SOL FROM 1 BY 1
048900                   UNTIL IDX-SOL > WSF-CANT-SOLIC (IDX-FAM2)
049000                      OR 88-ENCONTRO-SI
049100     END-IF.
049200
049300     IF  88-ENCONTRO-NO
049400      AND WSF-CANT-SOLIC (IDX-FAM3)   > ZERO
049500         PERFORM 30430-REVISO-SOLIC-B
049600                 VARYING IDX-SOL FROM 1 BY 1
049700                   UNTIL IDX-SOL > WSF-CANT-SOLIC (IDX-FAM3)
049800                      OR 88-ENCONTRO-SI
049900     END-IF.
050000
050100 FIN-30410. EXIT.
050200
050300 30420-REVISO-SOLIC-A.
050400*-------------------------*
050500
050600     IF  WSF-SOLICITADO (IDX-FAM2, IDX-SOL) = WSF-LAST-NAME
050700        (IDX-FAM3)
050800         SET 88-ENCONTRO-SI          TO TRUE
050900     END-IF.
051000
051100 FIN-30420. EXIT.
051200
051300 30430-REVISO-SOLIC-B.
051400*-------------------------*
051500
051600     IF  WSF-SOLICITADO (IDX-FAM3, IDX-SOL) = WSF-LAST-NAME
051700        (IDX-FAM2)
051800         SET 88-ENCONTRO-SI          TO TRUE
051900     END-IF.
052000
052100 FIN-30430. EXIT.
052200
052300*----------------------------------------------------------------*
052400*   ASIGNACION DE AREA POR GRUPO (PRIMER LUGAR QUE ALCANCE).     *
052500*----------------------------------------------------------------*
052600 40000-ARMO-AREA-DEL-CLUSTER.
052700*---------------------------------*
052800
052900     SET  88-ENCONTRO-NO             TO TRUE.
053000     MOVE ZERO                       TO WS-AREA-ELEGIDA.
053100
053200     IF  WS-CANT-AREAS                > ZERO
053300         PERFORM 40100-PROBAR-AREA
053400                 VARYING IDX-AREA FROM 1 BY 1
053500                   UNTIL IDX-AREA > WS-CANT-AREAS
053600                      OR 88-ENCONTRO-SI
053700     END-IF.
053800
053900     IF  88-ENCONTRO-NO
054000         PERFORM 40200-ABRO-AREA-NUEVA
054100     END-IF.
054200
054300     ADD  WS-CLUSTER-TAM (WS-CLUSTER-ACTUAL)
054400                                 TO WSA-USADO (WS-AREA-ELEGIDA).
054500     MOVE WS-AREA-ELEGIDA        TO WS-CLUSTER-AREA
054600        (WS-CLUSTER-ACTUAL).
054700
054800 FIN-40000. EXIT.
054900
055000 40100-PROBAR-AREA.
055100*---------------------*
055200
055300     IF  WSA-USADO (IDX-AREA) + WS-CLUSTER-TAM (WS-CLUSTER-ACTUAL)
055400             <= WS-TABLE-SIZE * WS-TABLES-POR-AREA
055500         SET 88-ENCONTRO-SI          TO TRUE
055600         SET WS-AREA-ELEGIDA         TO IDX-AREA
055700     END-IF.
055800
055900 FIN-40100. EXIT.
056000
056100 40200-ABRO-AREA-NUEVA.
056200*---------------------------*
056300
056400     ADD 1                          TO WS-CANT-AREAS.
056500     IF  WS-CANT-AREAS               > WS-AREA-MAX-OCCURS
056600         MOVE CTE-PROGRAMA           TO WCANCELA-PROGRAMA
056700         MOVE '40200-ABRO-AREA'      TO WCANCELA-PARRAFO
056800         MOVE 'TBLAREAS'             TO WCANCELA-RECURSO
056900         MOVE 'INSERT'               TO WCANCELA-OPERACION
057000         MOVE '34'                   TO WCANCELA-CODRET
057100         PERFORM 99999-CANCELO
057200     END-IF.
057300
057400     MOVE WS-CANT-AREAS              TO WS-AREA-ELEGIDA.
057500     SET  IDX-AREA                   TO WS-CANT-AREAS.
057600     MOVE ZERO                       TO WSA-USADO (IDX-AREA).
057700
057800     PERFORM 40210-INICIALIZO-MESA-AREA
057900             VARYING WS-MESA-LOCAL-TMP FROM 1 BY 1
058000               UNTIL WS-MESA-LOCAL-TMP > WS-TABLES-POR-AREA.
058100
058200 FIN-40200. EXIT.
058300
058400 40210-INICIALIZO-MESA-AREA.
058500*--------------------------------*
058600
058700     COMPUTE WS-MESA-GLOBAL =
058800             (WS-CANT-AREAS - 1) * WS-TABLES-POR-AREA
058900                                 + WS-MESA-LOCAL-TMP.
059000     SET  IDX-MESA                   TO WS-MESA-GLOBAL.
059100     MOVE ZERO                       TO WSM-USADO (IDX-MESA)
059200                                        WSM-CANT-FAM (IDX-MESA).
059300
059400 FIN-40210. EXIT.
059500
059600*----------------------------------------------------------------*
059700*   UBICACION DE MESA POR FAMILIA, EN EL ORDEN GLOBAL DEL BFS    *
059800*   (GRUPOS EN ORDEN, MIEMBROS EN ORDEN DE DESCUBRIMIENTO).      *
059900*----------------------------------------------------------------*
060000 45000-UBICO-UNA-FAMILIA-EN-MESA.
060100*-------------------------------------*
060200
060300     SET  IDX-SEC                    TO WS-POS-SEC.
060400     SET  IDX-FAM                    TO WS-SECUENCIA (IDX-SEC).
060500
060600     MOVE WS-CLUSTER-AREA (WSF-CLUSTER (IDX-FAM))
060700                                     TO WS-AREA-DE-FAMILIA.
060800     MOVE ZERO                       TO WS-MEJOR-MESA
060900                                        WS-MEJOR-PUNTAJE.
061000
061100     PERFORM 45200-PROBAR-MESA-CON-PUNTAJE
061200             VARYING WS-MESA-LOCAL-TMP FROM 1 BY 1
061300               UNTIL WS-MESA-LOCAL-TMP > WS-TABLES-POR-AREA.
061400
061500     IF  WS-MEJOR-MESA                = ZERO
061600         PERFORM 45300-PROBAR-MESA-SIN-PUNTAJE
061700                 VARYING WS-MESA-LOCAL-TMP FROM 1 BY 1
061800                   UNTIL WS-MESA-LOCAL-TMP > WS-TABLES-POR-AREA
061900                      OR WS-MEJOR-MESA NOT = ZERO
062000     END-IF.
062100
062200     IF  WS-MEJOR-MESA                > ZERO
062300         PERFORM 45400-SIENTO-FAMILIA
062400     END-IF.
062500
062600     MOVE WS-AREA-DE-FAMILIA         TO WSF-AREA (IDX-FAM).
062700     MOVE WS-MEJOR-MESA              TO WSF-MESA-LOCAL (IDX-FAM).
062800
062900 FIN-45000. EXIT.
063000
063100 45200-PROBAR-MESA-CON-PUNTAJE.
063200*-------------------------------------*
063300
063400     COMPUTE WS-MESA-GLOBAL =
063500             (WS-AREA-DE-FAMILIA - 1) * WS-TABLES-POR-AREA
063600                                 + WS-MESA-LOCAL-TMP.
063700     SET  IDX-MESA                    TO WS-MESA-GLOBAL.
063800
063900     IF  WSM-USADO (IDX-MESA) + WSF-TICKETS (IDX-FAM)
064000             <= WS-TABLE-SIZE
064100         PERFORM 45210-CALCULO-PUNTAJE
064200         IF  WS-PUNTAJE-MESA            > ZERO
064300         AND WS-PUNTAJE-MESA            > WS-MEJOR-PUNTAJE
064400             MOVE WS-PUNTAJE-MESA        TO WS-MEJOR-PUNTAJE
064500             MOVE WS-MESA-LOCAL-TMP      TO WS-MEJOR-MESA
064600         END-IF
064700     END-IF.
064800
064900 FIN-45200. EXIT.
065000
065100 45210-CALCULO-PUNTAJE.
065200*---------------------------*
065300
065400     MOVE ZERO                       TO WS-PUNTAJE-MESA.
065500
065600     IF  WSM-CANT-FAM (IDX-MESA)      > ZERO
065700         PERFORM 45220-REVISO-FAMILIA-EN-MESA
065800                 VARYING WS-IND-MF FROM 1 BY 1
065900                   UNTIL WS-IND-MF > WSM-CANT-FAM (IDX-MESA)
066000     END-IF.
066100
066200 FIN-45210. EXIT.
066300
066400 45220-REVISO-FAMILIA-EN-MESA.
066500*------------------------------------*
066600
066700     SET  IDX-MF                     TO WS-IND-MF.
066800     SET  IDX-FAM2                   TO WSM-FAM-IDX (IDX-MESA,
066900        IDX-MF).
067000     SET  88-COINCIDE-NO             TO TRUE.
067100
067200     IF  WSF-CANT-SOLIC (IDX-FAM)     > ZERO
067300         PERFORM 45230-COMPARO-SOLICITUD
067400                 VARYING IDX-SOL FROM 1 BY 1
067500                   UNTIL IDX-SOL > WSF-CANT-SOLIC (IDX-FAM)
067600                      OR 88-COINCIDE-SI
067700     END-IF.
067800
067900     IF  88-COINCIDE-SI
068000         ADD 1                       TO WS-PUNTAJE-MESA
068100     END-IF.
068200
068300 FIN-45220. EXIT.
068400
068500 45230-COMPARO-SOLICITUD.
068600*------------------------------*
068700
068800     IF  WSF-SOLICITADO (IDX-FAM, IDX-SOL) = WSF-LAST-NAME
068900        (IDX-FAM2)
069000         SET 88-COINCIDE-SI          TO TRUE
069100     END-IF.
069200
069300 FIN-45230. EXIT.
069400
069500 45300-PROBAR-MESA-SIN-PUNTAJE.
069600*-------------------------------------*
069700
069800     COMPUTE WS-MESA-GLOBAL =
069900             (WS-AREA-DE-FAMILIA - 1) * WS-TABLES-POR-AREA
070000                                 + WS-MESA-LOCAL-TMP.
070100     SET  IDX-MESA                    TO WS-MESA-GLOBAL.
070200
070300     IF  WSM-USADO (IDX-MESA) + WSF-TICKETS (IDX-FAM)
070400             <= WS-TABLE-SIZE
070500         MOVE WS-MESA-LOCAL-TMP        TO WS-MEJOR-MESA
070600     END-IF.
070700
070800 FIN-45300. EXIT.
070900
071000 45400-SIENTO-FAMILIA.
071100*---------------------------*
071200
071300     COMPUTE WS-MESA-GLOBAL =
071400             (WS-AREA-DE-FAMILIA - 1) * WS-TABLES-POR-AREA
071500                                 + WS-MEJOR-MESA.
071600     SET  IDX-MESA                    TO WS-MESA-GLOBAL.
071700
071800     ADD  WSF-TICKETS (IDX-FAM)       TO WSM-USADO (IDX-MESA).
071900     ADD 1                            TO WSM-CANT-FAM (IDX-MESA).
072000     SET  IDX-MF                      TO WSM-CANT-FAM (IDX-MESA).
072100     SET  WSM-FAM-IDX (IDX-MESA, IDX-MF) TO IDX-FAM.
072200     SET  WSF-SENTADA-SI (IDX-FAM)    TO TRUE.
072300
072400 FIN-45400. EXIT.
072500
072600*----------------------------------------------------------------*
072700*   DETECCION DE CONFLICTOS POR CADA PEDIDO DE CADA FAMILIA.     *
072800*----------------------------------------------------------------*
072900 50000-REVISO-PEDIDOS-FAMILIA.
073000*-----------------------------------*
073100
073200     IF  WSF-CANT-SOLIC (IDX-FAM)     > ZERO
073300         PERFORM 50100-REVISO-UN-PEDIDO
073400                 VARYING IDX-SOL FROM 1 BY 1
073500                   UNTIL IDX-SOL > WSF-CANT-SOLIC (IDX-FAM)
073600     END-IF.
073700
073800 FIN-50000. EXIT.
073900
074000 50100-REVISO-UN-PEDIDO.
074100*----------------------------*
074200
074300     MOVE WSF-SOLICITADO (IDX-FAM, IDX-SOL) TO WS-NOMBRE-PEDIDO.
074400     SET  88-ENCONTRO-NO              TO TRUE.
074500     SET  88-MISMA-AREA-NO            TO TRUE.
074600
074700     PERFORM 50200-BUSCO-PORTADOR
074800             VARYING IDX-FAM2 FROM 1 BY 1
074900               UNTIL IDX-FAM2 > WS-CANT-FAMILIAS.
075000
075100     IF  88-ENCONTRO-NO
075200         PERFORM 50300-GRABO-CONFLICTO-NO-ENCONTRADO
075300     ELSE
075400         IF  88-MISMA-AREA-NO
075500             PERFORM 50400-GRABO-CONFLICTO-OTRA-AREA
075600         END-IF
075700     END-IF.
075800
075900 FIN-50100. EXIT.
076000
076100 50200-BUSCO-PORTADOR.
076200*---------------------------*
076300*    UNA FAMILIA QUE QUEDO SIN MESA EN EL PASO 45000 CONSERVA    *
076400*    SU WSF-AREA PERO NUNCA PRENDE WSF-SENTADA-SI: NO PUEDE SER  *
076500*    PORTADORA DE SU APELLIDO PARA OTRO PEDIDO.                  *
076600
076700     IF  WSF-LAST-NAME (IDX-FAM2)     = WS-NOMBRE-PEDIDO
076800     AND WSF-SENTADA-SI (IDX-FAM2)
076900         SET 88-ENCONTRO-SI           TO TRUE
077000         IF  WSF-AREA (IDX-FAM2)      = WSF-AREA (IDX-FAM)
077100             SET 88-MISMA-AREA-SI     TO TRUE
077200         END-IF
077300     END-IF.
077400
077500 FIN-50200. EXIT.
077600
077700 50300-GRABO-CONFLICTO-NO-ENCONTRADO.
077800*------------------------------------------*
077900
078000     MOVE SPACES                      TO REG-CONFLICTO.
078100     MOVE WSF-LAST-NAME (IDX-FAM)     TO CF-LAST-NAME.
078200     MOVE WS-NOMBRE-PEDIDO            TO CF-REQUESTED.
078300     MOVE 'Requested family not found' TO CF-REASON.
078400
078500     PERFORM 50500-ESCRIBO-CONFLICTO.
078600
078700 FIN-50300. EXIT.
078800
078900 50400-GRABO-CONFLICTO-OTRA-AREA.
079000*--------------------------------------*
079100
079200     MOVE SPACES                      TO REG-CONFLICTO.
079300     MOVE WSF-LAST-NAME (IDX-FAM)     TO CF-LAST-NAME.
079400     MOVE WS-NOMBRE-PEDIDO            TO CF-REQUESTED.
079500     MOVE 'Not seated in same area'   TO CF-REASON.
079600
079700     PERFORM 50500-ESCRIBO-CONFLICTO.
079800
079900 FIN-50400. EXIT.
080000
080100 50500-ESCRIBO-CONFLICTO.
080200*------------------------------*
080300
080400     WRITE REG-CONFLICTO.
080500     IF  NOT 88-CONFLICT-OK
080600         MOVE CTE-PROGRAMA           TO WCANCELA-PROGRAMA
080700         MOVE '50500-ESCRIBO-CONFLI' TO WCANCELA-PARRAFO
080800         MOVE 'CONFLICT'             TO WCANCELA-RECURSO
080900         MOVE 'WRITE'                TO WCANCELA-OPERACION
081000         MOVE FS-CONFLICT            TO WCANCELA-CODRET
081100         PERFORM 99999-CANCELO
081200     END-IF.
081300
081400     ADD 1                           TO WS-CANT-CONFLICTOS.
081500
081600 FIN-50500. EXIT.
081700
081800*----------------------------------------------------------------*
081900*   GRABACION DE LA ASIGNACION DE MESAS (SOLO FAMILIAS SENTADAS).*
082000*----------------------------------------------------------------*
082100 60000-GRABO-UNA-ASIGNACION.
082200*---------------------------------*
082300
082400     IF  WSF-SENTADA-SI (IDX-FAM)
082500         PERFORM 60100-ESCRIBO-ASIGNACION
082600     END-IF.
082700
082800 FIN-60000. EXIT.
082900
083000 60100-ESCRIBO-ASIGNACION.
083100*--------------------------------*
083200
083300     MOVE SPACES                      TO REG-ASIGNACION-MESA.
083400
083500     COMPUTE SA-AREA  = WSF-AREA (IDX-FAM) - 1.
083600     COMPUTE SA-TABLE = (WSF-AREA (IDX-FAM) - 1) *
083700        WS-TABLES-POR-AREA
083800                      + (WSF-MESA-LOCAL (IDX-FAM) - 1).
083900     MOVE WSF-LAST-NAME (IDX-FAM)     TO SA-LAST-NAME.
084000     MOVE WSF-FIRST-NAME (IDX-FAM)    TO SA-FIRST-NAME.
084100     MOVE WSF-EMAIL (IDX-FAM)         TO SA-EMAIL.
084200     MOVE WSF-TICKETS (IDX-FAM)       TO SA-SIZE.
084300
084400     WRITE REG-ASIGNACION-MESA.
084500     IF  NOT 88-SEATASGN-OK
084600         MOVE CTE-PROGRAMA           TO WCANCELA-PROGRAMA
084700         MOVE '60100-ESCRIBO-ASIGNA' TO WCANCELA-PARRAFO
084800         MOVE 'SEATASGN'             TO WCANCELA-RECURSO
084900         MOVE 'WRITE'                TO WCANCELA-OPERACION
085000         MOVE FS-SEATASGN            TO WCANCELA-CODRET
085100         PERFORM 99999-CANCELO
085200     END-IF.
085300
085400     ADD 1                           TO WS-CANT-ASIGNACIONES.
085500
085600 FIN-60100. EXIT.
085700
085800*----------------------------------------------------------------*
085900*   LISTADO DE SALON POR PANTALLA (AREA / MESA / FAMILIA).       *
086000*----------------------------------------------------------------*
086100 70000-MUESTRO-UNA-AREA.
086200*-----------------------------*
086300
086400     COMPUTE WS-AREA-DISPLAY = IDX-AREA - 1.
086500
086600     DISPLAY '==================== AREA '
086700             WS-AREA-DISPLAY ' ===================='.
086800
086900     PERFORM 70100-MUESTRO-UNA-MESA
087000             VARYING WS-MESA-LOCAL-TMP FROM 1 BY 1
087100               UNTIL WS-MESA-LOCAL-TMP > WS-TABLES-POR-AREA.
087200
087300 FIN-70000. EXIT.
087400
087500 70100-MUESTRO-UNA-MESA.
087600*-----------------------------*
087700
087800     COMPUTE WS-MESA-GLOBAL =
087900             (IDX-AREA - 1) * WS-TABLES-POR-AREA +
088000                WS-MESA-LOCAL-TMP.
088100     SET  IDX-MESA                    TO WS-MESA-GLOBAL.
088200     COMPUTE WS-MESA-DISPLAY = WS-MESA-LOCAL-TMP - 1.
088300
088400     DISPLAY '  Table ' WS-MESA-DISPLAY ':'.
088500
088600     IF  WSM-CANT-FAM (IDX-MESA)      > ZERO
088700         PERFORM 70200-MUESTRO-FAMILIA-EN-MESA
088800                 VARYING WS-IND-MF FROM 1 BY 1
088900                   UNTIL WS-IND-MF > WSM-CANT-FAM (IDX-MESA)
089000     END-IF.
089100
089200 FIN-70100. EXIT.
089300
089400 70200-MUESTRO-FAMILIA-EN-MESA.
089500*-------------------------------------*
089600
089700     SET  IDX-MF                      TO WS-IND-MF.
089800     SET  IDX-FAM2                    TO WSM-FAM-IDX (IDX-MESA,
089900        IDX-MF).
090000
090100     DISPLAY '    - ' WSF-LAST-NAME (IDX-FAM2)
090200             ' (' WSF-TICKETS (IDX-FAM2) ')'.
090300
090400 FIN-70200. EXIT.
090500
090600 80000-FINALIZO.
090700*----------------*
090800
090900     PERFORM 80100-TOTALES-CONTROL.
091000     PERFORM 81000-CIERRO-ARCHIVOS.
091100
091200 FIN-80000. EXIT.
091300
091400 80100-TOTALES-CONTROL.
091500*-------------------------*
091600
091700     DISPLAY ' '.
091800     DISPLAY '---------------------------------------------'.
091900     DISPLAY ' MTDSEATE - ARMADO DEL SALON Y CONFLICTOS'.
092000     DISPLAY '---------------------------------------------'.
092100     DISPLAY ' FAMILIAS LEIDAS        (FAMREQ)  : '
092200        WS-CANT-LEIDOS.
092300     DISPLAY ' GRUPOS ARMADOS (CLUSTERS)         : '
092400        WS-CANT-CLUSTERS.
092500     DISPLAY ' AREAS ABIERTAS                    : '
092600        WS-CANT-AREAS.
092700     DISPLAY ' ASIGNACIONES GRABADAS (SEATASGN)  : '
092800        WS-CANT-ASIGNACIONES.
092900     DISPLAY ' CONFLICTOS GRABADOS   (CONFLICT)  : '
093000        WS-CANT-CONFLICTOS.
093100     DISPLAY '---------------------------------------------'.
093200
093300 FIN-80100. EXIT.
093400
093500 81000-CIERRO-ARCHIVOS.
093600*-------------------------*
093700
093800     CLOSE FAMILIA-SOLICITUD ASIGNACION-MESA CONFLICTO.
093900
094000 FIN-81000. EXIT.
094100
094200 99999-CANCELO.
094300*--------------*
094400
094500     CLOSE FAMILIA-SOLICITUD ASIGNACION-MESA CONFLICTO.
094600     CALL 'CANCELA'                 USING WCANCELA.
094700     STOP RUN.
094800
094900 FIN-99999. EXIT.
095000
095100