000100*---------------------------------------------------------------*
000200*  WPLCREG  -  REGISTRO DE SALIDA "TARJETAS DE MESA" (PLACECRD) *
000300*---------------------------------------------------------------*
000400* 04-99  E.PALMEYRO   VERSION ORIGINAL                          *
000500*---------------------------------------------------------------*
000600 01  REG-TARJETA-MESA.
000700     05  PC-TABLE                   PIC X(10).
000800     05  PC-FIRST-NAME              PIC X(15).
000900     05  PC-LAST-NAME               PIC X(15).
001000     05  PC-MEAL                    PIC X(12).
001100     05  PC-ALLERGIES               PIC X(30).
001200     05  PC-AGE                     PIC 9(03).
001300     05  FILLER                     PIC X(05).
001400