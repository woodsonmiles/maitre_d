000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300*****************************************************************
000400 PROGRAM-ID.     MTDMATCH.
000500 AUTHOR.         EDUARDO A. PALMEYRO.
000600 INSTALLATION.   SALON DE FIESTAS - SECTOR SISTEMAS.
000700 DATE-WRITTEN.   02-12-99.
000800 DATE-COMPILED.
000900 SECURITY.       USO INTERNO EXCLUSIVO DEL SECTOR SISTEMAS.
001000
001100*---------------------------------------------------------------*
001200*      CORRIDA DE INVITACION - PASO 2 - APAREO DE FAMILIAS     *
001300*      CON ORDENES DE PAGO                                      *
001400*---------------------------------------------------------------*
001500* OBJETIVO:                                                     *
001600* ---------                                                     *
001700* CRUZA EL MAESTRO DE FAMILIAS (FAMWORK) CONTRA EL MAESTRO DE   *
001800* ORDENES DE PAGO (PAYWORK) POR E-MAIL O POR TELEFONO. LAS      *
001900* FAMILIAS CASADAS SE GRABAN EN FAMMATCH (PARA LA IMPRESION DE  *
002000* INVITACIONES), LAS NO CASADAS EN UNMFAM Y LOS PAGOS SIN       *
002100* FAMILIA ASOCIADA EN UNMPAY.                                   *
002200*---------------------------------------------------------------*
002300* PROGRAMA BASADO EN EL ESQUEMA DE APAREO DE MAESTRO/NOVEDAD    *
002400* DE PGMAPAREO01/PGMAPAREO2 (SIN ARCHIVOS EN SECUENCIA DE       *
002500* CLAVE - AQUI SE ARMA UNA TABLA DE PAGOS EN MEMORIA).          *
002600*---------------------------------------------------------------*
002700* REGISTRO DE CAMBIOS
002800*---------------------------------------------------------------*
002900* 02-12-99  EAP  0004  VERSION ORIGINAL.                        * CL0004  
003000* 02-20-99  EAP  0007  AGREGADO EL CASO DE APAREO POR TELEFONO  * CL0007  
003100*                      (ANTES SOLO SE CASABA POR E-MAIL).       * CL0007  
003200* 11-21-99  JCF  0036  REVISION GENERAL Y2K - SIN IMPACTO.      * CL0036  
003300* 05-20-02  MTR  0054  CONTADORES DE CONTROL AMPLIADOS CON      * CL0054
003400*                      PAGOS Y FAMILIAS NO CASADAS.             * CL0054
003500* 07-09-02  MTR  0064  10000-INICIO PASA A CAER POR CONTINUIDAD * CL0064
003600*                      HASTA 15000-CARGO-TABLA-ORDENES          * CL0064
003700*                      (PERFORM ... THRU DESDE EL PRINCIPAL).    * CL0064
003800* 07-17-02  MTR  0075  20100-RECORRO-ORDENES YA NO SALTEA LAS    * CL0075
003900*                      ORDENES MARCADAS CASADAS: UNA ORDEN PUEDE * CL0075
004000*                      CASAR MAS DE UNA FAMILIA (REGLA U4).      * CL0075
004100* 07-18-02  MTR  0076  AGREGADOS NUMERO DE ORDEN Y NOMBRE/        * CL0076
004200*                      APELLIDO A LA TABLA DE ORDENES PARA QUE   * CL0076
004300*                      UNMPAY SALGA CON EL LAYOUT COMPLETO.      * CL0076
004400* 07-19-02  MTR  0077  AGREGADOS 77-LEVELS (CTE-PROGRAMA Y       * CL0077
004500*                      WS-PAY-MAX-OCCURS) SIGUIENDO LA           * CL0077
004600*                      COSTUMBRE DEL SECTOR.                     * CL0077
004700*---------------------------------------------------------------*
004800
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100*****************************************************************
005200 CONFIGURATION SECTION.
005300*---------------------*
005400 SOURCE-COMPUTER. IBM-HOST.
005500 OBJECT-COMPUTER. IBM-HOST.
005600
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900
006000 INPUT-OUTPUT  SECTION.
006100*---------------------*
006200 FILE-CONTROL.
006300*------------*
006400     SELECT FAMILIA-WORK        ASSIGN TO FAMWORK
006500            ORGANIZATION       IS LINE SEQUENTIAL
006600            FILE STATUS        IS FS-FAMWORK.
006700
006800     SELECT PAGO-WORK           ASSIGN TO PAYWORK
006900            ORGANIZATION       IS LINE SEQUENTIAL
007000            FILE STATUS        IS FS-PAYWORK.
007100
007200     SELECT FAMILIA-MATCH       ASSIGN TO FAMMATCH
007300            ORGANIZATION       IS LINE SEQUENTIAL
007400            FILE STATUS        IS FS-FAMMATCH.
007500
007600     SELECT FAMILIA-NO-MATCH    ASSIGN TO UNMFAM
007700            ORGANIZATION       IS LINE SEQUENTIAL
007800            FILE STATUS        IS FS-UNMFAM.
007900
008000     SELECT PAGO-NO-MATCH       ASSIGN TO UNMPAY
008100            ORGANIZATION       IS LINE SEQUENTIAL
008200            FILE STATUS        IS FS-UNMPAY.
008300
008400*****************************************************************
008500 DATA DIVISION.
008600*****************************************************************
008700
008800 FILE SECTION.
008900*------------*
009000
009100 FD  FAMILIA-WORK
009200     LABEL RECORD IS STANDARD.
009300     COPY WFAMREG.
009400
009500 FD  PAGO-WORK
009600     LABEL RECORD IS STANDARD.
009700     COPY WPAYREG REPLACING ==REG-ORDEN-PAGO== BY
009800        ==REG-PAGO-WORK==
009900                            ==PY-ORDER-NO==     BY ==PW-ORDER-NO==
010000                            ==PY-FIRST-NAME==   BY
010100                               ==PW-FIRST-NAME==
010200                            ==PY-LAST-NAME==    BY
010300                               ==PW-LAST-NAME==
010400                            ==PY-EMAIL==        BY ==PW-EMAIL==
010500                            ==PY-PHONE==        BY ==PW-PHONE==.
010600
010700 FD  FAMILIA-MATCH
010800     LABEL RECORD IS STANDARD.
010900*    MISMO LAYOUT DE WFAMREG (PREFIJO FC-) PARA NO CHOCAR CON
011000*    LOS CAMPOS FM- DE LA FD FAMILIA-WORK.
011100 01  REG-FAMILIA-CASADA.
011200     05  FC-EMAIL                   PIC X(40).
011300     05  FC-PHONE                   PIC X(15).
011400     05  FC-ADDRESS                 PIC X(60).
011500     05  FC-TICKETS                 PIC 9(02).
011600     05  FC-REQUESTS                PIC X(100).
011700     05  FC-CANT-INVITADOS          PIC 9(02) COMP.
011800     05  FC-OLDEST-FIRST-NAME       PIC X(15).
011900     05  FC-OLDEST-LAST-NAME        PIC X(15).
012000     05  FC-SW-CASADA               PIC X(01).
012100     05  FC-GUEST OCCURS 10 TIMES.
012200         10  FC-FIRST-NAME          PIC X(15).
012300         10  FC-LAST-NAME           PIC X(15).
012400         10  FC-AGE                 PIC 9(03).
012500         10  FC-MEAL                PIC X(12).
012600         10  FC-ALLERGIES           PIC X(30).
012700     05  FILLER                     PIC X(14).
012800
012900 01  REG-FAMILIA-CASADA-R REDEFINES REG-FAMILIA-CASADA
013000                                    PIC X(1014).
013100
013200 FD  FAMILIA-NO-MATCH
013300     LABEL RECORD IS STANDARD.
013400     COPY WFSUREG.
013500
013600 FD  PAGO-NO-MATCH
013700     LABEL RECORD IS STANDARD.
013800     COPY WPAYREG.
013900
014000 WORKING-STORAGE SECTION.
014100*-----------------------*
014200*    CONSTANTE DE IDENTIFICACION DEL PROGRAMA PARA LOS MENSAJES    *CL0077
014300*    DE CANCELACION (WCANCELA-PROGRAMA), Y TOPE DE LA TABLA DE     *CL0077
014400*    ORDENES EN MEMORIA, COMO 77-LEVELS SUELTOS (USO HABITUAL      *CL0077
014500*    DEL SECTOR PARA CONSTANTES Y ESCALARES).                      *CL0077
014600
014700 77  CTE-PROGRAMA                   PIC X(08) VALUE 'MTDMATCH'.
014800 77  WS-PAY-MAX-OCCURS              PIC 9(04) COMP VALUE 0500.
014900
015000 01  WS-FILE-STATUS.
015100     05  FS-FAMWORK                 PIC X(02).
015200         88  88-FAMWORK-OK                  VALUE '00'.
015300         88  88-FAMWORK-EOF                 VALUE '10'.
015400     05  FS-PAYWORK                 PIC X(02).
015500         88  88-PAYWORK-OK                  VALUE '00'.
015600         88  88-PAYWORK-EOF                 VALUE '10'.
015700     05  FS-FAMMATCH                PIC X(02).
015800         88  88-FAMMATCH-OK                 VALUE '00'.
015900     05  FS-UNMFAM                  PIC X(02).
016000         88  88-UNMFAM-OK                   VALUE '00'.
016100     05  FS-UNMPAY                  PIC X(02).
016200         88  88-UNMPAY-OK                   VALUE '00'.
016300
016400 01  WS-SWITCHES.
016500     05  WS-SW-FIN-FAMWORK          PIC X(01)     VALUE 'N'.
016600         88  88-FIN-FAMWORK                 VALUE 'S'.
016700     05  WS-SW-FIN-PAYWORK          PIC X(01)     VALUE 'N'.
016800         88  88-FIN-PAYWORK                 VALUE 'S'.
016900     05  WS-SW-CASO                 PIC X(01)     VALUE 'N'.
017000         88  88-FAMILIA-CASO-CASADA         VALUE 'S'.
017100         88  88-FAMILIA-CASO-NO-CASADA      VALUE 'N'.
017200
017300 01  WS-CONTADORES.
017400     05  WS-CANT-FAMILIAS           PIC 9(06) COMP VALUE ZERO.
017500     05  WS-CANT-ORDENES            PIC 9(06) COMP VALUE ZERO.
017600     05  WS-CANT-FAM-CASADAS        PIC 9(06) COMP VALUE ZERO.
017700     05  WS-CANT-FAM-NO-CASADAS     PIC 9(06) COMP VALUE ZERO.
017800     05  WS-CANT-PAY-CASADOS        PIC 9(06) COMP VALUE ZERO.
017900     05  WS-CANT-PAY-NO-CASADOS     PIC 9(06) COMP VALUE ZERO.
018000     05  WS-IND-GUEST               PIC 9(02) COMP VALUE ZERO.
018100
018200 01  WS-CONTADORES-R REDEFINES WS-CONTADORES.
018300     05  FILLER                     PIC X(26).
018400
018500*    TABLA DE PAGOS EN MEMORIA (CARGADA COMPLETA ANTES DE       *
018600*    RECORRER LAS FAMILIAS), CON MARCA DE "YA CASADO".  SE         *CL0076
018700*    CONSERVAN NUMERO DE ORDEN Y NOMBRE/APELLIDO PARA PODER        *CL0076
018800*    VOLCAR EL REGISTRO UNMPAY COMPLETO (MISMO LAYOUT QUE PAYMENT).*CL0076
018900 01  WS-TABLA-ORDENES.
019000     05  WS-ORDEN OCCURS 500 TIMES
019100                 INDEXED BY IDX-ORD.
019200         10  WSO-ORDER-NO           PIC X(10).
019300         10  WSO-FIRST-NAME         PIC X(15).
019400         10  WSO-LAST-NAME          PIC X(15).
019500         10  WSO-EMAIL              PIC X(40).
019600         10  WSO-PHONE              PIC X(15).
019700         10  WSO-SW-CASADO          PIC X(01).
019800             88  88-ORDEN-CASADA            VALUE 'S'.
019900             88  88-ORDEN-NO-CASADA         VALUE 'N'.
020000
020100 01  WS-TABLA-ORDENES-R REDEFINES WS-TABLA-ORDENES.
020200     05  FILLER PIC X(96) OCCURS 500 TIMES.
020300
020400 COPY WCANCELA.
020500
020600*****************************************************************
020700 PROCEDURE DIVISION.
020800*****************************************************************
020900
021000 00000-CUERPO-PRINCIPAL.
021100*----------------------*
021200
021300     PERFORM 10000-INICIO THRU FIN-15000.
021400     PERFORM 20900-SIGUIENTE-LECTURA-FAMWORK.
021500     PERFORM 20000-PROCESO
021600             UNTIL 88-FIN-FAMWORK.
021700     PERFORM 25000-GRABO-PAGOS-NO-CASADOS.
021800     PERFORM 30000-FINALIZO.
021900
022000     STOP RUN.
022100
022200 10000-INICIO.
022300*-------------*
022400*    CAE POR CONTINUIDAD EN 10100-ABRO-ARCHIVOS Y LUEGO EN       *CL0064
022500*    15000-CARGO-TABLA-ORDENES (PERFORM ... THRU DESDE EL        *CL0064
022600*    CUERPO PRINCIPAL).                                          *CL0064
022700
022800 FIN-10000. EXIT.
022900
023000 10100-ABRO-ARCHIVOS.
023100*--------------------*
023200
023300     OPEN INPUT  FAMILIA-WORK PAGO-WORK.
023400     OPEN OUTPUT FAMILIA-MATCH FAMILIA-NO-MATCH PAGO-NO-MATCH.
023500
023600     IF  NOT 88-FAMWORK-OK
023700         MOVE CTE-PROGRAMA        TO WCANCELA-PROGRAMA
023800         MOVE '10100-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO
023900         MOVE 'FAMWORK'            TO WCANCELA-RECURSO
024000         MOVE 'OPEN'               TO WCANCELA-OPERACION
024100         MOVE FS-FAMWORK           TO WCANCELA-CODRET
024200         PERFORM 99999-CANCELO
024300     END-IF.
024400
024500     IF  NOT 88-PAYWORK-OK
024600         MOVE CTE-PROGRAMA        TO WCANCELA-PROGRAMA
024700         MOVE '10100-ABRO-ARCHIVOS' TO WCANCELA-PARRAFO
024800         MOVE 'PAYWORK'            TO WCANCELA-RECURSO
024900         MOVE 'OPEN'               TO WCANCELA-OPERACION
025000         MOVE FS-PAYWORK           TO WCANCELA-CODRET
025100         PERFORM 99999-CANCELO
025200     END-IF.
025300
025400 FIN-10100. EXIT.
025500
025600 15000-CARGO-TABLA-ORDENES.
025700*---------------------------*
025800
025900     PERFORM 15100-LEO-PAGO-WORK.
026000
026100     PERFORM 15200-AGREGO-A-TABLA
026200             UNTIL 88-FIN-PAYWORK.
026300
026400 FIN-15000. EXIT.
026500
026600 15100-LEO-PAGO-WORK.
026700*---------------------*
026800
026900     READ PAGO-WORK.
027000     EVALUATE TRUE
027100         WHEN 88-PAYWORK-OK
027200             CONTINUE
027300         WHEN 88-PAYWORK-EOF
027400             SET 88-FIN-PAYWORK    TO TRUE
027500         WHEN OTHER
027600             MOVE CTE-PROGRAMA        TO WCANCELA-PROGRAMA
027700             MOVE '15100-LEO-PAGOWORK' TO WCANCELA-PARRAFO
027800             MOVE 'PAYWORK'            TO WCANCELA-RECURSO
027900             MOVE 'READ'               TO WCANCELA-OPERACION
028000             MOVE FS-PAYWORK           TO WCANCELA-CODRET
028100             PERFORM 99999-CANCELO
028200     END-EVALUATE.
028300
028400 FIN-15100. EXIT.
028500
028600 15200-AGREGO-A-TABLA.
028700*----------------------*
028800
028900     ADD 1                          TO WS-CANT-ORDENES.
029000     IF  WS-CANT-ORDENES            > WS-PAY-MAX-OCCURS
029100         MOVE CTE-PROGRAMA          TO WCANCELA-PROGRAMA
029200         MOVE '15200-AGREGO-A-TABLA' TO WCANCELA-PARRAFO
029300         MOVE 'TBLORDEN'             TO WCANCELA-RECURSO
029400         MOVE 'INSERT'               TO WCANCELA-OPERACION
029500         MOVE '34'                   TO WCANCELA-CODRET
029600         PERFORM 99999-CANCELO
029700     END-IF.
029800
029900     SET IDX-ORD                     TO WS-CANT-ORDENES.
030000     MOVE PW-ORDER-NO                TO WSO-ORDER-NO (IDX-ORD).
030100     MOVE PW-FIRST-NAME              TO WSO-FIRST-NAME (IDX-ORD).
030200     MOVE PW-LAST-NAME               TO WSO-LAST-NAME (IDX-ORD).
030300     MOVE PW-EMAIL                   TO WSO-EMAIL (IDX-ORD).
030400     MOVE PW-PHONE                   TO WSO-PHONE (IDX-ORD).
030500     SET 88-ORDEN-NO-CASADA (IDX-ORD) TO TRUE.
030600
030700     PERFORM 15100-LEO-PAGO-WORK.
030800
030900 FIN-15200. EXIT.
031000
031100 20000-PROCESO.
031200*--------------*
031300
031400     SET 88-FAMILIA-CASO-NO-CASADA  TO TRUE.
031500
031600     PERFORM 20100-RECORRO-ORDENES
031700             VARYING IDX-ORD FROM 1 BY 1
031800               UNTIL IDX-ORD > WS-CANT-ORDENES.
031900
032000     ADD 1                          TO WS-CANT-FAMILIAS.
032100
032200     IF  88-FAMILIA-CASO-CASADA
032300         PERFORM 20300-GRABO-FAMILIA-CASADA
032400     ELSE
032500         PERFORM 20400-GRABO-FAMILIA-NO-CASADA
032600     END-IF.
032700
032800     PERFORM 20900-SIGUIENTE-LECTURA-FAMWORK.
032900
033000 FIN-20000. EXIT.
033100
033200 20100-RECORRO-ORDENES.
033300*------------------------*
033400*    REGLA U4: LAS MARCAS "CASADO" SON PREDICADOS INDEPENDIENTES   *CL0075
033500*    (UNA FAMILIA PUEDE CASAR POR UNA ORDEN YA CASADA POR OTRA     *CL0075
033600*    FAMILIA) - NO SE SALTEAN ORDENES YA MARCADAS COMO CASADAS,    *CL0075
033700*    SE RECORREN TODAS PARA CADA FAMILIA.                          *CL0075
033800
033900     IF (FM-EMAIL                 NOT = SPACES)
034000     AND (FM-EMAIL                   = WSO-EMAIL (IDX-ORD))
034100         PERFORM 20200-CASO-LA-ORDEN
034200     ELSE
034300     IF (FM-PHONE                 NOT = SPACES)
034400     AND (FM-PHONE                   = WSO-PHONE (IDX-ORD))
034500         PERFORM 20200-CASO-LA-ORDEN
034600     END-IF
034700     END-IF.
034800
034900 FIN-20100. EXIT.
035000
035100 20200-CASO-LA-ORDEN.
035200*----------------------*
035300*    LA CUENTA DE PAGOS CASADOS SE HACE UNA UNICA VEZ POR ORDEN,   *CL0075
035400*    EN 25100-EVALUO-ORDEN, PARA NO CONTAR DOBLE UNA MISMA ORDEN   *CL0075
035500*    CASADA POR MAS DE UNA FAMILIA.                                *CL0075
035600
035700     SET 88-ORDEN-CASADA (IDX-ORD)   TO TRUE.
035800     SET 88-FAMILIA-CASO-CASADA     TO TRUE.
035900
036000 FIN-20200. EXIT.
036100
036200 20300-GRABO-FAMILIA-CASADA.
036300*-----------------------------*
036400
036500     MOVE SPACES                    TO REG-FAMILIA-CASADA.
036600     MOVE FM-EMAIL                  TO FC-EMAIL.
036700     MOVE FM-PHONE                  TO FC-PHONE.
036800     MOVE FM-ADDRESS                TO FC-ADDRESS.
036900     MOVE FM-TICKETS                TO FC-TICKETS.
037000     MOVE FM-REQUESTS               TO FC-REQUESTS.
037100     MOVE FM-CANT-INVITADOS         TO FC-CANT-INVITADOS.
037200     MOVE FM-OLDEST-FIRST-NAME      TO FC-OLDEST-FIRST-NAME.
037300     MOVE FM-OLDEST-LAST-NAME       TO FC-OLDEST-LAST-NAME.
037400     MOVE 'S'                       TO FC-SW-CASADA.
037500
037600     PERFORM 20310-COPIO-UN-GUEST
037700             VARYING WS-IND-GUEST FROM 1 BY 1
037800               UNTIL WS-IND-GUEST > FM-CANT-INVITADOS.
037900
038000     WRITE REG-FAMILIA-CASADA.
038100     IF  NOT 88-FAMMATCH-OK
038200         MOVE CTE-PROGRAMA          TO WCANCELA-PROGRAMA
038300         MOVE '20300-GRABO-CASADA'   TO WCANCELA-PARRAFO
038400         MOVE 'FAMMATCH'             TO WCANCELA-RECURSO
038500         MOVE 'WRITE'                TO WCANCELA-OPERACION
038600         MOVE FS-FAMMATCH            TO WCANCELA-CODRET
038700         PERFORM 99999-CANCELO
038800     END-IF.
038900
039000     ADD 1                          TO WS-CANT-FAM-CASADAS.
039100
039200 FIN-20300. EXIT.
039300
039400 20310-COPIO-UN-GUEST.
039500*-----------------------*
039600
039700     MOVE FM-FIRST-NAME (WS-IND-GUEST) TO FC-FIRST-NAME
039800        (WS-IND-GUEST).
039900     MOVE FM-LAST-NAME  (WS-IND-GUEST) TO FC-LAST-NAME
040000        (WS-IND-GUEST).
040100     MOVE FM-AGE        (WS-IND-GUEST) TO FC-AGE
040200        (WS-IND-GUEST).
040300     MOVE FM-MEAL       (WS-IND-GUEST) TO FC-MEAL
040400        (WS-IND-GUEST).
040500     MOVE FM-ALLERGIES  (WS-IND-GUEST) TO FC-ALLERGIES
040600        (WS-IND-GUEST).
040700
040800 FIN-20310. EXIT.
040900
041000 20400-GRABO-FAMILIA-NO-CASADA.
041100*--------------------------------*
041200
041300     MOVE SPACES                    TO REG-FAMILIA-RESUMEN.
041400     MOVE FM-EMAIL                  TO FS-EMAIL.
041500     MOVE FM-PHONE                  TO FS-PHONE.
041600     MOVE FM-OLDEST-FIRST-NAME      TO FS-FIRST-NAME.
041700     MOVE FM-OLDEST-LAST-NAME       TO FS-LAST-NAME.
041800     MOVE FM-ADDRESS                TO FS-ADDRESS.
041900     MOVE FM-TICKETS                TO FS-TICKETS.
042000
042100     WRITE REG-FAMILIA-RESUMEN.
042200     IF  NOT 88-UNMFAM-OK
042300         MOVE CTE-PROGRAMA          TO WCANCELA-PROGRAMA
042400         MOVE '20400-GRABO-NOCASADA' TO WCANCELA-PARRAFO
042500         MOVE 'UNMFAM'               TO WCANCELA-RECURSO
042600         MOVE 'WRITE'                TO WCANCELA-OPERACION
042700         MOVE FS-UNMFAM              TO WCANCELA-CODRET
042800         PERFORM 99999-CANCELO
042900     END-IF.
043000
043100     ADD 1                          TO WS-CANT-FAM-NO-CASADAS.
043200
043300 FIN-20400. EXIT.
043400
043500 20900-SIGUIENTE-LECTURA-FAMWORK.
043600*----------------------------------*
043700
043800     READ FAMILIA-WORK.
043900     EVALUATE TRUE
044000         WHEN 88-FAMWORK-OK
044100             CONTINUE
044200         WHEN 88-FAMWORK-EOF
044300             SET 88-FIN-FAMWORK    TO TRUE
044400         WHEN OTHER
044500             MOVE CTE-PROGRAMA        TO WCANCELA-PROGRAMA
044600             MOVE '20900-LEO-FAMWORK'  TO WCANCELA-PARRAFO
044700             MOVE 'FAMWORK'            TO WCANCELA-RECURSO
044800             MOVE 'READ'               TO WCANCELA-OPERACION
044900             MOVE FS-FAMWORK           TO WCANCELA-CODRET
045000             PERFORM 99999-CANCELO
045100     END-EVALUATE.
045200
045300 FIN-20900. EXIT.
045400
045500 25000-GRABO-PAGOS-NO-CASADOS.
045600*--------------------------------*
045700
045800     IF  WS-CANT-ORDENES            = ZERO
045900         GO TO FIN-25000
046000     END-IF.
046100
046200     PERFORM 25100-EVALUO-ORDEN
046300             VARYING IDX-ORD FROM 1 BY 1
046400               UNTIL IDX-ORD > WS-CANT-ORDENES.
046500
046600 FIN-25000. EXIT.
046700
046800 25100-EVALUO-ORDEN.
046900*----------------------*
047000*    UNICO LUGAR DONDE SE CUENTAN LOS PAGOS CASADOS (UNA SOLA VEZ  *CL0075
047100*    POR ORDEN, SIN IMPORTAR CUANTAS FAMILIAS LA HAYAN CASADO).    *CL0075
047200
047300     IF  88-ORDEN-NO-CASADA (IDX-ORD)
047400         PERFORM 25200-GRABO-UN-PAGO-NO-CASADO
047500     ELSE
047600         ADD 1                      TO WS-CANT-PAY-CASADOS
047700     END-IF.
047800
047900 FIN-25100. EXIT.
048000
048100 25200-GRABO-UN-PAGO-NO-CASADO.
048200*---------------------------------*
048300*    REGLA U3/SPEC: EL REGISTRO UNMATCHED-PAYMENT TIENE EL MISMO  *CL0076
048400*    LAYOUT QUE PAYMENT INPUT - SE VUELCAN LOS CINCO CAMPOS       *CL0076
048500*    GUARDADOS EN LA TABLA DE ORDENES (ORDEN/NOMBRE/APELLIDO/     *CL0076
048600*    E-MAIL/TELEFONO), NO SOLO E-MAIL Y TELEFONO.                *CL0076
048700
048800     MOVE SPACES                    TO REG-ORDEN-PAGO.
048900     MOVE WSO-ORDER-NO (IDX-ORD)    TO PY-ORDER-NO.
049000     MOVE WSO-FIRST-NAME (IDX-ORD)  TO PY-FIRST-NAME.
049100     MOVE WSO-LAST-NAME (IDX-ORD)   TO PY-LAST-NAME.
049200     MOVE WSO-EMAIL (IDX-ORD)       TO PY-EMAIL.
049300     MOVE WSO-PHONE (IDX-ORD)       TO PY-PHONE.
049400
049500     WRITE REG-ORDEN-PAGO.
049600     IF  NOT 88-UNMPAY-OK
049700         MOVE CTE-PROGRAMA          TO WCANCELA-PROGRAMA
049800         MOVE '25200-GRABO-PAGO'     TO WCANCELA-PARRAFO
049900         MOVE 'UNMPAY'               TO WCANCELA-RECURSO
050000         MOVE 'WRITE'                TO WCANCELA-OPERACION
050100         MOVE FS-UNMPAY              TO WCANCELA-CODRET
050200         PERFORM 99999-CANCELO
050300     END-IF.
050400
050500     ADD 1                          TO WS-CANT-PAY-NO-CASADOS.
050600
050700 FIN-25200. EXIT.
050800
050900 30000-FINALIZO.
051000*----------------*
051100
051200     PERFORM 30100-TOTALES-CONTROL.
051300     PERFORM 31000-CIERRO-ARCHIVOS.
051400
051500 FIN-30000. EXIT.
051600
051700 30100-TOTALES-CONTROL.
051800*----------------------*
051900
052000     DISPLAY ' '.
052100     DISPLAY '---------------------------------------------'.
052200     DISPLAY ' MTDMATCH - APAREO FAMILIAS / ORDENES DE PAGO '.
052300     DISPLAY '---------------------------------------------'.
052400     DISPLAY ' FAMILIAS PROCESADAS               : '
052500        WS-CANT-FAMILIAS.
052600     DISPLAY ' ORDENES DE PAGO PROCESADAS         : '
052700        WS-CANT-ORDENES.
052800     DISPLAY ' FAMILIAS CASADAS       (FAMMATCH) : '
052900        WS-CANT-FAM-CASADAS.
053000     DISPLAY ' FAMILIAS NO CASADAS      (UNMFAM) : '
053100        WS-CANT-FAM-NO-CASADAS.
053200     DISPLAY ' PAGOS CASADOS                      : '
053300        WS-CANT-PAY-CASADOS.
053400     DISPLAY ' PAGOS NO CASADOS         (UNMPAY) : '
053500        WS-CANT-PAY-NO-CASADOS.
053600     DISPLAY '---------------------------------------------'.
053700
053800 FIN-30100. EXIT.
053900
054000 31000-CIERRO-ARCHIVOS.
054100*-----------------------*
054200
054300     CLOSE FAMILIA-WORK PAGO-WORK FAMILIA-MATCH
054400           FAMILIA-NO-MATCH PAGO-NO-MATCH.
054500
054600 FIN-31000. EXIT.
054700
054800 99999-CANCELO.
054900*--------------*
055000
055100     CLOSE FAMILIA-WORK PAGO-WORK FAMILIA-MATCH
055200           FAMILIA-NO-MATCH PAGO-NO-MATCH.
055300     CALL 'CANCELA'                 USING WCANCELA.
055400     STOP RUN.
055500
055600 FIN-99999. EXIT.
055700